000100*****************************************************************
000110* LHCOMWS.cpybk
000120* COMMON WORK AREA - FILE STATUS AND RETURN CODES
000130* USED BY ALL LOGHOUND PROGRAMS THAT OPEN A SEQUENTIAL FILE.
000140*****************************************************************
000150* AMENDMENT HISTORY:
000160*****************************************************************
000170* LHB001 10/03/1987 R.OTOOLE    - INITIAL VERSION FOR EFT LOG
000180*                                 SCAN PROJECT, PHASE 1
000190* LHB014 22/11/1991 D.KASPRZAK  - ADD WK-C-DUPLICATE-KEY FOR
000200*                                 INDEXED PARAMETER FILE LOOKUP
000210* LHB029 19/01/1999 T.FALLER    - Y2K REMEDIATION - NO DATE
000220*                                 FIELDS IN THIS MEMBER, REVIEWED
000230*                                 AND SIGNED OFF, NO CHANGE
000240* LHB041 06/09/2003 M.ANDERUSO  - ADD WK-C-NOT-OPEN FOR REPORT
000250*                                 FILE RECREATE LOGIC
000260*****************************************************************
000270
000280  01  LH-COM-WORK-AREA.
000290      05  WK-C-FILE-STATUS           PIC X(02).
000300          88  WK-C-SUCCESSFUL                  VALUE "00".
000310          88  WK-C-END-OF-FILE                 VALUE "10".
000320          88  WK-C-DUPLICATE-KEY               VALUE "22".
000330          88  WK-C-RECORD-NOT-FOUND            VALUE "23".
000340          88  WK-C-NOT-OPEN                    VALUE "47", "48".
000350      05  WK-C-FILE-STATUS-2         PIC X(02).
000360          88  WK-C-SUCCESSFUL-2                VALUE "00".
000370          88  WK-C-END-OF-FILE-2               VALUE "10".
000380      05  FILLER                     PIC X(16) VALUE SPACES.
000390
000400*----------------------------------------------------------------*
000410* RUN-LEVEL RETURN CODE - SET NON-ZERO ON ANY ABEND PATH SO THE
000420* SUBMITTING JOB STEP CAN CONDITION ON IT.
000430*----------------------------------------------------------------*
000440  01  LH-COM-RETURN-AREA.
000450      05  WK-C-RUN-RC                PIC S9(04) COMP VALUE ZERO.
000460      05  FILLER                     PIC X(10) VALUE SPACES.
