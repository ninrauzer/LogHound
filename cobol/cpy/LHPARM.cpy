000100*****************************************************************
000110* LHPARM.cpybk
000120* RUN PARAMETER AREA FOR THE LOGHOUND EFT LOG ANALYSIS SUITE.
000130* LOADED ONCE BY LHBATCH FROM THE LHPARMCD CONTROL-CARD FILE AND
000140* PASSED BY REFERENCE TO LHGSCAN AND LHGRPT ON EVERY CALL.
000150*****************************************************************
000160* AMENDMENT HISTORY:
000170*****************************************************************
000180* LHB002 14/03/1987 R.OTOOLE    - INITIAL VERSION
000190* LHB017 03/06/1993 D.KASPRZAK  - RAISE SEARCH PATTERN TABLE FROM
000200*                                 5 TO 10 ENTRIES PER USER REQUEST
000210* LHB022 28/02/1996 S.OKONSKI   - ADD LH-PARM-LOGTYP TABLE, WAS
000220*                                 HARD CODED TO CL ONLY
000230* LHB030 21/01/1999 T.FALLER    - Y2K REMEDIATION - NO DATE FIELDS
000240*                                 IN THIS MEMBER, REVIEWED, NO CHG
000250* LHB052 11/07/2009 C.NAVARRETTE - DEFAULT IP THRESHOLD RAISED
000260*                                 FROM 25 TO 50 PER SECURITY REQ
000270*                                 TICKET SEC-4471
000280*****************************************************************
000290
000300  01  LH-PARM-AREA.
000310*--------------------------------------------------------------*
000320*   VERBOSE-LEVEL CONTROLS WHICH DETAIL LINES LHGSCAN PRINTS.
000330*--------------------------------------------------------------*
000340      05  LH-PARM-VERBOSE            PIC X(07) VALUE "ERROR".
000350          88  LH-PARM-VERBOSE-ERROR            VALUE "ERROR".
000360          88  LH-PARM-VERBOSE-WARNING          VALUE "WARNING".
000370          88  LH-PARM-VERBOSE-ALL              VALUE "ALL".
000380*--------------------------------------------------------------*
000390*   CASE-INSENSITIVE SEARCH SUBSTRINGS - EMPTY TABLE MEANS NO
000400*   SEARCH FILTERING IS APPLIED TO THE RUN.
000410*--------------------------------------------------------------*
000420      05  LH-PARM-SRCH-CNT           PIC 9(02) COMP VALUE ZERO.
000430      05  LH-PARM-SRCH-TAB OCCURS 10 TIMES.
000440          10  LH-PARM-SRCH-PATTERN   PIC X(40) VALUE SPACES.
000450          10  LH-PARM-SRCH-LOWER     PIC X(40) VALUE SPACES.
000460*--------------------------------------------------------------*
000470*   SUSPICIOUS-IP EVENT COUNT THRESHOLD.
000480*--------------------------------------------------------------*
000490      05  LH-PARM-IP-THRESHOLD       PIC 9(05) VALUE 50.
000500*--------------------------------------------------------------*
000510*   LOG-TYPE SELECTION - CL / EX / TED6 / ALL.
000520*--------------------------------------------------------------*
000530      05  LH-PARM-LOGTYP-CNT         PIC 9(02) COMP VALUE 1.
000540      05  LH-PARM-LOGTYP-TAB OCCURS 4 TIMES.
000550          10  LH-PARM-LOGTYP         PIC X(04) VALUE "ALL".
000560      05  FILLER                     PIC X(12) VALUE SPACES.
