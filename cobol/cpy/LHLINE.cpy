000100*****************************************************************
000110* LHLINE.cpybk
000120* INTERFACE RECORD PASSED BETWEEN LHGSCAN AND ITS CALLED
000130* ROUTINES LHGPARS (FIELD EXTRACTION) AND LHGSRCH (SEARCH TEST).
000140* ONE RAW LOG LINE IN, FIVE EXTRACTED LOGICAL FIELDS OUT.
000150*****************************************************************
000160* AMENDMENT HISTORY:
000170*****************************************************************
000180* LHB003 16/03/1987 R.OTOOLE    - INITIAL VERSION, CL FORMAT ONLY
000190* LHB011 09/09/1990 R.OTOOLE    - ADD EVENT DATE AND CLIENT IP
000200*                                 FOR THE WINSOCK CODE REQUEST
000210* LHB026 05/12/1997 S.OKONSKI   - ADD FILE PATH FIELD, EX/TED6
000220*                                 FORMAT NOW SUPPORTED
000230* LHB031 22/01/1999 T.FALLER    - Y2K REMEDIATION - LH-EVENT-DATE
000240*                                 PLACEHOLDER CONFIRMED 4-DIGIT
000250*                                 CENTURY, NO CHANGE REQUIRED
000260* LHB048 14/04/2006 M.ANDERUSO  - ADD LH-SEARCH-AREA, SEPARATED
000270*                                 OUT OF LHGSCAN WORKING STORAGE
000280*****************************************************************
000290
000300*----------------------------------------------------------------*
000310*   RAW INPUT LINE, AS READ FROM THE LOG FILE.
000320*----------------------------------------------------------------*
000330  01  LH-LINE-AREA.
000340      05  LH-LINE-TEXT               PIC X(256).
000350      05  LH-LINE-LENGTH             PIC 9(03) COMP VALUE ZERO.
000360      05  LH-LINE-NUMBER             PIC 9(07) COMP VALUE ZERO.
000370      05  FILLER                     PIC X(06) VALUE SPACES.
000380
000390*----------------------------------------------------------------*
000400*   FIELDS EXTRACTED FROM LH-LINE-TEXT BY LHGPARS.  ALL SWITCHES
000410*   ARE RESET TO "N" BY LHGSCAN BEFORE EACH CALL.
000420*----------------------------------------------------------------*
000430  01  LH-FIELDS-AREA.
000440      05  LH-CODE-SW                 PIC X(01) VALUE "N".
000450          88  LH-CODE-PRESENT                  VALUE "Y".
000460          88  LH-CODE-ABSENT                   VALUE "N".
000470      05  LH-RESULT-CODE             PIC S9(05) VALUE ZERO.
000480      05  LH-RESULT-CODE-X REDEFINES LH-RESULT-CODE
000490                                     PIC X(05).
000500      05  LH-EVENT-DATE              PIC X(19)
000510                           VALUE "????-??-?? ??:??:??".
000520      05  LH-IP-SW                   PIC X(01) VALUE "N".
000530          88  LH-IP-PRESENT                    VALUE "Y".
000535          88  LH-IP-ABSENT                     VALUE "N".
000540      05  LH-CLIENT-IP               PIC X(15) VALUE SPACES.
000550      05  LH-PATH-SW                 PIC X(01) VALUE "N".
000560          88  LH-PATH-PRESENT                  VALUE "Y".
000565          88  LH-PATH-ABSENT                   VALUE "N".
000570      05  LH-FILE-PATH               PIC X(100) VALUE SPACES.
000580      05  FILLER                     PIC X(08) VALUE SPACES.
000590
000600*----------------------------------------------------------------*
000610*   SEARCH-TEST RESULT, POPULATED BY LHGSRCH.
000620*----------------------------------------------------------------*
000630  01  LH-SEARCH-AREA.
000640      05  LH-SRCH-SW                 PIC X(01) VALUE "N".
000650          88  LH-SRCH-MATCHED                  VALUE "Y".
000655          88  LH-SRCH-NOT-MATCHED              VALUE "N".
000660      05  LH-SRCH-PATTERN            PIC X(40) VALUE SPACES.
000670      05  LH-SRCH-INDEX              PIC 9(02) COMP VALUE ZERO.
000680      05  FILLER                     PIC X(15) VALUE SPACES.
