000100*****************************************************************
000110* LHEFTCD.cpybk
000120* STATIC REFERENCE TABLE OF FTP / HTTP / SFTP / WINSOCK RESULT
000130* CODES AND THEIR SEVERITY.  BUILT AS A RUN OF LITERAL-VALUED
000140* 05-LEVEL ENTRIES UNDER LH-EFTCD-AREA, THEN REDEFINED AS AN
000150* OCCURS TABLE, SO A NEW CODE CAN BE SLOTTED IN WITHOUT
000160* RENUMBERING THE SUBSCRIPTS - SAME NAMED-GROUP-THEN-REDEFINES
000170* TECHNIQUE USED ELSEWHERE IN THIS SUITE.
000180*
000190* LOAD ORDER MATTERS: THE FTP FAMILY IS LAID DOWN FIRST, THEN
000200* THE HTTP FAMILY IS LAID OVER THE SAME CODE VALUES (400, 401,
000210* 403, 404, 406, 408, 411, 412, 413, 414, 500, 501) SO THAT A
000220* SEQUENTIAL PERFORM VARYING LOOKUP FINDS THE HTTP DESCRIPTION
000230* LAST AND WINS, PER THE EFT CODE STANDARDS COMMITTEE RULING.
000240*****************************************************************
000250* AMENDMENT HISTORY:
000260*****************************************************************
000270* LHB004 18/03/1987 R.OTOOLE    - INITIAL FTP FAMILY, 38 CODES
000280* LHB015 11/10/1991 D.KASPRZAK  - ADD WINSOCK FAMILY (10054-
000290*                                 11001) FOR DIAL-UP EFT SITES
000300* LHB027 09/12/1997 S.OKONSKI   - ADD HTTP FAMILY, OVERRIDES
000310*                                 FTP 400/401/403/404/406/408/
000320*                                 411/412/413/414/500/501
000330* LHB033 30/01/1999 T.FALLER    - Y2K REMEDIATION - TABLE HOLDS
000340*                                 NO DATE DATA, REVIEWED, NO CHG
000350* LHB045 12/02/2005 M.ANDERUSO  - ADD SFTP FAMILY (-1 THRU 8)
000360*                                 FOR DESCRIPTION LOOKUP ONLY -
000370*                                 THESE VALUES CANNOT BE RETURNED
000380*                                 BY THE EXTRACTION LOGIC
000390* LHB060 17/02/2026 C.NAVARRETTE - REVIEW FOUND ENTRIES WERE
000400*                                 MISSING THEIR OWN 01 HEADER AND
000410*                                 REDEFINES WAS POINTING AT A 05 -
000420*                                 ADDED LH-EFTCD-AREA AS THE 01
000430*                                 GROUP SO THE TABLE ASSEMBLES
000440*                                 CLEAN REGARDLESS OF WHERE IT IS
000450*                                 COPYBOOK'D IN
000460*****************************************************************
000470
000480*----------------------------------------------------------------*
000490*  FTP FAMILY
000500*----------------------------------------------------------------*
000510  01  LH-EFTCD-AREA.
000520      05  LH-EFTCD-00110.
000530          10  FILLER                 PIC S9(05) VALUE 110.
000540          10  FILLER                 PIC X(60) VALUE
000550              "Restart marker reply".
000560          10  FILLER                 PIC X(01) VALUE "E".
000570      05  LH-EFTCD-00120.
000580          10  FILLER                 PIC S9(05) VALUE 120.
000590          10  FILLER                 PIC X(60) VALUE
000600              "Service ready in nnn minutes".
000610          10  FILLER                 PIC X(01) VALUE "E".
000620      05  LH-EFTCD-00125.
000630          10  FILLER                 PIC S9(05) VALUE 125.
000640          10  FILLER                 PIC X(60) VALUE
000650              "Data connection already open, transfer starting".
000660          10  FILLER                 PIC X(01) VALUE "E".
000670      05  LH-EFTCD-00150.
000680          10  FILLER                 PIC S9(05) VALUE 150.
000690          10  FILLER                 PIC X(60) VALUE
000700              "File status okay, about to open data connection".
000710          10  FILLER                 PIC X(01) VALUE "E".
000720      05  LH-EFTCD-00200.
000730          10  FILLER                 PIC S9(05) VALUE 200.
000740          10  FILLER                 PIC X(60) VALUE
000750              "Command okay".
000760          10  FILLER                 PIC X(01) VALUE "E".
000770      05  LH-EFTCD-00202.
000780          10  FILLER                 PIC S9(05) VALUE 202.
000790          10  FILLER                 PIC X(60) VALUE
000800              "Command not implemented, superfluous at this site".
000810          10  FILLER                 PIC X(01) VALUE "E".
000820      05  LH-EFTCD-00211.
000830          10  FILLER                 PIC S9(05) VALUE 211.
000840          10  FILLER                 PIC X(60) VALUE
000850              "System status, or system help reply".
000860          10  FILLER                 PIC X(01) VALUE "E".
000870      05  LH-EFTCD-00212.
000880          10  FILLER                 PIC S9(05) VALUE 212.
000890          10  FILLER                 PIC X(60) VALUE
000900              "Directory status".
000910          10  FILLER                 PIC X(01) VALUE "E".
000920      05  LH-EFTCD-00213.
000930          10  FILLER                 PIC S9(05) VALUE 213.
000940          10  FILLER                 PIC X(60) VALUE
000950              "File status".
000960          10  FILLER                 PIC X(01) VALUE "E".
000970      05  LH-EFTCD-00214.
000980          10  FILLER                 PIC S9(05) VALUE 214.
000990          10  FILLER                 PIC X(60) VALUE
001000              "Help message".
001010          10  FILLER                 PIC X(01) VALUE "E".
001020      05  LH-EFTCD-00215.
001030          10  FILLER                 PIC S9(05) VALUE 215.
001040          10  FILLER                 PIC X(60) VALUE
001050              "NAME system type".
001060          10  FILLER                 PIC X(01) VALUE "E".
001070      05  LH-EFTCD-00220.
001080          10  FILLER                 PIC S9(05) VALUE 220.
001090          10  FILLER                 PIC X(60) VALUE
001100              "Service ready for new user".
001110          10  FILLER                 PIC X(01) VALUE "E".
001120      05  LH-EFTCD-00221.
001130          10  FILLER                 PIC S9(05) VALUE 221.
001140          10  FILLER                 PIC X(60) VALUE
001150              "Service closing control connection".
001160          10  FILLER                 PIC X(01) VALUE "E".
001170      05  LH-EFTCD-00225.
001180          10  FILLER                 PIC S9(05) VALUE 225.
001190          10  FILLER                 PIC X(60) VALUE
001200              "Data connection open, no transfer in progress".
001210          10  FILLER                 PIC X(01) VALUE "E".
001220      05  LH-EFTCD-00226.
001230          10  FILLER                 PIC S9(05) VALUE 226.
001240          10  FILLER                 PIC X(60) VALUE
001250              "Closing data connection (file transfer successful)".
001260          10  FILLER                 PIC X(01) VALUE "E".
001270      05  LH-EFTCD-00227.
001280          10  FILLER                 PIC S9(05) VALUE 227.
001290          10  FILLER                 PIC X(60) VALUE
001300              "Entering passive mode".
001310          10  FILLER                 PIC X(01) VALUE "E".
001320      05  LH-EFTCD-00230.
001330          10  FILLER                 PIC S9(05) VALUE 230.
001340          10  FILLER                 PIC X(60) VALUE
001350              "User logged in, proceed".
001360          10  FILLER                 PIC X(01) VALUE "E".
001370      05  LH-EFTCD-00250.
001380          10  FILLER                 PIC S9(05) VALUE 250.
001390          10  FILLER                 PIC X(60) VALUE
001400              "Requested file action okay, completed".
001410          10  FILLER                 PIC X(01) VALUE "E".
001420      05  LH-EFTCD-00257.
001430          10  FILLER                 PIC S9(05) VALUE 257.
001440          10  FILLER                 PIC X(60) VALUE
001450              "PATHNAME created".
001460          10  FILLER                 PIC X(01) VALUE "E".
001470      05  LH-EFTCD-00331.
001480          10  FILLER                 PIC S9(05) VALUE 331.
001490          10  FILLER                 PIC X(60) VALUE
001500              "User name okay, need password".
001510          10  FILLER                 PIC X(01) VALUE "E".
001520      05  LH-EFTCD-00332.
001530          10  FILLER                 PIC S9(05) VALUE 332.
001540          10  FILLER                 PIC X(60) VALUE
001550              "Need account for login".
001560          10  FILLER                 PIC X(01) VALUE "E".
001570      05  LH-EFTCD-00350.
001580          10  FILLER                 PIC S9(05) VALUE 350.
001590          10  FILLER                 PIC X(60) VALUE
001600              "Requested file action pending further information".
001610          10  FILLER                 PIC X(01) VALUE "E".
001620      05  LH-EFTCD-00421.
001630          10  FILLER                 PIC S9(05) VALUE 421.
001640          10  FILLER                 PIC X(60) VALUE
001650              "Service not available, closing control connection".
001660          10  FILLER                 PIC X(01) VALUE "E".
001670      05  LH-EFTCD-00425.
001680          10  FILLER                 PIC S9(05) VALUE 425.
001690          10  FILLER                 PIC X(60) VALUE
001700              "Can't open data connection".
001710          10  FILLER                 PIC X(01) VALUE "E".
001720      05  LH-EFTCD-00426.
001730          10  FILLER                 PIC S9(05) VALUE 426.
001740          10  FILLER                 PIC X(60) VALUE
001750              "Connection closed, transfer aborted".
001760          10  FILLER                 PIC X(01) VALUE "E".
001770      05  LH-EFTCD-00450.
001780          10  FILLER                 PIC S9(05) VALUE 450.
001790          10  FILLER                 PIC X(60) VALUE
001800              "Requested file action not taken (file busy)".
001810          10  FILLER                 PIC X(01) VALUE "E".
001820      05  LH-EFTCD-00451.
001830          10  FILLER                 PIC S9(05) VALUE 451.
001840          10  FILLER                 PIC X(60) VALUE
001850              "Requested action aborted (local error in processing)".
001860          10  FILLER                 PIC X(01) VALUE "E".
001870      05  LH-EFTCD-00452.
001880          10  FILLER                 PIC S9(05) VALUE 452.
001890          10  FILLER                 PIC X(60) VALUE
001900              "Requested action not taken (insufficient storage space)".
001910          10  FILLER                 PIC X(01) VALUE "E".
001920      05  LH-EFTCD-00500.
001930          10  FILLER                 PIC S9(05) VALUE 500.
001940          10  FILLER                 PIC X(60) VALUE
001950              "Syntax error, command unrecognized".
001960          10  FILLER                 PIC X(01) VALUE "E".
001970      05  LH-EFTCD-00501.
001980          10  FILLER                 PIC S9(05) VALUE 501.
001990          10  FILLER                 PIC X(60) VALUE
002000              "Syntax error in parameters or arguments".
002010          10  FILLER                 PIC X(01) VALUE "E".
002020      05  LH-EFTCD-00502.
002030          10  FILLER                 PIC S9(05) VALUE 502.
002040          10  FILLER                 PIC X(60) VALUE
002050              "Command not implemented".
002060          10  FILLER                 PIC X(01) VALUE "E".
002070      05  LH-EFTCD-00503.
002080          10  FILLER                 PIC S9(05) VALUE 503.
002090          10  FILLER                 PIC X(60) VALUE
002100              "Bad sequence of commands".
002110          10  FILLER                 PIC X(01) VALUE "E".
002120      05  LH-EFTCD-00504.
002130          10  FILLER                 PIC S9(05) VALUE 504.
002140          10  FILLER                 PIC X(60) VALUE
002150              "Command not implemented for that parameter".
002160          10  FILLER                 PIC X(01) VALUE "E".
002170      05  LH-EFTCD-00530.
002180          10  FILLER                 PIC S9(05) VALUE 530.
002190          10  FILLER                 PIC X(60) VALUE
002200              "Not logged in (invalid credentials)".
002210          10  FILLER                 PIC X(01) VALUE "E".
002220      05  LH-EFTCD-00532.
002230          10  FILLER                 PIC S9(05) VALUE 532.
002240          10  FILLER                 PIC X(60) VALUE
002250              "Need account for storing files".
002260          10  FILLER                 PIC X(01) VALUE "E".
002270      05  LH-EFTCD-00550.
002280          10  FILLER                 PIC S9(05) VALUE 550.
002290          10  FILLER                 PIC X(60) VALUE
002300              "Requested action not taken (unavail/not found/no access)".
002310          10  FILLER                 PIC X(01) VALUE "E".
002320      05  LH-EFTCD-00552.
002330          10  FILLER                 PIC S9(05) VALUE 552.
002340          10  FILLER                 PIC X(60) VALUE
002350              "Requested file action aborted (storage exceeded)".
002360          10  FILLER                 PIC X(01) VALUE "E".
002370      05  LH-EFTCD-00553.
002380          10  FILLER                 PIC S9(05) VALUE 553.
002390          10  FILLER                 PIC X(60) VALUE
002400              "Requested action not taken (file name not allowed)".
002410          10  FILLER                 PIC X(01) VALUE "E".
002420
002430*----------------------------------------------------------------*
002440*  HTTP FAMILY - OVERRIDES SAME-VALUED FTP ENTRIES ABOVE
002450*----------------------------------------------------------------*
002460      05  LH-EFTCD-H00400.
002470          10  FILLER                 PIC S9(05) VALUE 400.
002480          10  FILLER                 PIC X(60) VALUE
002490              "Bad Request (malformed request line)".
002500          10  FILLER                 PIC X(01) VALUE "E".
002510      05  LH-EFTCD-H00401.
002520          10  FILLER                 PIC S9(05) VALUE 401.
002530          10  FILLER                 PIC X(60) VALUE
002540              "Unauthorized (authentication required)".
002550          10  FILLER                 PIC X(01) VALUE "E".
002560      05  LH-EFTCD-H00403.
002570          10  FILLER                 PIC S9(05) VALUE 403.
002580          10  FILLER                 PIC X(60) VALUE
002590              "Forbidden (access denied by server policy)".
002600          10  FILLER                 PIC X(01) VALUE "E".
002610      05  LH-EFTCD-H00404.
002620          10  FILLER                 PIC S9(05) VALUE 404.
002630          10  FILLER                 PIC X(60) VALUE
002640              "Not Found (requested resource does not exist)".
002650          10  FILLER                 PIC X(01) VALUE "E".
002660      05  LH-EFTCD-H00406.
002670          10  FILLER                 PIC S9(05) VALUE 406.
002680          10  FILLER                 PIC X(60) VALUE
002690              "Not Acceptable (no match for requested media type)".
002700          10  FILLER                 PIC X(01) VALUE "E".
002710      05  LH-EFTCD-H00408.
002720          10  FILLER                 PIC S9(05) VALUE 408.
002730          10  FILLER                 PIC X(60) VALUE
002740              "Request Timeout (client took too long to send request)".
002750          10  FILLER                 PIC X(01) VALUE "E".
002760      05  LH-EFTCD-H00411.
002770          10  FILLER                 PIC S9(05) VALUE 411.
002780          10  FILLER                 PIC X(60) VALUE
002790              "Length Required (missing Content-Length header)".
002800          10  FILLER                 PIC X(01) VALUE "E".
002810      05  LH-EFTCD-H00412.
002820          10  FILLER                 PIC S9(05) VALUE 412.
002830          10  FILLER                 PIC X(60) VALUE
002840              "Precondition Failed (conditional header check failed)".
002850          10  FILLER                 PIC X(01) VALUE "E".
002860      05  LH-EFTCD-H00413.
002870          10  FILLER                 PIC S9(05) VALUE 413.
002880          10  FILLER                 PIC X(60) VALUE
002890              "Request Entity Too Large".
002900          10  FILLER                 PIC X(01) VALUE "E".
002910      05  LH-EFTCD-H00414.
002920          10  FILLER                 PIC S9(05) VALUE 414.
002930          10  FILLER                 PIC X(60) VALUE
002940              "Request-URI Too Long".
002950          10  FILLER                 PIC X(01) VALUE "E".
002960      05  LH-EFTCD-H00500.
002970          10  FILLER                 PIC S9(05) VALUE 500.
002980          10  FILLER                 PIC X(60) VALUE
002990              "Internal Server Error (disk full or abort)".
003000          10  FILLER                 PIC X(01) VALUE "E".
003010      05  LH-EFTCD-H00501.
003020          10  FILLER                 PIC S9(05) VALUE 501.
003030          10  FILLER                 PIC X(60) VALUE
003040              "Not Implemented (unimplemented request method)".
003050          10  FILLER                 PIC X(01) VALUE "E".
003060
003070*----------------------------------------------------------------*
003080*  SFTP FAMILY - DESCRIPTION LOOKUP ONLY, SEE NOTE ABOVE
003090*----------------------------------------------------------------*
003100      05  LH-EFTCD-M00001.
003110          10  FILLER                 PIC S9(05) VALUE -1.
003120          10  FILLER                 PIC X(60) VALUE
003130              "SFTP status undefined".
003140          10  FILLER                 PIC X(01) VALUE "E".
003150      05  LH-EFTCD-S00000.
003160          10  FILLER                 PIC S9(05) VALUE 0.
003170          10  FILLER                 PIC X(60) VALUE
003180              "Operation completed successfully".
003190          10  FILLER                 PIC X(01) VALUE "E".
003200      05  LH-EFTCD-S00001.
003210          10  FILLER                 PIC S9(05) VALUE 1.
003220          10  FILLER                 PIC X(60) VALUE
003230              "End of file".
003240          10  FILLER                 PIC X(01) VALUE "E".
003250      05  LH-EFTCD-S00002.
003260          10  FILLER                 PIC S9(05) VALUE 2.
003270          10  FILLER                 PIC X(60) VALUE
003280              "File does not exist".
003290          10  FILLER                 PIC X(01) VALUE "E".
003300      05  LH-EFTCD-S00003.
003310          10  FILLER                 PIC S9(05) VALUE 3.
003320          10  FILLER                 PIC X(60) VALUE
003330              "Permission denied".
003340          10  FILLER                 PIC X(01) VALUE "E".
003350      05  LH-EFTCD-S00004.
003360          10  FILLER                 PIC S9(05) VALUE 4.
003370          10  FILLER                 PIC X(60) VALUE
003380              "Generic failure".
003390          10  FILLER                 PIC X(01) VALUE "E".
003400      05  LH-EFTCD-S00005.
003410          10  FILLER                 PIC S9(05) VALUE 5.
003420          10  FILLER                 PIC X(60) VALUE
003430              "Bad message".
003440          10  FILLER                 PIC X(01) VALUE "E".
003450      05  LH-EFTCD-S00006.
003460          10  FILLER                 PIC S9(05) VALUE 6.
003470          10  FILLER                 PIC X(60) VALUE
003480              "No connection".
003490          10  FILLER                 PIC X(01) VALUE "E".
003500      05  LH-EFTCD-S00007.
003510          10  FILLER                 PIC S9(05) VALUE 7.
003520          10  FILLER                 PIC X(60) VALUE
003530              "Connection lost".
003540          10  FILLER                 PIC X(01) VALUE "E".
003550      05  LH-EFTCD-S00008.
003560          10  FILLER                 PIC S9(05) VALUE 8.
003570          10  FILLER                 PIC X(60) VALUE
003580              "Timeout occurred".
003590          10  FILLER                 PIC X(01) VALUE "E".
003600
003610*----------------------------------------------------------------*
003620*  WINSOCK / NETWORK-SOCKET FAMILY
003630*----------------------------------------------------------------*
003640      05  LH-EFTCD-W10054.
003650          10  FILLER                 PIC S9(05) VALUE 10054.
003660          10  FILLER                 PIC X(60) VALUE
003670              "Connection reset by peer".
003680          10  FILLER                 PIC X(01) VALUE "E".
003690      05  LH-EFTCD-W10060.
003700          10  FILLER                 PIC S9(05) VALUE 10060.
003710          10  FILLER                 PIC X(60) VALUE
003720              "Connection timed out".
003730          10  FILLER                 PIC X(01) VALUE "E".
003740      05  LH-EFTCD-W10061.
003750          10  FILLER                 PIC S9(05) VALUE 10061.
003760          10  FILLER                 PIC X(60) VALUE
003770              "Connection refused".
003780          10  FILLER                 PIC X(01) VALUE "E".
003790      05  LH-EFTCD-W10066.
003800          10  FILLER                 PIC S9(05) VALUE 10066.
003810          10  FILLER                 PIC X(60) VALUE
003820              "Directory not empty".
003830          10  FILLER                 PIC X(01) VALUE "E".
003840      05  LH-EFTCD-W10068.
003850          10  FILLER                 PIC S9(05) VALUE 10068.
003860          10  FILLER                 PIC X(60) VALUE
003870              "User quota exceeded".
003880          10  FILLER                 PIC X(01) VALUE "E".
003890      05  LH-EFTCD-W11001.
003900          10  FILLER                 PIC S9(05) VALUE 11001.
003910          10  FILLER                 PIC X(60) VALUE
003920              "Host not found".
003930          10  FILLER                 PIC X(01) VALUE "E".
003940
003950*----------------------------------------------------------------*
003960*  66 ENTRIES IN LOAD ORDER, REDEFINED AS A SEARCHABLE TABLE.
003970*  LH-EFTCD-SEV IS "E" FOR EVERY ENTRY AT LOAD TIME; LHGSCAN
003980*  RECOGNISES CODE 331 AS A WARNING BY VALUE, NOT BY THIS FLAG.
003990*----------------------------------------------------------------*
004000  01  LH-EFTCD-TABLE REDEFINES LH-EFTCD-AREA.
004010      05  LH-EFTCD-ENTRY OCCURS 66 TIMES.
004020          10  LH-EFTCD-NUM           PIC S9(05).
004030          10  LH-EFTCD-DESC          PIC X(60).
004040          10  LH-EFTCD-SEV           PIC X(01).
