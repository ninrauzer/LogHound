000100*****************************************************************
000110* LHCOUNTR.cpybk
000120* RUN ACCUMULATOR AREA FOR THE LOGHOUND EFT LOG ANALYSIS SUITE.
000130* OWNED BY LHBATCH, PASSED BY REFERENCE TO LHGSCAN (WHICH BUILDS
000140* IT UP ONE LOG FILE AT A TIME) AND TO LHGRPT (WHICH READS IT
000150* BACK TO PRODUCE THE SECTIONED REPORT).  NOTHING IN HERE IS
000160* WRITTEN TO DISK - IT LIVES FOR THE LENGTH OF ONE RUN ONLY.
000170*****************************************************************
000180* AMENDMENT HISTORY:
000190*****************************************************************
000200* LHB005 20/03/1987 R.OTOOLE    - INITIAL VERSION, ERROR/WARNING
000210*                                 CODE COUNTERS ONLY
000220* LHB013 02/02/1991 R.OTOOLE    - ADD IP AND PATH COUNTER TABLES
000230*                                 FOR THE TRAFFIC ANALYSIS REPORT
000240* LHB025 14/11/1997 S.OKONSKI   - ADD LH-SEARCH-LIST FOR THE NEW
000250*                                 SEARCH-PATTERN REPORT SECTION
000260* LHB032 25/01/1999 T.FALLER    - Y2K REMEDIATION - LH-CTR-TOTALS
000270*                                 HOLDS NO DATE DATA, NO CHANGE
000280* LHB039 17/08/2001 D.KASPRZAK  - RAISE LH-IP-TAB AND LH-PATH-TAB
000290*                                 FROM 100 TO 200 ENTRIES, LARGE
000300*                                 SITES WERE OVERFLOWING THE TABLE
000310* LHB057 03/03/2012 C.NAVARRETTE - RAISE LH-SEARCH-LIST FROM 300
000320*                                 TO 500 ENTRIES PER TICKET OPS-919
000330*****************************************************************
000340
000350*----------------------------------------------------------------*
000360*   PER-CODE ERROR COUNTERS - ONE SLOT PER DISTINCT CODE SEEN.
000370*----------------------------------------------------------------*
000380  01  LH-ERR-CTR-AREA.
000390      05  LH-ERR-CTR-CNT             PIC 9(03) COMP VALUE ZERO.
000400      05  LH-ERR-CTR-TAB OCCURS 66 TIMES.
000410          10  LH-ERR-CODE            PIC S9(05) VALUE ZERO.
000420          10  LH-ERR-DESC            PIC X(60) VALUE SPACES.
000430          10  LH-ERR-CNT             PIC 9(07) VALUE ZERO.
000435      05  FILLER                     PIC X(04) VALUE SPACES.
000440
000450*----------------------------------------------------------------*
000460*   PER-CODE WARNING COUNTERS - IN PRACTICE ONLY CODE 331 USES
000470*   THIS TABLE, BUT IT IS KEPT GENERAL IN CASE THE EFT CODE
000480*   STANDARDS COMMITTEE EVER RULES A SECOND CODE A WARNING.
000490*----------------------------------------------------------------*
000500  01  LH-WRN-CTR-AREA.
000510      05  LH-WRN-CTR-CNT             PIC 9(03) COMP VALUE ZERO.
000520      05  LH-WRN-CTR-TAB OCCURS 66 TIMES.
000530          10  LH-WRN-CODE            PIC S9(05) VALUE ZERO.
000540          10  LH-WRN-DESC            PIC X(60) VALUE SPACES.
000550          10  LH-WRN-CNT             PIC 9(07) VALUE ZERO.
000555      05  FILLER                     PIC X(04) VALUE SPACES.
000560
000570*----------------------------------------------------------------*
000580*   PER-IP EVENT COUNTERS.
000590*----------------------------------------------------------------*
000600  01  LH-IP-CTR-AREA.
000610      05  LH-IP-CTR-CNT              PIC 9(03) COMP VALUE ZERO.
000620      05  LH-IP-CTR-TAB OCCURS 200 TIMES.
000630          10  LH-IP-ADDR             PIC X(15) VALUE SPACES.
000640          10  LH-IP-CNT              PIC 9(07) VALUE ZERO.
000645      05  FILLER                     PIC X(04) VALUE SPACES.
000650
000660*----------------------------------------------------------------*
000670*   PER-PATH EVENT COUNTERS.
000680*----------------------------------------------------------------*
000690  01  LH-PATH-CTR-AREA.
000700      05  LH-PATH-CTR-CNT            PIC 9(03) COMP VALUE ZERO.
000710      05  LH-PATH-CTR-TAB OCCURS 200 TIMES.
000720          10  LH-PATH-VAL            PIC X(100) VALUE SPACES.
000730          10  LH-PATH-CNT            PIC 9(07) VALUE ZERO.
000735      05  FILLER                     PIC X(04) VALUE SPACES.
000740
000750*----------------------------------------------------------------*
000760*   SEARCH-MATCH LIST - ONE ENTRY PER LINE THAT MATCHED ANY
000770*   CONFIGURED SEARCH PATTERN.  LH-SRL-GROUP IS SET BY LHGRPT
000780*   WHEN IT BUILDS THE SEARCH REPORT SECTION, NOT BY LHGSCAN.
000790*----------------------------------------------------------------*
000800  01  LH-SEARCH-LIST-AREA.
000810      05  LH-SRL-CNT                 PIC 9(03) COMP VALUE ZERO.
000820      05  LH-SRL-TAB OCCURS 500 TIMES.
000830          10  LH-SRL-FILE            PIC X(20) VALUE SPACES.
000840          10  LH-SRL-LINENO          PIC 9(07) VALUE ZERO.
000850          10  LH-SRL-LINE            PIC X(256) VALUE SPACES.
000860          10  LH-SRL-PATTERN         PIC X(40) VALUE SPACES.
000870          10  LH-SRL-CODE-SW         PIC X(01) VALUE "N".
000880              88  LH-SRL-CODE-PRESENT          VALUE "Y".
000890          10  LH-SRL-CODE            PIC S9(05) VALUE ZERO.
000900          10  LH-SRL-DESC            PIC X(60) VALUE SPACES.
000910          10  LH-SRL-GROUP           PIC X(01) VALUE SPACES.
000920              88  LH-SRL-GRP-ERROR             VALUE "E".
000930              88  LH-SRL-GRP-WARNING           VALUE "W".
000940              88  LH-SRL-GRP-SUCCESS           VALUE "S".
000945      05  FILLER                     PIC X(04) VALUE SPACES.
000950
000960*----------------------------------------------------------------*
000970*   RUN TOTALS.
000980*----------------------------------------------------------------*
000990  01  LH-CTR-TOTALS.
001000      05  LH-TOT-FILES               PIC 9(05) VALUE ZERO.
001010      05  LH-TOT-LINES               PIC 9(09) VALUE ZERO.
001020      05  LH-TOT-SRCH-MATCHES        PIC 9(07) VALUE ZERO.
001030      05  FILLER                     PIC X(20) VALUE SPACES.
