000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LHBATCH.
000120 AUTHOR.         R.OTOOLE.
000130 INSTALLATION.   DATA CENTER OPERATIONS.
000140 DATE-WRITTEN.   16 MAR 1987.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : MAIN DRIVER FOR THE LOGHOUND EFT LOG ANALYSIS     *
000190*              SUITE.  LOADS THE RUN PARAMETERS FROM THE        *
000200*              LHPARMCD CONTROL-CARD FILE, SCANS EACH OF THE    *
000210*              FIVE PRE-ASSIGNED LOG FILES WHOSE LOG TYPE IS     *
000220*              SELECTED FOR THE RUN, CALLS LHGSCAN FOR EACH ONE,*
000230*              THEN CALLS LHGRPT ONCE TO WRITE THE REPORT AND   *
000240*              PRINTS THE RUN TOTALS.                            *
000250*----------------------------------------------------------------*
000260* AMENDMENT HISTORY:
000270*----------------------------------------------------------------*
000280*|TAG    |DATE      |DEV         |DESCRIPTION                  |*
000290*----------------------------------------------------------------*
000300* LHB006  16/03/1987  R.OTOOLE    INITIAL VERSION - ONE LOG FILE*
000310*                                 LHLOG01, CL FORMAT ONLY       *
000320* LHB016  14/05/1993  D.KASPRZAK  RAISE TO FIVE PRE-ASSIGNED    *
000330*                                 LOG FILES, LOG-TYPE SELECTION *
000340* LHB023  19/09/1996  S.OKONSKI   ADD LHGRPT CALL - REPORT WAS  *
000350*                                 PREVIOUSLY A MANUAL STEP      *
000360* LHB034  25/01/1999  T.FALLER    Y2K REMEDIATION - RUN-DATE    *
000370*                                 CARD IS OPERATOR SUPPLIED,    *
000380*                                 4-DIGIT YEAR CONFIRMED, NO CHG*
000390* LHB044  02/10/2003  M.ANDERUSO  FOLD SEARCH PATTERNS TO LOWER *
000400*                                 CASE AT LOAD TIME - LHGSRCH   *
000410*                                 NO LONGER DOES IT PER CALL    *
000420* LHB055  08/11/2011  C.NAVARRETTE DEFAULT VERBOSE-LEVEL CARD   *
000430*                                 IS NOW OPTIONAL, DEFAULTS TO  *
000440*                                 ERROR PER TICKET OPS-845      *
000450* LHB062  17/02/2026  C.NAVARRETTE STANDARDS REVIEW - REPORT    *
000460*                                 CONTROL AREA NOW CARRIES THE  *
000470*                                 RUN DATE, RUN TIME AND THE    *
000480*                                 ASSIGNED LOG SET SO LHGRPT CAN*
000490*                                 SHOW THEM ON THE HEADER AND   *
000500*                                 STAMP THE REPORT FILE NAME -  *
000510*                                 WAS A FIXED LITERAL BEFORE    *
000520* LHB063  17/02/2026  C.NAVARRETTE STANDARDS REVIEW, PART TWO - *
000530*                                 RUN TOTALS WERE DISPLAYING A  *
000540*                                 SEARCH-MATCH LINE EVEN ON RUNS*
000550*                                 WITH NO SEARCH CARDS, AND THE *
000560*                                 PATTERN COUNT WAS NEVER SHOWN *
000570*                                 AT ALL - SEE A900 BELOW.  ALSO*
000580*                                 PADDED OUT PARAGRAPH-LEVEL    *
000590*                                 COMMENTARY PER THE SAME REVIEW*
000600*----------------------------------------------------------------*
000610     EJECT
000620********************
000630  ENVIRONMENT DIVISION.
000640********************
000650*  THIS IS A BATCH STEP, NOT A SCREEN PROGRAM - NO DISPLAY GROUP
000660*  IS NEEDED, JUST THE TWO UPSI SWITCHES THE SHOP'S CL PROCEDURES
000670*  USE TO FLAG A WARNING RUN (U0) OR A FORCED RE-RUN (U1).
000680  CONFIGURATION SECTION.
000690  SOURCE-COMPUTER. IBM-AS400.
000700  OBJECT-COMPUTER. IBM-AS400.
000710  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000720                    UPSI-0 IS UPSI-SWITCH-0
000730                      ON  STATUS IS U0-ON
000740                      OFF STATUS IS U0-OFF
000750                    UPSI-1 IS UPSI-SWITCH-1
000760                      ON  STATUS IS U1-ON
000770                      OFF STATUS IS U1-OFF.
000780  INPUT-OUTPUT SECTION.
000790  FILE-CONTROL.
000800*  CONTROL-CARD FILE ONLY - THE FIVE LOG FILES THEMSELVES ARE
000810*  SELECTED AND READ INSIDE LHGSCAN, NOT HERE, SINCE ONE SELECT
000820*  HAS TO STAND FOR WHICHEVER OF THE FIVE IS CURRENTLY OPEN.
000830      SELECT LH-PARM-FILE ASSIGN TO DISK-LHPARMCD
000840             ORGANIZATION IS LINE SEQUENTIAL
000850             FILE STATUS IS WK-C-FILE-STATUS.
000860***************
000870  DATA DIVISION.
000880***************
000890  FILE SECTION.
000900**************
000910*  ONE 80-BYTE CARD IMAGE PER CONTROL STATEMENT - KEYWORD IN
000920*  COLUMNS 1-10, VALUE IN COLUMNS 12-51.  SEE A220-APPLY-ONE-CARD
000930*  FOR THE LIST OF RECOGNIZED KEYWORDS.
000940  FD  LH-PARM-FILE
000950      LABEL RECORDS ARE OMITTED
000960      RECORD CONTAINS 80 CHARACTERS
000970      DATA RECORD IS LH-PARM-CARD.
000980  01  LH-PARM-CARD.
000990*  ONE OF VERBOSE/SEARCH/IPTHRESH/LOGTYPE, LEFT-JUSTIFIED.
001000      05  LH-PMC-KEYWORD             PIC X(10).
001010*  SINGLE BLANK SEPARATOR COLUMN BETWEEN KEYWORD AND VALUE.
001020      05  FILLER                     PIC X(01).
001030*  THE KEYWORD'S ARGUMENT - MEANING DEPENDS ON THE KEYWORD.
001040      05  LH-PMC-VALUE               PIC X(40).
001050*  UNUSED TAIL OF THE 80-BYTE CARD IMAGE.
001060      05  FILLER                     PIC X(29).
001070
001080*************************
001090  WORKING-STORAGE SECTION.
001100*************************
001110  01  FILLER               PIC X(24) VALUE
001120      "** PROGRAM LHBATCH **".
001130
001140*  COMMON FILE-STATUS WORK AREA - SAME COPYBOOK AS EVERY OTHER
001150*  MEMBER IN THE SUITE, SO A 90 FILE-STATUS MEANS THE SAME THING
001160*  NO MATTER WHICH PROGRAM'S JOB LOG YOU ARE READING.
001170      COPY LHCOMWS.
001180
001190*  RUN PARAMETERS, LOG-LINE/FIELDS INTERFACE AND COUNTER AREAS -
001200*  ALL THREE ARE PASSED BY REFERENCE DOWN TO LHGSCAN/LHGPARS/
001210*  LHGSRCH/LHGRPT SO THE WHOLE RUN SHARES ONE COPY OF EACH.
001220      COPY LHPARM.
001230      COPY LHLINE.
001240      COPY LHCOUNTR.
001250
001260*----------------------------------------------------------------*
001270*  FIVE PRE-ASSIGNED LOG FILES, EACH WITH A FIXED LOG TYPE SET
001280*  WHEN THE JCL/CL PROCEDURE ASSIGNS IT - NO DIRECTORY SEARCH IS
001290*  DONE, THE SITE NAMES THESE FIVE LOGICAL FILES AT JOB SETUP.
001300*  SAME NAMED-GROUP-THEN-REDEFINES TECHNIQUE AS LH-EFTCD-TABLE.
001310*----------------------------------------------------------------*
001320*  COMMAND-LINE INTERFACE FEED - THE SHOP'S BUSIEST EFT INTERFACE.
001330  01  LH-LOGFILE-1.
001340      05  FILLER                PIC X(07) VALUE "LHLOG01".
001350      05  FILLER                PIC X(04) VALUE "CL  ".
001360*  EXTERNAL BANK TRANSMISSION FEED.
001370  01  LH-LOGFILE-2.
001380      05  FILLER                PIC X(07) VALUE "LHLOG02".
001390      05  FILLER                PIC X(04) VALUE "EX  ".
001400*  THIRD-PARTY TELLER-6 SETTLEMENT FEED.
001410  01  LH-LOGFILE-3.
001420      05  FILLER                PIC X(07) VALUE "LHLOG03".
001430      05  FILLER                PIC X(04) VALUE "TED6".
001440*  SECOND COMMAND-LINE INTERFACE FEED - BACKUP DATA CENTER.
001450  01  LH-LOGFILE-4.
001460      05  FILLER                PIC X(07) VALUE "LHLOG04".
001470      05  FILLER                PIC X(04) VALUE "CL  ".
001480*  SECOND EXTERNAL BANK TRANSMISSION FEED - BACKUP DATA CENTER.
001490  01  LH-LOGFILE-5.
001500      05  FILLER                PIC X(07) VALUE "LHLOG05".
001510      05  FILLER                PIC X(04) VALUE "EX  ".
001520*  THE REDEFINES BELOW IS WHAT ACTUALLY GETS WALKED BY
001530*  A300-SELECT-LOG-FILES - THE FIVE NAMED 01s ABOVE EXIST ONLY
001540*  SO EACH LOGICAL FILE'S NAME/TYPE PAIR IS VALUE'D BY ITSELF
001550*  AND EASY TO FIND WHEN THE SITE CHANGES AN ASSIGNMENT.
001560  01  LH-LOGFILE-TAB REDEFINES LH-LOGFILE-1.
001570      05  LH-LOGFILE-ENTRY OCCURS 5 TIMES.
001580*  THE LOGICAL FILE NAME LHGSCAN IS TOLD TO OPEN.
001590          10  LH-LOGFILE-NAME   PIC X(07).
001600*  CL, EX OR TED6 - ONE OF THE THREE RESULT-CODE LAYOUTS.
001610          10  LH-LOGFILE-TYPE   PIC X(04).
001620
001630*------------------- CASE-FOLD TABLES FOR SEARCH CARDS -----------*
001640*  SAME FOLD-BY-LOOKUP TECHNIQUE AS LHGSRCH - DUPLICATED HERE
001650*  BECAUSE THE FOLD HAPPENS ONCE AT LOAD TIME, NOT PER LINE.
001660  01  WS-UPPER-ALPHABET    PIC X(26) VALUE
001670             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001680  01  WS-UPPER-TBL REDEFINES WS-UPPER-ALPHABET
001690                              OCCURS 26 TIMES PIC X(01).
001700  01  WS-LOWER-ALPHABET    PIC X(26) VALUE
001710             "abcdefghijklmnopqrstuvwxyz".
001720  01  WS-LOWER-TBL REDEFINES WS-LOWER-ALPHABET
001730                              OCCURS 26 TIMES PIC X(01).
001740
001750*------------------- PROGRAM WORKING STORAGE ---------------------*
001760*  WS-FOLD-LEN IS CARRIED AS A STANDALONE 77 RATHER THAN UNDER
001770*  WS-WORK-AREA - IT IS A LEFTOVER LENGTH COUNTER FROM AN EARLIER
001780*  VERSION OF THE FOLD LOGIC AND DOES NOT BELONG TO ANY GROUP.
001790  77  WS-FOLD-LEN               PIC 9(02) COMP VALUE ZERO.
001800  01  WS-WORK-AREA.
001810*  OUTER SUBSCRIPT - WALKS THE FIVE LOGICAL LOG FILES.
001820      05  WS-I                  PIC 9(03) COMP VALUE ZERO.
001830*  INNER SUBSCRIPT - REUSED ACROSS LOG-TYPE TESTS AND THE
001840*  CHARACTER-POSITION LOOP IN THE SEARCH-PATTERN FOLD.
001850      05  WS-K                  PIC 9(03) COMP VALUE ZERO.
001860*  ALPHABET-TABLE SUBSCRIPT FOR THE CASE-FOLD LOOKUP.
001870      05  WS-M                  PIC 9(02) COMP VALUE ZERO.
001880      05  WS-CHAR-MATCH-SW      PIC X(01) VALUE "N".
001890      05  WS-USE-FILE-SW        PIC X(01) VALUE "N".
001900*  IPTHRESH CARD VALUE, MOVED HERE ALPHANUMERIC SO THE
001910*  NUMERIC REDEFINES BELOW CAN PICK IT UP CLEANLY.
001920      05  WS-THRESH-X           PIC X(05) VALUE ZERO.
001930      05  WS-THRESH-N REDEFINES WS-THRESH-X
001940                            PIC 9(05).
001950      05  FILLER                PIC X(10) VALUE SPACES.
001960
001970*----------------------------------------------------------------*
001980*  RUN DATE/TIME STAMP FOR THE ANALYSIS REPORT - LHB062.  THE
001990*  SYSTEM DATE COMES BACK TWO-DIGIT YEAR, SO IT IS CENTURY-
002000*  WINDOWED THE SAME WAY THE SHOP'S OTHER Y2K REMEDIATION WORK
002010*  DID: YY 50-99 IS 19xx, YY 00-49 IS 20xx.
002020*----------------------------------------------------------------*
002030  01  WS-SYS-DATE-RAW           PIC 9(06) VALUE ZERO.
002040  01  WS-SYS-DATE-PARTS REDEFINES WS-SYS-DATE-RAW.
002050      05  WS-SYS-YY             PIC 9(02).
002060      05  WS-SYS-MM             PIC 9(02).
002070      05  WS-SYS-DD             PIC 9(02).
002080  01  WS-SYS-CENTURY             PIC 9(02) VALUE ZERO.
002090  01  WS-SYS-TIME-RAW           PIC 9(08) VALUE ZERO.
002100  01  WS-SYS-TIME-PARTS REDEFINES WS-SYS-TIME-RAW.
002110      05  WS-SYS-HH             PIC 9(02).
002120      05  WS-SYS-MN             PIC 9(02).
002130      05  WS-SYS-SS             PIC 9(02).
002140      05  FILLER                PIC 9(02).
002150
002160*----------------------------------------------------------------*
002170*  MIRRORS OF THE CALLED PROGRAMS' CONTROL AREAS - LHBATCH OWNS
002180*  THE STORAGE, LHGSCAN/LHGRPT SEE IT THROUGH LINKAGE.
002190*----------------------------------------------------------------*
002200  01  LK-SCAN-CONTROL-AREA.
002210*  LOGICAL NAME LHGSCAN IS TO OPEN ON THIS CALL.
002220      05  LK-SCAN-FILE-NAME     PIC X(20).
002230*  SHORT TAG FOR JOB-LOG MESSAGES - SAME VALUE TODAY BUT KEPT
002240*  SEPARATE SO A FUTURE RELEASE CAN DESCRIBE A FILE WITHOUT
002250*  TOUCHING THE ASSIGN-NAME FIELD ITSELF.
002260      05  LK-SCAN-FILE-TAG      PIC X(20).
002270      05  FILLER                PIC X(08) VALUE SPACES.
002280
002290*  LHB062 - RUN DATE/TIME AND THE ASSIGNED LOG SET, MIRRORED IN
002300*  LHGRPT'S LINKAGE SECTION - SEE A400-STAMP-RUN-DATE BELOW.
002310*  FIELD ORDER AND WIDTHS MUST STAY IN STEP WITH LHGRPT'S COPY OF
002320*  THIS SAME 01 OR THE CALL WILL HAND IT GARBAGE.
002330  01  LK-RPT-CONTROL-AREA.
002340      05  LK-RPT-FILE-NAME      PIC X(20).
002350      05  LK-RPT-RUN-DATE       PIC X(08).
002360      05  LK-RPT-RUN-TIME       PIC X(06).
002370      05  LK-RPT-SCANNED-SET    PIC X(40).
002380      05  FILLER                PIC X(06) VALUE SPACES.
002390
002400****************************************
002410  PROCEDURE DIVISION.
002420****************************************
002430*  MAIN LINE IS DELIBERATELY SHORT - EVERY STEP OF THE RUN IS
002440*  ITS OWN NUMBERED PARAGRAPH RANGE SO THE JOB LOG CAN BE READ
002450*  AGAINST THIS LIST WITHOUT CHASING LOGIC DOWN INTO EACH ONE.
002460  MAIN-MODULE.
002470*  SET THE SHOP DEFAULTS BEFORE ANY CONTROL CARD IS READ.
002480      PERFORM A100-INIT-PARMS THRU A199-INIT-PARMS-EX.
002490*  OVERLAY THE DEFAULTS WITH WHATEVER CONTROL CARDS WERE SUPPLIED.
002500      PERFORM A200-LOAD-RUN-PARMS THRU A299-LOAD-RUN-PARMS-EX.
002510*  SCAN WHICHEVER OF THE FIVE LOG FILES THE LOGTYPE SELECTION PICKS.
002520      PERFORM A300-SELECT-LOG-FILES THRU A399-SELECT-LOG-FILES-EX.
002530*  STAMP THE RUN DATE/TIME BEFORE THE REPORT IS BUILT.
002540      PERFORM A400-STAMP-RUN-DATE THRU A499-STAMP-RUN-DATE-EX.
002550*  ONE CALL TO LHGRPT WRITES THE WHOLE SECTIONED REPORT.
002560      PERFORM A800-BUILD-REPORT THRU A899-BUILD-REPORT-EX.
002570*  JOB-LOG TOTALS FOR THE OPERATOR - SEE LHB063 ABOVE.
002580      PERFORM A900-PRINT-RUN-TOTALS THRU A999-PRINT-RUN-TOTALS-EX.
002590      GOBACK.
002600
002610*----------------------------------------------------------------*
002620*  ESTABLISH THE SHOP DEFAULTS BEFORE THE CONTROL CARDS ARE READ -
002630*  A SITE THAT SUPPLIES NO CARDS AT ALL STILL GETS A VALID RUN.
002640*----------------------------------------------------------------*
002650  A100-INIT-PARMS.
002660*  VERBOSE DEFAULTS TO ERROR PER TICKET OPS-845 - LHB055.
002670      MOVE "ERROR"  TO LH-PARM-VERBOSE.
002680*  NO SEARCH PATTERNS UNLESS A SEARCH CARD IS READ BELOW.
002690      MOVE ZERO     TO LH-PARM-SRCH-CNT.
002700*  SHOP STANDARD IP-ADDRESS REPEAT THRESHOLD.
002710      MOVE 50       TO LH-PARM-IP-THRESHOLD.
002720*  DEFAULT LOG-TYPE SELECTION IS ALL FIVE FILES.
002730      MOVE 1        TO LH-PARM-LOGTYP-CNT.
002740      MOVE "ALL"    TO LH-PARM-LOGTYP(1).
002750*  ERROR/WARNING/IP/PATH-OF-TRAVEL COUNTER AREAS, ZEROED FOR THE RUN.
002760      MOVE ZERO     TO LH-ERR-CTR-CNT LH-WRN-CTR-CNT
002770                       LH-IP-CTR-CNT LH-PATH-CTR-CNT LH-SRL-CNT.
002780*  RUN-WIDE TOTALS DISPLAYED BY A900 AT JOB END.
002790      MOVE ZERO     TO LH-TOT-FILES LH-TOT-LINES LH-TOT-SRCH-MATCHES.
002800  A199-INIT-PARMS-EX.
002810      EXIT.
002820
002830*----------------------------------------------------------------*
002840*  READ THE LHPARMCD CONTROL-CARD FILE.  MISSING FILE IS NOT AN
002850*  ERROR - THE SHOP DEFAULTS SET ABOVE STAND FOR THE RUN.
002860*----------------------------------------------------------------*
002870  A200-LOAD-RUN-PARMS.
002880      OPEN INPUT LH-PARM-FILE.
002890      IF WK-C-SUCCESSFUL
002900         PERFORM A210-READ-ONE-CARD THRU A219-READ-ONE-CARD-EX
002910            UNTIL WK-C-END-OF-FILE
002920         CLOSE LH-PARM-FILE
002930      END-IF.
002940  A299-LOAD-RUN-PARMS-EX.
002950      EXIT.
002960
002970*  ONE CARD AT A TIME, UNTIL END OF FILE - NOT MUCH TO THIS ONE,
002980*  THE KEYWORD LOGIC LIVES DOWN IN A220-APPLY-ONE-CARD.
002990  A210-READ-ONE-CARD.
003000      READ LH-PARM-FILE
003010         AT END SET WK-C-END-OF-FILE TO TRUE
003020         NOT AT END
003030            PERFORM A220-APPLY-ONE-CARD THRU A229-APPLY-ONE-CARD-EX
003040      END-READ.
003050  A219-READ-ONE-CARD-EX.
003060      EXIT.
003070
003080*----------------------------------------------------------------*
003090*  FOUR RECOGNIZED KEYWORDS - VERBOSE, SEARCH (REPEATABLE, UP TO
003100*  TEN CARDS), IPTHRESH, AND LOGTYPE (REPEATABLE, UP TO FOUR
003110*  CARDS, FIRST LOGTYPE CARD CLEARS THE "ALL" SHOP DEFAULT SET
003120*  BY A100 ABOVE).  ANYTHING ELSE IN COLUMN 1-10 IS IGNORED -
003130*  THIS SHOP DOES NOT BOMB A RUN OVER AN UNKNOWN CONTROL CARD.
003140*----------------------------------------------------------------*
003150  A220-APPLY-ONE-CARD.
003160*  VERBOSE CARD - ONE OF ERROR/WARNING/INFO/ALL, TAKEN VERBATIM.
003170      IF LH-PMC-KEYWORD = "VERBOSE"
003180         MOVE LH-PMC-VALUE(1:7) TO LH-PARM-VERBOSE
003190*  SEARCH CARD - REPEATABLE, CAPPED AT TEN PER RUN PER LHPARM.
003200      ELSE IF LH-PMC-KEYWORD = "SEARCH"
003210         IF LH-PARM-SRCH-CNT < 10
003220            ADD 1 TO LH-PARM-SRCH-CNT
003230            MOVE LH-PMC-VALUE TO LH-PARM-SRCH-PATTERN(LH-PARM-SRCH-CNT)
003240            PERFORM A230-FOLD-ONE-PATTERN THRU A239-FOLD-ONE-PATTERN-EX
003250         END-IF
003260*  IPTHRESH CARD - NUMERIC OVERRIDE OF THE SHOP DEFAULT OF 50.
003270      ELSE IF LH-PMC-KEYWORD = "IPTHRESH"
003280         MOVE ZERO TO WS-THRESH-X
003290         MOVE LH-PMC-VALUE(1:5) TO WS-THRESH-X
003300         MOVE WS-THRESH-N TO LH-PARM-IP-THRESHOLD
003310*  LOGTYPE CARD - REPEATABLE, CAPPED AT FOUR.  FIRST ONE SEEN
003320*  REPLACES THE SHOP "ALL" DEFAULT RATHER THAN ADDING TO IT.
003330      ELSE IF LH-PMC-KEYWORD = "LOGTYPE"
003340         IF LH-PARM-LOGTYP-CNT = 1 AND LH-PARM-LOGTYP(1) = "ALL"
003350            MOVE ZERO TO LH-PARM-LOGTYP-CNT
003360         END-IF
003370         IF LH-PARM-LOGTYP-CNT < 4
003380            ADD 1 TO LH-PARM-LOGTYP-CNT
003390            MOVE LH-PMC-VALUE(1:4) TO LH-PARM-LOGTYP(LH-PARM-LOGTYP-CNT)
003400         END-IF
003410      END-IF END-IF END-IF END-IF.
003420  A229-APPLY-ONE-CARD-EX.
003430      EXIT.
003440
003450*  FOLD THE JUST-LOADED SEARCH PATTERN TO LOWER CASE INTO
003460*  LH-PARM-SRCH-LOWER, ONE CHARACTER AT A TIME.  DONE ONCE HERE
003470*  AT LOAD TIME RATHER THAN PER CALL - LHB044.
003480  A230-FOLD-ONE-PATTERN.
003490      MOVE LH-PARM-SRCH-PATTERN(LH-PARM-SRCH-CNT)
003500        TO LH-PARM-SRCH-LOWER(LH-PARM-SRCH-CNT).
003510      PERFORM A240-FOLD-ONE-CHAR THRU A249-FOLD-ONE-CHAR-EX
003520         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 40.
003530  A239-FOLD-ONE-PATTERN-EX.
003540      EXIT.
003550
003560*  ONE CHARACTER POSITION OF THE PATTERN - TRIES EVERY UPPER-CASE
003570*  LETTER IN TURN UNTIL ONE MATCHES, THEN STOPS.  A CHARACTER
003580*  THAT IS NOT AN UPPER-CASE LETTER (DIGIT, SPACE, PUNCTUATION)
003590*  PASSES THROUGH UNCHANGED SINCE NO LETTER EVER MATCHES IT.
003600  A240-FOLD-ONE-CHAR.
003610      MOVE "N" TO WS-CHAR-MATCH-SW.
003620      PERFORM A250-TRY-ONE-LETTER THRU A259-TRY-ONE-LETTER-EX
003630         VARYING WS-M FROM 1 BY 1
003640            UNTIL WS-M > 26 OR WS-CHAR-MATCH-SW = "Y".
003650  A249-FOLD-ONE-CHAR-EX.
003660      EXIT.
003670
003680*  SINGLE LETTER-PAIR TEST AGAINST THE UPPER/LOWER FOLD TABLES.
003690  A250-TRY-ONE-LETTER.
003700      IF LH-PARM-SRCH-LOWER(LH-PARM-SRCH-CNT)(WS-K:1) = WS-UPPER-TBL(WS-M)
003710         MOVE WS-LOWER-TBL(WS-M)
003720           TO LH-PARM-SRCH-LOWER(LH-PARM-SRCH-CNT)(WS-K:1)
003730         MOVE "Y" TO WS-CHAR-MATCH-SW
003740      END-IF.
003750  A259-TRY-ONE-LETTER-EX.
003760      EXIT.
003770
003780*----------------------------------------------------------------*
003790*  SCAN THE FIVE PRE-ASSIGNED LOG FILES AND CALL LHGSCAN FOR
003800*  EVERY ONE WHOSE LOG TYPE IS IN THE SELECTED LIST.
003810*----------------------------------------------------------------*
003820  A300-SELECT-LOG-FILES.
003830      PERFORM A310-TRY-ONE-FILE THRU A319-TRY-ONE-FILE-EX
003840         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.
003850  A399-SELECT-LOG-FILES-EX.
003860      EXIT.
003870
003880*  ONE LOGICAL FILE - DECIDE WHETHER ITS LOG TYPE IS SELECTED
003890*  FOR THIS RUN, AND IF SO, SCAN IT.  A FILE CAN BE SKIPPED
003900*  ENTIRELY IF THE SITE NEVER ASSIGNED IT THIS JOB - LHGSCAN'S
003910*  OPEN WILL JUST FAIL AND COUNT ZERO LINES FOR IT.
003920  A310-TRY-ONE-FILE.
003930      MOVE "N" TO WS-USE-FILE-SW.
003940      PERFORM A320-TEST-ONE-TYPE THRU A329-TEST-ONE-TYPE-EX
003950         VARYING WS-K FROM 1 BY 1
003960         UNTIL WS-K > LH-PARM-LOGTYP-CNT OR WS-USE-FILE-SW = "Y".
003970      IF WS-USE-FILE-SW = "Y"
003980         PERFORM A330-SCAN-ONE-FILE THRU A339-SCAN-ONE-FILE-EX
003990      END-IF.
004000  A319-TRY-ONE-FILE-EX.
004010      EXIT.
004020
004030*  ONE LOGTYPE CARD ENTRY AGAINST ONE FILE'S FIXED TYPE.
004040  A320-TEST-ONE-TYPE.
004050      IF LH-PARM-LOGTYP(WS-K) = LH-LOGFILE-TYPE(WS-I)
004060         OR LH-PARM-LOGTYP(WS-K) = "ALL"
004070         MOVE "Y" TO WS-USE-FILE-SW
004080      END-IF.
004090  A329-TEST-ONE-TYPE-EX.
004100      EXIT.
004110
004120*  LOAD THE SCAN CONTROL AREA WITH THIS FILE'S LOGICAL NAME AND
004130*  CALL LHGSCAN.  LK-SCAN-FILE-TAG IS CARRIED SEPARATELY FROM
004140*  LK-SCAN-FILE-NAME SO A FUTURE RELEASE CAN TAG A FILE WITH A
004150*  SHORT DESCRIPTION WITHOUT CHANGING THE ASSIGN-NAME FIELD.
004160  A330-SCAN-ONE-FILE.
004170      MOVE LH-LOGFILE-NAME(WS-I) TO LK-SCAN-FILE-NAME.
004180      MOVE LH-LOGFILE-NAME(WS-I) TO LK-SCAN-FILE-TAG.
004190      CALL "LHGSCAN" USING LK-SCAN-CONTROL-AREA LH-LINE-AREA
004200              LH-FIELDS-AREA LH-SEARCH-AREA LH-PARM-AREA
004210              LH-ERR-CTR-AREA LH-WRN-CTR-AREA LH-IP-CTR-AREA
004220              LH-PATH-CTR-AREA LH-SEARCH-LIST-AREA LH-CTR-TOTALS.
004230  A339-SCAN-ONE-FILE-EX.
004240      EXIT.
004250
004260*----------------------------------------------------------------*
004270*  STAMP THE RUN DATE AND TIME INTO THE REPORT CONTROL AREA AND
004280*  RECORD THE ASSIGNED LOG SET, FOR THE REPORT HEADER AND THE
004290*  REPORT FILE NAME - LHB062, STANDARDS REVIEW.
004300*----------------------------------------------------------------*
004310  A400-STAMP-RUN-DATE.
004320      ACCEPT WS-SYS-DATE-RAW FROM DATE.
004330      ACCEPT WS-SYS-TIME-RAW FROM TIME.
004340      IF WS-SYS-YY < 50
004350         MOVE 20 TO WS-SYS-CENTURY
004360      ELSE
004370         MOVE 19 TO WS-SYS-CENTURY
004380      END-IF.
004390      STRING WS-SYS-CENTURY DELIMITED BY SIZE
004400             WS-SYS-YY DELIMITED BY SIZE
004410             WS-SYS-MM DELIMITED BY SIZE
004420             WS-SYS-DD DELIMITED BY SIZE
004430             INTO LK-RPT-RUN-DATE.
004440      STRING WS-SYS-HH DELIMITED BY SIZE
004450             WS-SYS-MN DELIMITED BY SIZE
004460             WS-SYS-SS DELIMITED BY SIZE
004470             INTO LK-RPT-RUN-TIME.
004480*  THE SITE DOES NOT WALK A DIRECTORY - THE ASSIGNED SET IS THE
004490*  FIXED FIVE LOGICAL NAMES, SO THAT IS WHAT GOES ON THE HEADER.
004500      MOVE "LHLOG01 LHLOG02 LHLOG03 LHLOG04 LHLOG05"
004510        TO LK-RPT-SCANNED-SET.
004520  A499-STAMP-RUN-DATE-EX.
004530      EXIT.
004540
004550*----------------------------------------------------------------*
004560*  WRITE THE SECTIONED REPORT ONCE ALL SELECTED LOG FILES HAVE
004570*  BEEN SCANNED.
004580*----------------------------------------------------------------*
004590  A800-BUILD-REPORT.
004600      MOVE "LHRPTOUT" TO LK-RPT-FILE-NAME.
004610      CALL "LHGRPT" USING LK-RPT-CONTROL-AREA LH-PARM-AREA
004620              LH-ERR-CTR-AREA LH-WRN-CTR-AREA LH-IP-CTR-AREA
004630              LH-PATH-CTR-AREA LH-SEARCH-LIST-AREA LH-CTR-TOTALS.
004640  A899-BUILD-REPORT-EX.
004650      EXIT.
004660
004670*----------------------------------------------------------------*
004680*  END-OF-RUN TOTALS TO THE JOB LOG.  LHB063 - THE SEARCH LINES
004690*  ONLY PRINT WHEN THE RUN ACTUALLY CARRIED SEARCH CARDS, AND
004700*  THE PATTERN COUNT NOW PRINTS ALONGSIDE THE MATCH COUNT SO AN
004710*  OPERATOR CAN TELL AT A GLANCE HOW MANY PATTERNS WERE ACTIVE.
004720*----------------------------------------------------------------*
004730  A900-PRINT-RUN-TOTALS.
004740      DISPLAY "LHBATCH - FILES SCANNED.......... " LH-TOT-FILES.
004750      DISPLAY "LHBATCH - LINES READ............. " LH-TOT-LINES.
004760      IF LH-PARM-SRCH-CNT > ZERO
004770         DISPLAY "LHBATCH - SEARCH PATTERNS........ "
004780                 LH-PARM-SRCH-CNT
004790         DISPLAY "LHBATCH - SEARCH MATCHES......... "
004800                 LH-TOT-SRCH-MATCHES
004810      END-IF.
004820  A999-PRINT-RUN-TOTALS-EX.
004830      EXIT.
