000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LHGSCAN.
000120 AUTHOR.         R.OTOOLE.
000130 INSTALLATION.   DATA CENTER OPERATIONS.
000140 DATE-WRITTEN.   25 MAR 1987.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : OPENS ONE LOGHOUND LOG FILE AND READS IT LINE BY *
000190*              LINE.  EACH LINE IS TESTED AGAINST THE SEARCH    *
000200*              PATTERN LIST, PARSED FOR ITS RESULT CODE, EVENT  *
000210*              DATE, CLIENT IP AND FILE PATH, THE RESULT CODE   *
000220*              CLASSIFIED AGAINST THE EFT CODE TABLE, AND THE   *
000230*              RUN COUNTERS UPDATED.  CALLED ONCE PER INPUT     *
000240*              FILE BY LHBATCH.                                 *
000250*----------------------------------------------------------------*
000260* AMENDMENT HISTORY:
000270*----------------------------------------------------------------*
000280*|TAG    |DATE      |DEV         |DESCRIPTION                  |*
000290*----------------------------------------------------------------*
000300* LHB009  25/03/1987  R.OTOOLE    INITIAL VERSION - READ, TEST  *
000310*                                 CODE, COUNT ERR/WRN ONLY      *
000320* LHB021  03/04/1996  S.OKONSKI   ADD IP AND PATH COUNTER TABLES*
000330* LHB035  29/01/1999  T.FALLER    Y2K REMEDIATION - LH-LINE-AREA*
000340*                                 HOLDS NO DATE DATA OF ITS OWN,*
000350*                                 REVIEWED, NO CODE CHANGE      *
000360* LHB042  11/06/2002  M.ANDERUSO  ADD VERBOSE-LEVEL GATED DETAIL*
000370*                                 LINE (B600), WAS ALWAYS ON    *
000380* LHB046  20/09/2005  M.ANDERUSO  SEARCH HITS NOW RECORDED AFTER*
000390*                                 CLASSIFICATION SO THE SEARCH  *
000400*                                 REPORT CAN SHOW THE CODE TOO  *
000410* LHB049  14/03/2007  M.ANDERUSO  TICKET OPS-712 - A LINE THAT *
000420*                                 FAILED THE SEARCH FILTER WAS  *
000430*                                 STILL BEING CLASSIFIED/COUNTED*
000440*                                 - NOW SKIPPED ENTIRELY WHEN    *
000450*                                 PATTERNS ARE CONFIGURED AND   *
000460*                                 NONE MATCH, PER OPS REQUEST   *
000470* LHB066  17/02/2026  C.NAVARRETTE STANDARDS REVIEW - PADDED    *
000480*                                 OUT PARAGRAPH AND FIELD-LEVEL *
000490*                                 COMMENTARY, NO LOGIC CHANGE   *
000500*----------------------------------------------------------------*
000510     EJECT
000520********************
000530  ENVIRONMENT DIVISION.
000540********************
000550  CONFIGURATION SECTION.
000560  SOURCE-COMPUTER. IBM-AS400.
000570  OBJECT-COMPUTER. IBM-AS400.
000580*  UPSI-0 IS DECLARED HERE FOR CONSISTENCY WITH THE REST OF THE
000590*  SUITE, THOUGH THIS PROGRAM DOES NOT TEST IT ITSELF - LHBATCH
000600*  IS THE ONLY MEMBER THAT EVER INSPECTS THE SWITCH.
000610  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000620                    UPSI-0 IS UPSI-SWITCH-0
000630                      ON  STATUS IS U0-ON
000640                      OFF STATUS IS U0-OFF.
000650  INPUT-OUTPUT SECTION.
000660  FILE-CONTROL.
000670    *  WS-ASSIGN-NAME IS BUILT AT RUN TIME FROM THE FILE NAME LHBATCH
000680*  HANDS DOWN - THIS SELECT NEVER NAMES A FIXED FILE.
000690      SELECT LH-LOG-FILE ASSIGN TO WS-ASSIGN-NAME
000700             ORGANIZATION IS LINE SEQUENTIAL
000710             FILE STATUS IS WK-C-FILE-STATUS.
000720***************
000730  DATA DIVISION.
000740***************
000750  FILE SECTION.
000760**************
000770*  LOG FILES AT THIS SHOP ARE FLAT TEXT, ONE EVENT PER LINE, NO
000780*  FIXED COLUMN LAYOUT - THE PARSER (LHGPARS) DOES ALL THE WORK
000790*  OF PULLING FIELDS OUT OF THE RAW TEXT BELOW.
000800  FD  LH-LOG-FILE
000810      LABEL RECORDS ARE OMITTED
000820      RECORD CONTAINS 256 CHARACTERS
000830      DATA RECORD IS LH-LOG-RECORD.
000840  01  LH-LOG-RECORD                PIC X(256).
000850
000860*************************
000870  WORKING-STORAGE SECTION.
000880*************************
000890*  STANDARD SHOP IDENTIFIER LITERAL - SHOWS UP IN A CORE DUMP OR
000900*  STORAGE SNAP SO OPERATIONS CAN TELL WHICH PROGRAM IS RUNNING.
000910  01  FILLER               PIC X(24) VALUE
000920      "** PROGRAM LHGSCAN **".
000930
000940* ---------------- PROGRAM WORKING STORAGE -----------------*
000950      COPY LHCOMWS.
000960
000970*------------------- DYNAMIC FILE ASSIGN AREA --------------------*
000980*  BUILT FROM THE LOGICAL FILE NAME LHBATCH PASSES IN - SAME
000990*  DEVICE-PREFIX CONVENTION AS THE DATABASE- ASSIGN NAMES.
001000  01  WS-ASSIGN-NAME            PIC X(20) VALUE SPACES.
001010*  THE REDEFINES GIVES US THE DEVICE PREFIX AND THE FILE NAME AS
001020*  SEPARATE FIELDS SO B000 BELOW CAN BUILD THE ASSIGN STRING IN
001030*  TWO MOVES RATHER THAN ONE STRING/UNSTRING PAIR.
001040  01  WS-ASSIGN-PARTS REDEFINES WS-ASSIGN-NAME.
001050      05  WS-ASSIGN-DEV         PIC X(05).
001060      05  WS-ASSIGN-FILE        PIC X(15).
001070
001080*------------------- SCAN WORK AREA -------------------------------*
001090  77  WS-Q                      PIC 9(03) COMP VALUE ZERO.
001100  01  WS-SCAN-WORK-AREA.
001110*      WS-T WALKS THE 66-ROW EFT CODE TABLE IN B500.
001120      05  WS-T                  PIC 9(02) COMP VALUE ZERO.
001130*      WS-T2 WALKS THE WARNING COUNTER TABLE IN B520.
001140      05  WS-T2                 PIC 9(02) COMP VALUE ZERO.
001150*      WS-T3 WALKS THE ERROR COUNTER TABLE IN B530.
001160      05  WS-T3                 PIC 9(02) COMP VALUE ZERO.
001170*      WS-T4 WALKS THE CLIENT-IP COUNTER TABLE IN B700.
001180      05  WS-T4                 PIC 9(03) COMP VALUE ZERO.
001190*      WS-T5 WALKS THE FILE-PATH COUNTER TABLE IN B800.
001200      05  WS-T5                 PIC 9(03) COMP VALUE ZERO.
001210*      SET "Y" WHEN THE RESULT CODE IS FOUND IN LHEFTCD.
001220      05  WS-CODE-FOUND-SW      PIC X(01) VALUE "N".
001230*      THE EFT TABLE'S ENGLISH DESCRIPTION OF THE CODE FOUND.
001240      05  WS-CODE-DESC          PIC X(60) VALUE SPACES.
001250*      REUSED BY B520, B530, B700 AND B800 - EACH ONE OWNS THIS
001260*      FLAG FOR THE DURATION OF ITS OWN TABLE SCAN ONLY.
001270      05  WS-CTR-FOUND-SW       PIC X(01) VALUE "N".
001280*      SET "Y" WHEN THE CURRENT LINE QUALIFIES FOR THE VERBOSE
001290*      DETAIL DISPLAY UNDER B600 BELOW.
001300      05  WS-PRINT-SW           PIC X(01) VALUE "N".
001310      05  FILLER                PIC X(10) VALUE SPACES.
001320
001330* ------------------ EFT RESULT CODE REFERENCE TABLE ---------------*
001340*      TABLE OF RECOGNIZED EFT RESULT CODES AND THEIR ENGLISH
001350*      DESCRIPTIONS - KEPT IN A COPYBOOK SO A NEW CODE CAN BE
001360*      ADDED WITHOUT TOUCHING THIS PROGRAM'S LOGIC.
001370      COPY LHEFTCD.
001380
001390********************
001400  LINKAGE SECTION.
001410********************
001420*  PASSED DOWN BY LHBATCH - IDENTIFIES WHICH OF THE FIVE
001430*  CONFIGURED LOG FILES THIS CALL IS TO SCAN, AND THE FRIENDLY
001440*  TAG USED ON THE SEARCH-HIT REPORT SO OPERATORS CAN TELL WHICH
001450*  FEED A HIT CAME FROM WITHOUT DECODING THE RAW FILE NAME.
001460  01  LK-CONTROL-AREA.
001470      05  LK-FILE-NAME          PIC X(20).
001480      05  LK-FILE-NAME-PARTS REDEFINES LK-FILE-NAME.
001490          10  LK-FILE-PREFIX    PIC X(05).
001500          10  LK-FILE-SEQ       PIC X(02).
001510          10  FILLER            PIC X(13).
001520      05  LK-FILE-TAG           PIC X(20).
001530      05  FILLER                PIC X(08) VALUE SPACES.
001540*  TEXT VIEW OF THE SAME 48 BYTES, USED ONLY FOR THE OPEN-FAILURE
001550*  DISPLAY IN B000 BELOW.
001560  01  LK-CONTROL-TEXT REDEFINES LK-CONTROL-AREA
001570                                PIC X(48).
001580*  THE PARSED-FIELD AREA THE PARSER FILLS IN AND THIS PROGRAM
001590*  READS BACK - SEE LHGPARS FOR HOW EACH FIELD IS SET.
001600      COPY LHLINE.
001610*  THE RUN'S CONTROL-CARD SETTINGS, LOADED ONCE BY LHBATCH AND
001620*  PASSED DOWN UNCHANGED TO EVERY CALL OF THIS PROGRAM.
001630      COPY LHPARM.
001640*  THE FIVE RUNNING-TOTAL TABLES (ERROR, WARNING, IP, PATH, AND
001650*  SEARCH-HIT LOG) THAT SURVIVE ACROSS ALL FILES IN THE RUN AND
001660*  FEED THE END-OF-RUN REPORT IN LHGRPT.
001670      COPY LHCOUNTR.
001680
001690****************************************
001700  PROCEDURE DIVISION USING LK-CONTROL-AREA LH-LINE-AREA LH-FIELDS-AREA
001710         LH-SEARCH-AREA LH-PARM-AREA LH-ERR-CTR-AREA LH-WRN-CTR-AREA
001720         LH-IP-CTR-AREA LH-PATH-CTR-AREA LH-SEARCH-LIST-AREA
001730         LH-CTR-TOTALS.
001740****************************************
001750*  THE LONG PARAMETER LIST IS DELIBERATE - THIS PROGRAM SHARES
001760*  ITS COUNTER AND PARAMETER AREAS DIRECTLY WITH LHBATCH RATHER
001770*  THAN RETURNING THEM ON EACH CALL, SINCE THE SAME AREAS MUST
001780*  ACCUMULATE ACROSS ALL FIVE LOG FILES IN THE RUN.
001790  MAIN-MODULE.
001800*  ONE CALL, ONE FILE - LHBATCH CALLS THIS PROGRAM ONCE FOR EACH
001810*  OF THE UP TO FIVE CONFIGURED LOG FILES IN THE RUN.
001820      PERFORM B000-SCAN-ONE-FILE THRU B099-SCAN-ONE-FILE-EX.
001830      GOBACK.
001840
001850*----------------------------------------------------------------*
001860*  ONE OPEN, ONE READ-LOOP, ONE CLOSE - A MISSING FILE IS LOGGED
001870*  AND THE RUN MOVES ON TO THE NEXT CONFIGURED FEED.
001880*----------------------------------------------------------------*
001890  B000-SCAN-ONE-FILE.
001900*  ALL FIVE LOG FILES RESOLVE THROUGH THE SAME DEVICE PREFIX -
001910*  THIS IS THE ONE PLACE THAT PREFIX IS HARD CODED.
001920      MOVE "DISK-" TO WS-ASSIGN-DEV.
001930      MOVE LK-FILE-NAME TO WS-ASSIGN-FILE.
001940      OPEN INPUT LH-LOG-FILE.
001950*  A FILE CONFIGURED BUT MISSING IS NOT FATAL TO THE RUN - IT IS
001960*  SIMPLY LOGGED AND SKIPPED, PER THE SHOP'S LONG-STANDING RULE
001970*  THAT ONE BAD FEED MUST NOT ABORT THE WHOLE BATCH.
001980      IF WK-C-SUCCESSFUL
001990         PERFORM B200-READ-NEXT-LINE THRU B299-READ-NEXT-LINE-EX
002000            UNTIL WK-C-END-OF-FILE
002010         CLOSE LH-LOG-FILE
002020         ADD 1 TO LH-TOT-FILES
002030      ELSE
002040         DISPLAY "LHGSCAN - UNABLE TO OPEN " LK-CONTROL-TEXT
002050                 " STATUS " WK-C-FILE-STATUS
002060      END-IF.
002070  B099-SCAN-ONE-FILE-EX.
002080      EXIT.
002090
002100  B200-READ-NEXT-LINE.
002110      MOVE SPACES TO LH-LINE-TEXT.
002120      READ LH-LOG-FILE INTO LH-LINE-TEXT
002130         AT END
002140            SET WK-C-END-OF-FILE TO TRUE
002150         NOT AT END
002160*  LH-TOT-LINES COUNTS EVERY LINE READ REGARDLESS OF SEARCH
002170*  FILTER - LH-LINE-NUMBER IS THE PER-FILE LINE COUNTER USED ON
002180*  THE DETAIL DISPLAY AND THE SEARCH-HIT LOG.
002190            ADD 1 TO LH-TOT-LINES
002200            ADD 1 TO LH-LINE-NUMBER
002210            PERFORM B210-COMPUTE-LINE-LENGTH
002220               THRU B219-COMPUTE-LINE-LENGTH-EX
002230            PERFORM B300-APPLY-SEARCH-FILTER
002240               THRU B399-APPLY-SEARCH-FILTER-EX
002250*  TICKET OPS-712 (SEE LHB049 ABOVE) - WHEN PATTERNS ARE
002260*  CONFIGURED, A LINE THAT DOES NOT MATCH ANY OF THEM GOES NO
002270*  FURTHER.  NO EXTRACTION, NO CLASSIFICATION, NO COUNTING.
002280            IF LH-PARM-SRCH-CNT = ZERO OR LH-SRCH-MATCHED
002290               PERFORM B400-EXTRACT-FIELDS THRU B499-EXTRACT-FIELDS-EX
002300               PERFORM B500-CLASSIFY-CODE THRU B599-CLASSIFY-CODE-EX
002310*  THE HIT IS NOT LOGGED UNTIL AFTER CLASSIFICATION SO THE
002320*  SEARCH REPORT CAN SHOW THE EFT CODE ALONGSIDE THE MATCH.
002330               IF LH-PARM-SRCH-CNT NOT = ZERO AND LH-SRCH-MATCHED
002340                  PERFORM B310-RECORD-SEARCH-HIT
002350                     THRU B319-RECORD-SEARCH-HIT-EX
002360               END-IF
002370               PERFORM B600-PRINT-DETAIL-LINE
002380                  THRU B699-PRINT-DETAIL-LINE-EX
002390               PERFORM B700-COUNT-IP THRU B799-COUNT-IP-EX
002400               PERFORM B800-COUNT-PATH THRU B899-COUNT-PATH-EX
002410            END-IF
002420      END-READ.
002430  B299-READ-NEXT-LINE-EX.
002440      EXIT.
002450
002460*  LH-LINE-LENGTH IS THE POSITION OF THE LAST NON-BLANK BYTE -
002470*  TRAILING SPACES FROM THE LINE-SEQUENTIAL READ ARE NOT PART OF
002480*  THE ORIGINAL LOG LINE.
002490  B210-COMPUTE-LINE-LENGTH.
002500      MOVE ZERO TO LH-LINE-LENGTH.
002510      PERFORM B215-FIND-LINE-END THRU B215-FIND-LINE-END-EX
002520         VARYING WS-Q FROM 256 BY -1
002530         UNTIL WS-Q < 1 OR LH-LINE-LENGTH NOT = ZERO.
002540  B219-COMPUTE-LINE-LENGTH-EX.
002550      EXIT.
002560
002570*  WALKS BACKWARD FROM BYTE 256 - THE FIRST NON-BLANK BYTE FOUND
002580*  IS THE END OF THE REAL LOG LINE.
002590  B215-FIND-LINE-END.
002600      IF LH-LINE-TEXT(WS-Q:1) NOT = SPACE
002610         MOVE WS-Q TO LH-LINE-LENGTH
002620      END-IF.
002630  B215-FIND-LINE-END-EX.
002640      EXIT.
002650
002660*----------------------------------------------------------------*
002670*  CALL THE PARSER FOR THE RESULT CODE, EVENT DATE, CLIENT IP
002680*  AND FILE PATH.
002690*----------------------------------------------------------------*
002700  B400-EXTRACT-FIELDS.
002710*  THE LINE TEXT IS PASSED IN, THE FOUR EXTRACTED FIELDS COME
002720*  BACK FILLED IN LH-FIELDS-AREA - NOTHING ELSE CHANGES HANDS.
002730      CALL "LHGPARS" USING LH-LINE-AREA LH-FIELDS-AREA.
002740  B499-EXTRACT-FIELDS-EX.
002750      EXIT.
002760
002770*----------------------------------------------------------------*
002780*  LOOK THE RESULT CODE UP IN THE EFT CODE TABLE.  THE TABLE IS
002790*  SCANNED IN FULL, NOT STOPPED AT THE FIRST HIT, SO THAT THE
002800*  HTTP FAMILY (LOADED AFTER FTP) WINS FOR THE CODES THE EFT
002810*  CODE STANDARDS COMMITTEE SAYS IT OVERRIDES.
002820*----------------------------------------------------------------*
002830  B500-CLASSIFY-CODE.
002840*  A LINE WITH NO RESULT CODE AT ALL CAN NEVER BE CLASSIFIED -
002850*  LEAVE THE FOUND SWITCH "N" AND FALL THROUGH WITHOUT A SCAN.
002860      MOVE "N" TO WS-CODE-FOUND-SW.
002870      MOVE SPACES TO WS-CODE-DESC.
002880      IF LH-CODE-PRESENT
002890         PERFORM B510-SCAN-EFTCD-TABLE THRU B510-SCAN-EFTCD-TABLE-EX
002900            VARYING WS-T FROM 1 BY 1 UNTIL WS-T > 66
002910      END-IF.
002920*  CODE 331 IS THE SHOP'S ONE WARNING-LEVEL CODE - EVERY OTHER
002930*  RECOGNIZED CODE GOES TO THE ERROR COUNTER TABLE INSTEAD.
002940      IF WS-CODE-FOUND-SW = "Y"
002950         IF LH-RESULT-CODE = 331
002960            PERFORM B520-COUNT-WARNING THRU B529-COUNT-WARNING-EX
002970         ELSE
002980            PERFORM B530-COUNT-ERROR THRU B539-COUNT-ERROR-EX
002990         END-IF
003000      END-IF.
003010  B599-CLASSIFY-CODE-EX.
003020      EXIT.
003030
003040*  SCANNED TO THE END EVERY TIME, NOT STOPPED AT THE FIRST HIT -
003050*  SEE THE BANNER ABOVE B500 FOR WHY THE HTTP ROWS MUST WIN.
003060  B510-SCAN-EFTCD-TABLE.
003070      IF LH-EFTCD-NUM(WS-T) = LH-RESULT-CODE
003080         MOVE "Y" TO WS-CODE-FOUND-SW
003090         MOVE LH-EFTCD-DESC(WS-T) TO WS-CODE-DESC
003100      END-IF.
003110  B510-SCAN-EFTCD-TABLE-EX.
003120      EXIT.
003130
003140*  66 SLOTS MATCHES THE EFT CODE TABLE SIZE - IN PRACTICE ONLY
003150*  ONE CODE (331) EVER OCCUPIES THIS TABLE, BUT THE SHOP STANDARD
003160*  IS TO SIZE A COUNTER TABLE TO ITS SOURCE TABLE, NOT TO THE
003170*  EXPECTED CASE.
003180  B520-COUNT-WARNING.
003190      MOVE "N" TO WS-CTR-FOUND-SW.
003200      MOVE ZERO TO WS-T2.
003210      PERFORM B521-SCAN-WRN-TAB THRU B521-SCAN-WRN-TAB-EX
003220         VARYING WS-T2 FROM 1 BY 1
003230         UNTIL WS-T2 > LH-WRN-CTR-CNT OR WS-CTR-FOUND-SW = "Y".
003240      IF WS-CTR-FOUND-SW = "N" AND LH-WRN-CTR-CNT < 66
003250         ADD 1 TO LH-WRN-CTR-CNT
003260         MOVE LH-RESULT-CODE TO LH-WRN-CODE(LH-WRN-CTR-CNT)
003270         MOVE WS-CODE-DESC   TO LH-WRN-DESC(LH-WRN-CTR-CNT)
003280         MOVE 1              TO LH-WRN-CNT(LH-WRN-CTR-CNT)
003290      END-IF.
003300  B529-COUNT-WARNING-EX.
003310      EXIT.
003320
003330  B521-SCAN-WRN-TAB.
003340      IF LH-WRN-CODE(WS-T2) = LH-RESULT-CODE
003350         MOVE "Y" TO WS-CTR-FOUND-SW
003360         ADD 1 TO LH-WRN-CNT(WS-T2)
003370      END-IF.
003380  B521-SCAN-WRN-TAB-EX.
003390      EXIT.
003400
003410*  SAME SHAPE AS B520 ABOVE BUT AGAINST THE ERROR-CODE COUNTER
003420*  TABLE - EVERY RECOGNIZED CODE OTHER THAN 331 LANDS HERE.
003430  B530-COUNT-ERROR.
003440      MOVE "N" TO WS-CTR-FOUND-SW.
003450      MOVE ZERO TO WS-T3.
003460      PERFORM B531-SCAN-ERR-TAB THRU B531-SCAN-ERR-TAB-EX
003470         VARYING WS-T3 FROM 1 BY 1
003480         UNTIL WS-T3 > LH-ERR-CTR-CNT OR WS-CTR-FOUND-SW = "Y".
003490      IF WS-CTR-FOUND-SW = "N" AND LH-ERR-CTR-CNT < 66
003500         ADD 1 TO LH-ERR-CTR-CNT
003510         MOVE LH-RESULT-CODE TO LH-ERR-CODE(LH-ERR-CTR-CNT)
003520         MOVE WS-CODE-DESC   TO LH-ERR-DESC(LH-ERR-CTR-CNT)
003530         MOVE 1              TO LH-ERR-CNT(LH-ERR-CTR-CNT)
003540      END-IF.
003550  B539-COUNT-ERROR-EX.
003560      EXIT.
003570
003580  B531-SCAN-ERR-TAB.
003590      IF LH-ERR-CODE(WS-T3) = LH-RESULT-CODE
003600         MOVE "Y" TO WS-CTR-FOUND-SW
003610         ADD 1 TO LH-ERR-CNT(WS-T3)
003620      END-IF.
003630  B531-SCAN-ERR-TAB-EX.
003640      EXIT.
003650
003660*----------------------------------------------------------------*
003670*  SEARCH FILTER - TESTS THE LINE AGAINST THE CONFIGURED PATTERN
003680*  LIST AND SETS LH-SRCH-MATCHED/NOT-MATCHED ONLY.  B200 DECIDES
003690*  WHETHER THE REST OF THE LINE IS EVEN LOOKED AT, AND THE HIT
003700*  IS NOT RECORDED UNTIL THE CODE HAS BEEN EXTRACTED BELOW.
003710*----------------------------------------------------------------*
003720  B300-APPLY-SEARCH-FILTER.
003730*  LH-PARM-AREA CARRIES THE CONFIGURED PATTERN TABLE DOWN TO THE
003740*  SEARCH SUBPROGRAM UNCHANGED - THIS PROGRAM NEVER LOOKS AT THE
003750*  PATTERNS ITSELF.
003760      CALL "LHGSRCH" USING LH-LINE-AREA LH-SEARCH-AREA LH-PARM-AREA.
003770  B399-APPLY-SEARCH-FILTER-EX.
003780      EXIT.
003790
003800*  500 IS THE HARD CAP ON THE IN-MEMORY SEARCH-HIT LOG - A RUN
003810*  WITH MORE HITS THAN THAT SIMPLY STOPS RECORDING THEM, BUT
003820*  LH-TOT-SRCH-MATCHES KEEPS COUNTING PAST THE CAP REGARDLESS.
003830  B310-RECORD-SEARCH-HIT.
003840      IF LH-SRL-CNT < 500
003850         ADD 1 TO LH-SRL-CNT
003860         MOVE LK-FILE-TAG     TO LH-SRL-FILE(LH-SRL-CNT)
003870         MOVE LH-LINE-NUMBER  TO LH-SRL-LINENO(LH-SRL-CNT)
003880         MOVE LH-LINE-TEXT    TO LH-SRL-LINE(LH-SRL-CNT)
003890         MOVE LH-SRCH-PATTERN TO LH-SRL-PATTERN(LH-SRL-CNT)
003900         IF WS-CODE-FOUND-SW = "Y"
003910            SET LH-SRL-CODE-PRESENT(LH-SRL-CNT) TO TRUE
003920            MOVE LH-RESULT-CODE TO LH-SRL-CODE(LH-SRL-CNT)
003930            MOVE WS-CODE-DESC   TO LH-SRL-DESC(LH-SRL-CNT)
003940         END-IF
003950         ADD 1 TO LH-TOT-SRCH-MATCHES
003960      END-IF.
003970  B319-RECORD-SEARCH-HIT-EX.
003980      EXIT.
003990
004000*----------------------------------------------------------------*
004010*  VERBOSE-LEVEL GATES THE PER-EVENT DETAIL LINE - ERROR SHOWS
004020*  ERRORS ONLY, WARNING ADDS CODE 331, ALL SHOWS EVERY LINE.
004030*----------------------------------------------------------------*
004040  B600-PRINT-DETAIL-LINE.
004050      MOVE "N" TO WS-PRINT-SW.
004060*  ALL THREE VERBOSE LEVELS FALL THROUGH TO THIS ONE SWITCH SO
004070*  THE DISPLAY ITSELF ONLY HAS TO TEST ONE CONDITION BELOW.
004080      IF LH-PARM-VERBOSE-ALL
004090         MOVE "Y" TO WS-PRINT-SW
004100      ELSE
004110*  WARNING LEVEL ADDS CODE 331 ON TOP OF THE ERROR-ONLY DEFAULT.
004120         IF LH-PARM-VERBOSE-WARNING
004130            IF WS-CODE-FOUND-SW = "Y"
004140               MOVE "Y" TO WS-PRINT-SW
004150            END-IF
004160         ELSE
004170*  DEFAULT LEVEL (ERROR) - ONLY A RECOGNIZED CODE OTHER THAN
004180*  THE WARNING CODE 331 QUALIFIES.
004190            IF WS-CODE-FOUND-SW = "Y" AND LH-RESULT-CODE NOT = 331
004200               MOVE "Y" TO WS-PRINT-SW
004210            END-IF
004220         END-IF
004230      END-IF.
004240      IF WS-PRINT-SW = "Y"
004250         DISPLAY "LHGSCAN LINE " LH-LINE-NUMBER " CODE "
004260                 LH-RESULT-CODE-X " " WS-CODE-DESC
004270      END-IF.
004280  B699-PRINT-DETAIL-LINE-EX.
004290      EXIT.
004300
004310*----------------------------------------------------------------*
004320*  CLIENT IP TRAFFIC COUNT - ONE SLOT PER DISTINCT ADDRESS SEEN.
004330*----------------------------------------------------------------*
004340*  A LINE WITH NO CLIENT IP AT ALL (SOME FEEDS OMIT IT) SKIPS
004350*  THIS COUNT ENTIRELY RATHER THAN COUNTING A BLANK ADDRESS.
004360  B700-COUNT-IP.
004370      IF LH-IP-PRESENT
004380         MOVE "N" TO WS-CTR-FOUND-SW
004390         MOVE ZERO TO WS-T4
004400         PERFORM B710-SCAN-IP-TAB THRU B710-SCAN-IP-TAB-EX
004410            VARYING WS-T4 FROM 1 BY 1
004420            UNTIL WS-T4 > LH-IP-CTR-CNT OR WS-CTR-FOUND-SW = "Y"
004430         IF WS-CTR-FOUND-SW = "N" AND LH-IP-CTR-CNT < 200
004440            ADD 1 TO LH-IP-CTR-CNT
004450            MOVE LH-CLIENT-IP TO LH-IP-ADDR(LH-IP-CTR-CNT)
004460            MOVE 1 TO LH-IP-CNT(LH-IP-CTR-CNT)
004470         END-IF
004480      END-IF.
004490  B799-COUNT-IP-EX.
004500      EXIT.
004510
004520*  200 DISTINCT ADDRESSES PER RUN IS THE SHOP'S LONG-STANDING
004530*  TABLE SIZE FOR THIS REPORT - AN ADDRESS BEYOND SLOT 200 IS
004540*  SIMPLY NOT COUNTED.
004550  B710-SCAN-IP-TAB.
004560      IF LH-IP-ADDR(WS-T4) = LH-CLIENT-IP
004570         MOVE "Y" TO WS-CTR-FOUND-SW
004580         ADD 1 TO LH-IP-CNT(WS-T4)
004590      END-IF.
004600  B710-SCAN-IP-TAB-EX.
004610      EXIT.
004620
004630*----------------------------------------------------------------*
004640*  FILE PATH TRAFFIC COUNT - ONE SLOT PER DISTINCT PATH SEEN.
004650*----------------------------------------------------------------*
004660*  SAME RULE AS B700 ABOVE - NO PATH EXTRACTED MEANS NO COUNT.
004670  B800-COUNT-PATH.
004680      IF LH-PATH-PRESENT
004690         MOVE "N" TO WS-CTR-FOUND-SW
004700         MOVE ZERO TO WS-T5
004710         PERFORM B810-SCAN-PATH-TAB THRU B810-SCAN-PATH-TAB-EX
004720            VARYING WS-T5 FROM 1 BY 1
004730            UNTIL WS-T5 > LH-PATH-CTR-CNT OR WS-CTR-FOUND-SW = "Y"
004740         IF WS-CTR-FOUND-SW = "N" AND LH-PATH-CTR-CNT < 200
004750            ADD 1 TO LH-PATH-CTR-CNT
004760            MOVE LH-FILE-PATH TO LH-PATH-VAL(LH-PATH-CTR-CNT)
004770            MOVE 1 TO LH-PATH-CNT(LH-PATH-CTR-CNT)
004780         END-IF
004790      END-IF.
004800  B899-COUNT-PATH-EX.
004810      EXIT.
004820
004830*  SAME 200-SLOT LIMIT AS THE IP TABLE ABOVE, FOR THE SAME
004840*  REASON - BOTH TABLES SHARE THE SHOP'S STANDARD TRAFFIC-COUNTER
004850*  CAPACITY FOR THIS REPORT.
004860  B810-SCAN-PATH-TAB.
004870      IF LH-PATH-VAL(WS-T5) = LH-FILE-PATH
004880         MOVE "Y" TO WS-CTR-FOUND-SW
004890         ADD 1 TO LH-PATH-CNT(WS-T5)
004900      END-IF.
004910  B810-SCAN-PATH-TAB-EX.
004920      EXIT.
