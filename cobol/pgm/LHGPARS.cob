000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LHGPARS.
000120 AUTHOR.         R.OTOOLE.
000130 INSTALLATION.   DATA CENTER OPERATIONS.
000140 DATE-WRITTEN.   21 MAR 1987.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : PULLS THE RESULT CODE, EVENT DATE, CLIENT IP AND *
000190*              FILE PATH OUT OF A SINGLE LOGHOUND LOG LINE.     *
000200*              TWO STRATEGIES ARE TRIED FOR THE RESULT CODE -   *
000210*              FIRST THE CL CONTROL-CARD LAYOUT (SEMICOLON      *
000220*              DELIMITED, CODE IN THE 9TH FIELD), THEN THE EX/  *
000230*              TED6 LAYOUT (A BARE 3-5 DIGIT TOKEN SITTING BY   *
000240*              ITSELF IN THE TEXT).  CALLED ONCE PER LINE BY    *
000250*              LHGSCAN.                                        *
000260*----------------------------------------------------------------*
000270* AMENDMENT HISTORY:
000280*----------------------------------------------------------------*
000290*|TAG    |DATE      |DEV         |DESCRIPTION                  |*
000300*----------------------------------------------------------------*
000310* LHB007  21/03/1987  R.OTOOLE    INITIAL VERSION - CL FORMAT   *
000320*                                 (SEMICOLON FIELD 9) ONLY      *
000330* LHB019  14/07/1991  D.KASPRZAK  ADD EX/TED6 STANDALONE DIGIT  *
000340*                                 TOKEN STRATEGY FOR EX LOGS    *
000350* LHB028  02/10/1997  S.OKONSKI   ADD CLIENT IP AND FILE PATH   *
000360*                                 EXTRACTION, SPLIT OUT OF THE  *
000370*                                 OLD SCANNER PROGRAM           *
000380* LHB036  27/01/1999  T.FALLER    Y2K REMEDIATION - EVENT DATE  *
000390*                                 PLACEHOLDER CONFIRMED 4-DIGIT *
000400*                                 CENTURY, NO CODE CHANGE       *
000410* LHB051  19/05/2008  M.ANDERUSO  TICKET SEC-4105 - EX/TED6    *
000420*                                 BOUNDARY CHECK WAS LETTING A  *
000430*                                 CODE ADJACENT TO A COLON OR   *
000440*                                 DASH THROUGH - FIXED IN       *
000450*                                 B230-TEST-BOUNDARY-AND-TAKE   *
000460* LHB064  17/02/2026  C.NAVARRETTE STANDARDS REVIEW - PADDED    *
000470*                                 OUT PARAGRAPH AND FIELD-LEVEL *
000480*                                 COMMENTARY, NO LOGIC CHANGE   *
000490* LHB068  17/02/2026  C.NAVARRETTE STANDARDS REVIEW FOLLOW-UP - *
000500*                                 ADDITIONAL COMMENTARY ON THE  *
000510*                                 IP AND FILE PATH EXTRACTION   *
000520*                                 STRATEGIES, NO LOGIC CHANGE   *
000530*----------------------------------------------------------------*
000540     EJECT
000550********************
000560  ENVIRONMENT DIVISION.
000570********************
000580*  THIS PROGRAM IS CALLED, NOT RUN STANDALONE - IT OPENS NO
000590*  FILES OF ITS OWN, SO THERE IS NO FILE-CONTROL PARAGRAPH HERE.
000600*  THE SINGLE UPSI SWITCH MATCHES THE ONE DECLARED IN EVERY
000610*  OTHER MEMBER OF THE SUITE FOR CONSISTENCY, EVEN THOUGH THIS
000620*  PROGRAM NEVER TESTS IT ITSELF.
000630  CONFIGURATION SECTION.
000640  SOURCE-COMPUTER. IBM-AS400.
000650  OBJECT-COMPUTER. IBM-AS400.
000660*  THE SAME AS400 CONFIGURATION-SECTION BOILERPLATE AS EVERY
000670*  OTHER MEMBER OF THE SUITE - KEPT IDENTICAL FOR CONSISTENCY
000680*  EVEN THOUGH THIS PROGRAM DOES NOT OPEN A FILE ITSELF.
000690  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000700                    UPSI-0 IS UPSI-SWITCH-0
000710                      ON  STATUS IS U0-ON
000720                      OFF STATUS IS U0-OFF.
000730***************
000740  DATA DIVISION.
000750***************
000760*  FIVE WORK AREAS, ONE PER EXTRACTION STRATEGY, KEPT SEPARATE
000770*  SO A CHANGE TO ONE STRATEGY'S FIELDS CANNOT ACCIDENTALLY
000780*  CLOBBER ANOTHER'S - EACH GROUP IS OWNED BY ITS OWN B-RANGE
000790*  OF PARAGRAPHS BELOW.
000800  WORKING-STORAGE SECTION.
000810************************
000820  01  FILLER               PIC X(24) VALUE
000830      "** PROGRAM LHGPARS **".
000840
000850*------------------- CL-FORMAT WORK AREA ---------------------*
000860  77  WS-SEMI-CNT              PIC 9(03)  COMP VALUE ZERO.
000870*  UNSTRING TARGETS FOR THE NINE SEMICOLON-DELIMITED CL FIELDS -
000880*  ONLY FIELD 9 IS EVER LOOKED AT, BUT UNSTRING NEEDS A RECEIVER
000890*  FOR EVERY DELIMITED FIELD OR THE NINTH ONE COMES BACK EMPTY.
000900  01  WS-CL-WORK-AREA.
000910      05  WS-CL-F1             PIC X(40)  VALUE SPACES.
000920      05  WS-CL-F2             PIC X(40)  VALUE SPACES.
000930      05  WS-CL-F3             PIC X(40)  VALUE SPACES.
000940      05  WS-CL-F4             PIC X(40)  VALUE SPACES.
000950      05  WS-CL-F5             PIC X(40)  VALUE SPACES.
000960      05  WS-CL-F6             PIC X(40)  VALUE SPACES.
000970      05  WS-CL-F7             PIC X(40)  VALUE SPACES.
000980      05  WS-CL-F8             PIC X(40)  VALUE SPACES.
000990*  THE ONLY FIELD THE CL SCANNER ACTUALLY CARES ABOUT.
001000      05  WS-CL-F9             PIC X(40)  VALUE SPACES.
001010*  FIRST/LAST NON-BLANK POSITION OF FIELD 9 - SEE B110 BELOW.
001020      05  WS-CL-F9-START       PIC 9(02)  COMP VALUE ZERO.
001030      05  WS-CL-F9-END         PIC 9(02)  COMP VALUE ZERO.
001040      05  WS-CL-F9-LEN         PIC 9(02)  COMP VALUE ZERO.
001050*  RIGHT-JUSTIFIED NUMERIC STAGING AREA FOR THE RESULT CODE.
001060      05  WS-CL-CODE-X         PIC X(05)  VALUE ZERO.
001070      05  WS-CL-CODE-N  REDEFINES WS-CL-CODE-X
001080                               PIC 9(05).
001090*  SCAN SUBSCRIPT FOR B111-FIND-START/B112-FIND-END.
001100      05  WS-K                 PIC 9(02)  COMP VALUE ZERO.
001110      05  FILLER               PIC X(10)  VALUE SPACES.
001120*  THE PAD ABOVE LEAVES ROOM FOR A SIXTH CL FIELD TO BE ADDED
001130*  TO THIS WORK AREA WITHOUT A RECORD-LENGTH CHANGE ELSEWHERE.
001140
001150*------------------- EX/TED6 WORK AREA ------------------------*
001160*  LINE-WALK SUBSCRIPTS AND THE CURRENT DIGIT-RUN WORK FIELDS.
001170  01  WS-EX-WORK-AREA.
001180*  POSITION OF THE CHARACTER CURRENTLY BEING TESTED.
001190      05  WS-I                 PIC 9(03)  COMP VALUE ZERO.
001200*  END-OF-RUN SUBSCRIPT USED BY THE B220 LENGTH MEASURE.
001210      05  WS-J                 PIC 9(03)  COMP VALUE ZERO.
001220      05  WS-RUNLEN            PIC 9(03)  COMP VALUE ZERO.
001230*  Y WHEN WS-I SITS ON THE FIRST DIGIT OF A NEW RUN.
001240      05  WS-EX-RUNSTART-SW    PIC X(01)  VALUE "N".
001250      05  WS-EX-OK-SW          PIC X(01)  VALUE "Y".
001260*  RIGHT-JUSTIFIED NUMERIC STAGING AREA FOR THE CANDIDATE TOKEN.
001270      05  WS-EX-TOKEN-X        PIC X(05)  VALUE ZERO.
001280      05  WS-EX-TOKEN-N REDEFINES WS-EX-TOKEN-X
001290                               PIC 9(05).
001300      05  FILLER               PIC X(10)  VALUE SPACES.
001310*  SAME REDEFINES SHAPE AS WS-CL-CODE-X/WS-CL-CODE-N ABOVE -
001320*  BOTH STRATEGIES NEED A NUMERIC VIEW OF A RIGHT-JUSTIFIED
001330*  ZERO-FILLED TOKEN TO COMPARE AGAINST THE VALID RANGES.
001340
001350*------------------- DATE WORK AREA ----------------------------*
001360*  D MEANS "ANY DIGIT"; ANY OTHER CHARACTER IN THE PATTERN MUST
001370*  MATCH THE LINE LITERALLY - SEE B315-CHECK-ONE-DATE-CHAR.
001380  01  WS-DATE-WORK-AREA.
001390      05  WS-DATE-PATTERN      PIC X(19)  VALUE "DDDD-DD-DD DD:DD:DD".
001400      05  WS-DATE-PATTERN-TBL REDEFINES WS-DATE-PATTERN
001410                               OCCURS 19 TIMES
001420                               PIC X(01).
001430*  START OF THE 19-BYTE WINDOW CURRENTLY UNDER TEST.
001440      05  WS-M                 PIC 9(03)  COMP VALUE ZERO.
001450*  OFFSET INTO THE PATTERN TABLE, 1 THRU 19.
001460      05  WS-N                 PIC 9(02)  COMP VALUE ZERO.
001470*  ABSOLUTE LINE POSITION CORRESPONDING TO WS-M + WS-N - 1.
001480      05  WS-P                 PIC 9(03)  COMP VALUE ZERO.
001490      05  WS-DATE-MATCH-SW     PIC X(01)  VALUE "Y".
001500      05  WS-DATE-FOUND-SW     PIC X(01)  VALUE "N".
001510      05  FILLER               PIC X(08)  VALUE SPACES.
001520
001530*------------------- IP ADDRESS WORK AREA -----------------------*
001540*  NO INTRINSIC-FUNCTION VALIDATION IS DONE ON THE DOTTED QUAD -
001550*  THESE FIELDS JUST TRACK WHERE THE CANDIDATE STARTS AND ENDS.
001560  01  WS-IP-WORK-AREA.
001570      05  WS-IP-BAD-SW         PIC X(01)  VALUE "N".
001580      05  WS-IP-FOUND-SW       PIC X(01)  VALUE "N".
001590*  ADVANCES PAST EACH OCTET AND DOT AS B410 PARSES THE QUAD.
001600      05  WS-IP-POS            PIC 9(03)  COMP VALUE ZERO.
001610      05  WS-IP-SCANPOS        PIC 9(03)  COMP VALUE ZERO.
001620      05  WS-IP-DIGCNT         PIC 9(02)  COMP VALUE ZERO.
001630      05  WS-IP-LEN            PIC 9(02)  COMP VALUE ZERO.
001640      05  FILLER               PIC X(08)  VALUE SPACES.
001650
001660*------------------- FILE PATH WORK AREA -------------------------*
001670*  B510/B530 WALK THE LINE FROM A SLASH UNTIL A CHARACTER THAT
001680*  IS NOT PART OF A FILE PATH IS HIT, THEN B500 TAKES THE SPAN.
001690  01  WS-PATH-WORK-AREA.
001700      05  WS-PATH-BAD-SW       PIC X(01)  VALUE "N".
001710      05  WS-PATH-STOP-SW      PIC X(01)  VALUE "N".
001720      05  WS-PATH-FOUND-SW     PIC X(01)  VALUE "N".
001730      05  WS-PATH-POS          PIC 9(03)  COMP VALUE ZERO.
001740      05  WS-PATH-END          PIC 9(03)  COMP VALUE ZERO.
001750      05  WS-PATH-LEN          PIC 9(03)  COMP VALUE ZERO.
001760      05  FILLER               PIC X(08)  VALUE SPACES.
001770
001780********************
001790  LINKAGE SECTION.
001800********************
001810*  LH-LINE-AREA CARRIES THE RAW TEXT IN, LH-FIELDS-AREA CARRIES
001820*  THE FOUR EXTRACTED FIELDS BACK OUT TO LHGSCAN - SEE LHLINE
001830*  ITSELF FOR THE FULL LAYOUT OF BOTH GROUPS.
001840      COPY LHLINE.
001850
001860****************************************
001870  PROCEDURE DIVISION USING LH-LINE-AREA LH-FIELDS-AREA.
001880****************************************
001890*  CALLED ONCE PER LINE - THERE IS NO LOOP HERE BECAUSE LHGSCAN
001900*  OWNS THE READ LOOP OVER THE LOG FILE AND CALLS THIS PROGRAM
001910*  FRESH FOR EVERY LINE IT READS.
001920  MAIN-MODULE.
001930*  ONE LOG LINE IN, FOUR EXTRACTED FIELDS OUT - SEE LHLINE.
001940      PERFORM A000-PARSE-LINE THRU A099-PARSE-LINE-EX.
001950      GOBACK.
001960
001970*----------------------------------------------------------------*
001980*  DRIVES THE FIVE EXTRACTION STEPS IN A FIXED ORDER.  THE ORDER
001990*  MATTERS ONLY FOR THE RESULT CODE - CL IS TRIED FIRST SINCE IT
002000*  IS THE MORE RELIABLE LAYOUT, EX/TED6 ONLY RUNS IF CL FOUND
002010*  NOTHING.  DATE, IP AND PATH ARE INDEPENDENT OF ONE ANOTHER.
002020*----------------------------------------------------------------*
002030  A000-PARSE-LINE.
002040      PERFORM A010-RESET-FIELDS THRU A019-RESET-FIELDS-EX.
002050*  CL CONTROL-CARD FORMAT FIRST - SEE B100 BELOW.
002060      PERFORM B100-TRY-CL-FORMAT THRU B199-TRY-CL-FORMAT-EX.
002070*  FALL BACK TO THE EX/TED6 BARE-TOKEN STRATEGY ONLY IF CL MISSED.
002080      IF LH-CODE-ABSENT
002090         PERFORM B200-TRY-EX-FORMAT THRU B299-TRY-EX-FORMAT-EX
002100      END-IF.
002110      PERFORM B300-EXTRACT-DATE THRU B399-EXTRACT-DATE-EX.
002120      PERFORM B400-EXTRACT-IP THRU B499-EXTRACT-IP-EX.
002130*  FILE PATH IS TRIED LAST - IT IS THE LEAST EXPENSIVE SCAN AND
002140*  ALSO THE ONE MOST LIKELY TO BE ABSENT ON A PLAIN STATUS LINE.
002150      PERFORM B500-EXTRACT-PATH THRU B599-EXTRACT-PATH-EX.
002160  A099-PARSE-LINE-EX.
002170      EXIT.
002180
002190*  EVERY FIELD STARTS ABSENT/PLACEHOLDER SO A LINE THAT MATCHES
002200*  NOTHING BELOW STILL HANDS LHGSCAN A CLEAN, PREDICTABLE RECORD.
002210  A010-RESET-FIELDS.
002220      SET LH-CODE-ABSENT TO TRUE.
002230      MOVE ZERO TO LH-RESULT-CODE.
002240      MOVE "????-??-?? ??:??:??" TO LH-EVENT-DATE.
002250      SET LH-IP-ABSENT TO TRUE.
002260      MOVE SPACES TO LH-CLIENT-IP.
002270      SET LH-PATH-ABSENT TO TRUE.
002280      MOVE SPACES TO LH-FILE-PATH.
002290  A019-RESET-FIELDS-EX.
002300      EXIT.
002310
002320*----------------------------------------------------------------*
002330*  CL CONTROL-CARD FORMAT - FIELDS SEPARATED BY SEMICOLONS,
002340*  RESULT CODE SITS IN THE 9TH FIELD.  A LINE NEEDS AT LEAST 8
002350*  SEMICOLONS (9 FIELDS) BEFORE WE EVEN BOTHER TO UNSTRING IT.
002360*----------------------------------------------------------------*
002370*  TRIED FIRST FOR EVERY LINE REGARDLESS OF SOURCE, SINCE THE
002380*  SEMICOLON-COUNT REJECT BELOW IS CHEAP AND A MISS COSTS
002390*  NOTHING BUT FALLING THROUGH TO B200.
002400  B100-TRY-CL-FORMAT.
002410*  CHEAP REJECT - A LINE WITH FEWER THAN 8 SEMICOLONS CANNOT HAVE
002420*  A NINTH FIELD, SO THE UNSTRING BELOW IS SKIPPED ENTIRELY.
002430      MOVE ZERO TO WS-SEMI-CNT.
002440      INSPECT LH-LINE-TEXT(1:LH-LINE-LENGTH) TALLYING WS-SEMI-CNT
002450         FOR ALL ";".
002460      IF WS-SEMI-CNT < 8
002470         GO TO B199-TRY-CL-FORMAT-EX
002480      END-IF.
002490*  CLEAR ALL NINE RECEIVERS FIRST - A SHORT LINE WITH FEWER THAN
002500*  NINE DELIMITED FIELDS WOULD OTHERWISE LEAVE STALE DATA BEHIND.
002510      MOVE SPACES TO WS-CL-F1 WS-CL-F2 WS-CL-F3 WS-CL-F4 WS-CL-F5
002520                     WS-CL-F6 WS-CL-F7 WS-CL-F8 WS-CL-F9.
002530      UNSTRING LH-LINE-TEXT DELIMITED BY ";"
002540         INTO WS-CL-F1 WS-CL-F2 WS-CL-F3 WS-CL-F4 WS-CL-F5
002550              WS-CL-F6 WS-CL-F7 WS-CL-F8 WS-CL-F9.
002560      PERFORM B110-TRIM-FIELD9 THRU B119-TRIM-FIELD9-EX.
002570*  AN ALL-BLANK FIELD 9 HAS NO RESULT CODE TO TAKE.
002580      IF WS-CL-F9-START = ZERO
002590         GO TO B199-TRY-CL-FORMAT-EX
002600      END-IF.
002610*  MORE THAN 5 SIGNIFICANT DIGITS CANNOT BE A VALID RESULT CODE.
002620*  A SIGN-ONLY OR OVERSIZED TOKEN CANNOT BE ONE OF THIS SHOP'S
002630*  RESULT CODES - SEE THE AMENDMENT HISTORY FOR THE VALID RANGES.
002640      IF WS-CL-F9-LEN > 5
002650         GO TO B199-TRY-CL-FORMAT-EX
002660      END-IF.
002670*  FIELD 9 MUST BE ALL DIGITS, NOT SOME OTHER KIND OF TOKEN.
002680      IF NOT (WS-CL-F9(WS-CL-F9-START:WS-CL-F9-LEN) IS NUMERIC)
002690         GO TO B199-TRY-CL-FORMAT-EX
002700      END-IF.
002710*  RIGHT-JUSTIFY THE SIGNIFICANT DIGITS INTO THE 5-BYTE CODE AREA.
002720      MOVE ZERO TO WS-CL-CODE-X.
002730      MOVE WS-CL-F9(WS-CL-F9-START:WS-CL-F9-LEN)
002740         TO WS-CL-CODE-X(6 - WS-CL-F9-LEN:WS-CL-F9-LEN).
002750*  A CODE OF ZERO IS TREATED AS NO CODE AT ALL - THIS SHOP'S
002760*  CL RESULT CODES NEVER USE ZERO AS A MEANINGFUL VALUE.
002770      IF WS-CL-CODE-N = ZERO
002780         GO TO B199-TRY-CL-FORMAT-EX
002790      END-IF.
002800*  ACCEPT ONLY THE RANGES THIS SHOP'S RESULT CODES ACTUALLY USE -
002810*  200-599 (STANDARD CL RESULT RANGE) OR 10000 AND UP (EXTENDED).
002820      IF (WS-CL-CODE-N >= 200 AND WS-CL-CODE-N <= 599)
002830         OR WS-CL-CODE-N >= 10000
002840         MOVE WS-CL-CODE-N TO LH-RESULT-CODE
002850         SET LH-CODE-PRESENT TO TRUE
002860      END-IF.
002870  B199-TRY-CL-FORMAT-EX.
002880      EXIT.
002890
002900*  FIND THE FIRST AND LAST NON-BLANK POSITION OF FIELD 9 SO WE
002910*  CAN TEST/MOVE JUST THE SIGNIFICANT DIGITS, NOT THE PAD.
002920*  STRIPS LEADING/TRAILING BLANKS FROM FIELD 9 WITHOUT AN
002930*  INTRINSIC FUNCTION - THIS SHOP'S COMPILER PREDATES THOSE.
002940  B110-TRIM-FIELD9.
002950      MOVE ZERO TO WS-CL-F9-START.
002960      MOVE ZERO TO WS-CL-F9-END.
002970      MOVE ZERO TO WS-CL-F9-LEN.
002980      PERFORM B111-FIND-START THRU B111-FIND-START-EX
002990         VARYING WS-K FROM 1 BY 1
003000         UNTIL WS-K > 40 OR WS-CL-F9-START NOT = ZERO.
003010      IF WS-CL-F9-START = ZERO
003020         GO TO B119-TRIM-FIELD9-EX
003030      END-IF.
003040      PERFORM B112-FIND-END THRU B112-FIND-END-EX
003050         VARYING WS-K FROM 40 BY -1
003060         UNTIL WS-K < 1 OR WS-CL-F9-END NOT = ZERO.
003070      COMPUTE WS-CL-F9-LEN = WS-CL-F9-END - WS-CL-F9-START + 1.
003080  B119-TRIM-FIELD9-EX.
003090      EXIT.
003100
003110*  WALKS LEFT TO RIGHT - LAST NON-BLANK SEEN WINS, SO THE LOOP
003120*  KEEPS GOING PAST THE FIRST HIT UNTIL IT FALLS OFF THE FIELD.
003130*  THIS LOOKS WASTEFUL BUT FIELD 9 IS ONLY 40 BYTES, SO THE
003140*  EXTRA ITERATIONS COST NOTHING MEASURABLE.
003150  B111-FIND-START.
003160      IF WS-CL-F9(WS-K:1) NOT = SPACE
003170         MOVE WS-K TO WS-CL-F9-START
003180      END-IF.
003190  B111-FIND-START-EX.
003200      EXIT.
003210
003220*  MIRROR OF B111, WALKED RIGHT TO LEFT BY THE CALLING PERFORM.
003230  B112-FIND-END.
003240      IF WS-CL-F9(WS-K:1) NOT = SPACE
003250         MOVE WS-K TO WS-CL-F9-END
003260      END-IF.
003270  B112-FIND-END-EX.
003280      EXIT.
003290
003300*----------------------------------------------------------------*
003310*  EX / TED6 FORMAT - NO SEMICOLONS, RESULT CODE IS A BARE 3-5
003320*  DIGIT TOKEN SITTING BY ITSELF (NOT PART OF A TIMESTAMP, AN
003330*  IP OCTET OR A LONGER NUMBER).  WE WALK THE LINE LOOKING FOR
003340*  THE START OF EVERY DIGIT RUN, MEASURE THE WHOLE RUN, AND
003350*  SKIP PAST IT BEFORE CONTINUING THE WALK.
003360*----------------------------------------------------------------*
003370*  WALKS THE WHOLE LINE ONE POSITION AT A TIME LOOKING FOR A
003380*  QUALIFYING DIGIT RUN - STOPS EARLY THE MOMENT ONE IS TAKEN.
003390  B200-TRY-EX-FORMAT.
003400      PERFORM B210-SCAN-FOR-TOKEN THRU B219-SCAN-FOR-TOKEN-EX
003410         VARYING WS-I FROM 1 BY 1
003420         UNTIL WS-I > LH-LINE-LENGTH OR LH-CODE-PRESENT.
003430  B299-TRY-EX-FORMAT-EX.
003440      EXIT.
003450
003460*  DETECTS THE START OF A DIGIT RUN, MEASURES IT, AND JUMPS THE
003470*  OUTER SUBSCRIPT PAST IT SO THE SAME DIGITS ARE NOT RE-WALKED.
003480  B210-SCAN-FOR-TOKEN.
003490*  A RUN STARTS AT POSITION 1 OF THE LINE, OR AT ANY DIGIT
003500*  IMMEDIATELY PRECEDED BY A NON-DIGIT.
003510      IF LH-LINE-TEXT(WS-I:1) IS NUMERIC
003520         IF WS-I = 1
003530            MOVE "Y" TO WS-EX-RUNSTART-SW
003540         ELSE
003550            IF LH-LINE-TEXT(WS-I - 1:1) IS NOT NUMERIC
003560               MOVE "Y" TO WS-EX-RUNSTART-SW
003570            ELSE
003580               MOVE "N" TO WS-EX-RUNSTART-SW
003590            END-IF
003600         END-IF
003610         IF WS-EX-RUNSTART-SW = "Y"
003620            PERFORM B220-MEASURE-RUN THRU B229-MEASURE-RUN-EX
003630               VARYING WS-J FROM WS-I BY 1
003640               UNTIL WS-J > LH-LINE-LENGTH
003650                  OR LH-LINE-TEXT(WS-J:1) IS NOT NUMERIC
003660            COMPUTE WS-RUNLEN = WS-J - WS-I
003670            IF WS-RUNLEN >= 3 AND WS-RUNLEN <= 5
003680               PERFORM B230-TEST-BOUNDARY-AND-TAKE
003690                  THRU B239-TEST-BOUNDARY-AND-TAKE-EX
003700            END-IF
003710*  JUMP THE OUTER SUBSCRIPT TO THE LAST DIGIT OF THE RUN - THE
003720*  VARYING CLAUSE ON B200'S PERFORM WILL THEN ADD 1 TO START
003730*  THE NEXT SCAN RIGHT AFTER THE RUN, NOT IN THE MIDDLE OF IT.
003740            COMPUTE WS-I = WS-I + WS-RUNLEN - 1
003750         END-IF
003760      END-IF.
003770  B219-SCAN-FOR-TOKEN-EX.
003780      EXIT.
003790
003800*  LOOP BODY DOES NOTHING - THE UNTIL TEST ON THE PERFORM ABOVE
003810*  DOES ALL THE WORK OF MEASURING HOW FAR THE DIGIT RUN GOES.
003820  B220-MEASURE-RUN.
003830*  NO BODY NEEDED - SEE THE COMMENT ABOVE.
003840      CONTINUE.
003850  B229-MEASURE-RUN-EX.
003860      EXIT.
003870
003880*  LHB051 - A CODE WHOSE RUN TOUCHES A COLON, DOT OR DASH ON
003890*  EITHER SIDE IS PART OF A TIMESTAMP OR AN IP, NOT A RESULT
003900*  CODE - REJECT IT.
003910*  A QUALIFYING 3-5 DIGIT RUN HAS ALREADY BEEN MEASURED BY THE
003920*  TIME THIS PARAGRAPH RUNS - ALL THAT IS LEFT IS TO CHECK THE
003930*  CHARACTERS JUST OUTSIDE THE RUN ON BOTH SIDES.
003940  B230-TEST-BOUNDARY-AND-TAKE.
003950      MOVE "Y" TO WS-EX-OK-SW.
003960*  LEFT BOUNDARY - A COLON, DOT OR DASH JUST BEFORE THE RUN MEANS
003970*  IT IS THE TAIL OF A TIMESTAMP OR IP, NOT A STANDALONE CODE.
003980*  A RUN STARTING AT POSITION 1 HAS NO LEFT NEIGHBOR TO CHECK.
003990      IF WS-I > 1
004000         IF LH-LINE-TEXT(WS-I - 1:1) = ":"
004010            OR LH-LINE-TEXT(WS-I - 1:1) = "."
004020            OR LH-LINE-TEXT(WS-I - 1:1) = "-"
004030            MOVE "N" TO WS-EX-OK-SW
004040         END-IF
004050      END-IF.
004060*  RIGHT BOUNDARY - SAME IDEA, PLUS A TRAILING DIGIT WOULD MEAN
004070*  THE RUN WAS CUT SHORT BY THE 5-DIGIT CAP, NOT A TRUE BOUNDARY.
004080*  WS-J ALREADY POINTS ONE PAST THE LAST DIGIT OF THE RUN, SET
004090*  BY THE VARYING UNTIL TEST ON B220'S CALLING PERFORM.
004100      IF WS-J <= LH-LINE-LENGTH
004110         IF LH-LINE-TEXT(WS-J:1) IS NUMERIC
004120            OR LH-LINE-TEXT(WS-J:1) = ":"
004130            OR LH-LINE-TEXT(WS-J:1) = "."
004140            OR LH-LINE-TEXT(WS-J:1) = "-"
004150            MOVE "N" TO WS-EX-OK-SW
004160         END-IF
004170      END-IF.
004180*  BOTH BOUNDARIES CLEAN - TAKE THE RUN AS THE RESULT CODE.
004190*  RIGHT-JUSTIFY THE RUN INTO THE 5-BYTE STAGING AREA SO A
004200*  3-DIGIT TOKEN LIKE "404" COMPARES CORRECTLY AGAINST A
004210*  5-DIGIT ONE LIKE "10403" - BOTH BECOME NUMERIC VALUES.
004220      IF WS-EX-OK-SW = "Y"
004230         MOVE ZERO TO WS-EX-TOKEN-X
004240         MOVE LH-LINE-TEXT(WS-I:WS-RUNLEN)
004250            TO WS-EX-TOKEN-X(6 - WS-RUNLEN:WS-RUNLEN)
004260         IF WS-EX-TOKEN-N < 100000
004270            MOVE WS-EX-TOKEN-N TO LH-RESULT-CODE
004280            SET LH-CODE-PRESENT TO TRUE
004290         END-IF
004300      END-IF.
004310  B239-TEST-BOUNDARY-AND-TAKE-EX.
004320      EXIT.
004330
004340*----------------------------------------------------------------*
004350*  EVENT DATE - SCAN FOR A 19 BYTE WINDOW MATCHING THE TEMPLATE
004360*  DDDD-DD-DD DD:DD:DD.  IF NONE IS FOUND THE PLACEHOLDER MOVED
004370*  IN A010-RESET-FIELDS STAYS PUT.
004380*----------------------------------------------------------------*
004390  B300-EXTRACT-DATE.
004400      MOVE "N" TO WS-DATE-FOUND-SW.
004410      IF LH-LINE-LENGTH < 19
004420         GO TO B399-EXTRACT-DATE-EX
004430      END-IF.
004440      PERFORM B310-TRY-DATE-WINDOW THRU B319-TRY-DATE-WINDOW-EX
004450         VARYING WS-M FROM 1 BY 1
004460         UNTIL WS-M > (LH-LINE-LENGTH - 18) OR WS-DATE-FOUND-SW = "Y".
004470  B399-EXTRACT-DATE-EX.
004480      EXIT.
004490
004500*  ONE 19-BYTE WINDOW STARTING AT WS-M - EVERY CHARACTER MUST
004510*  SATISFY THE TEMPLATE OR THE WINDOW IS REJECTED.
004520  B310-TRY-DATE-WINDOW.
004530      MOVE "Y" TO WS-DATE-MATCH-SW.
004540      PERFORM B315-CHECK-ONE-DATE-CHAR THRU B319-CHECK-ONE-DATE-CHAR-EX
004550         VARYING WS-N FROM 1 BY 1
004560         UNTIL WS-N > 19 OR WS-DATE-MATCH-SW = "N".
004570      IF WS-DATE-MATCH-SW = "Y"
004580         MOVE LH-LINE-TEXT(WS-M:19) TO LH-EVENT-DATE
004590         MOVE "Y" TO WS-DATE-FOUND-SW
004600      END-IF.
004610  B319-TRY-DATE-WINDOW-EX.
004620      EXIT.
004630
004640*  D POSITIONS MUST BE NUMERIC, LITERAL POSITIONS (DASH, COLON,
004650*  SPACE) MUST MATCH EXACTLY.
004660*  ONE CHARACTER OF THE 19-BYTE TEMPLATE - WS-N IS THE OFFSET
004670*  INTO THE PATTERN TABLE, WS-P IS THE MATCHING ABSOLUTE
004680*  POSITION IN THE LOG LINE ITSELF.
004690  B315-CHECK-ONE-DATE-CHAR.
004700      COMPUTE WS-P = WS-M + WS-N - 1.
004710      IF WS-P > LH-LINE-LENGTH
004720         MOVE "N" TO WS-DATE-MATCH-SW
004730      ELSE
004740         IF WS-DATE-PATTERN-TBL(WS-N) = "D"
004750            IF LH-LINE-TEXT(WS-P:1) IS NOT NUMERIC
004760               MOVE "N" TO WS-DATE-MATCH-SW
004770            END-IF
004780         ELSE
004790            IF LH-LINE-TEXT(WS-P:1) NOT = WS-DATE-PATTERN-TBL(WS-N)
004800               MOVE "N" TO WS-DATE-MATCH-SW
004810            END-IF
004820         END-IF
004830      END-IF.
004840  B319-CHECK-ONE-DATE-CHAR-EX.
004850      EXIT.
004860
004870*----------------------------------------------------------------*
004880*  CLIENT IP - A DOTTED QUAD BOUNDED ON BOTH SIDES BY SOMETHING
004890*  THAT IS NEITHER A DIGIT NOR A DOT.  NO RANGE CHECK IS MADE
004900*  ON THE OCTETS - THAT MATCHES THE ORIGINAL EX/TED6 SCANNER.
004910*----------------------------------------------------------------*
004920  B400-EXTRACT-IP.
004930      MOVE "N" TO WS-IP-FOUND-SW.
004940      PERFORM B410-TRY-IP-START THRU B419-TRY-IP-START-EX
004950         VARYING WS-M FROM 1 BY 1
004960         UNTIL WS-M > LH-LINE-LENGTH OR WS-IP-FOUND-SW = "Y".
004970  B499-EXTRACT-IP-EX.
004980      EXIT.
004990
005000*  A CANDIDATE QUAD MUST NOT BE GLUED TO A DIGIT OR DOT ON ITS
005010*  LEFT - OTHERWISE A FIVE-OCTET NUMBER WOULD MATCH ITS LAST FOUR.
005020  B410-TRY-IP-START.
005030      MOVE "N" TO WS-IP-BAD-SW.
005040      IF WS-M > 1
005050         IF LH-LINE-TEXT(WS-M - 1:1) IS NUMERIC
005060            OR LH-LINE-TEXT(WS-M - 1:1) = "."
005070            MOVE "Y" TO WS-IP-BAD-SW
005080         END-IF
005090      END-IF.
005100      IF WS-IP-BAD-SW = "N"
005110         MOVE WS-M TO WS-IP-POS
005120*  FOUR OCTETS, THREE DOTS BETWEEN THEM - WRITTEN OUT FLAT
005130*  RATHER THAN VARIED, SINCE A DOTTED QUAD IS ALWAYS EXACTLY
005140*  THIS SHAPE AND A LOOP WOULD ONLY OBSCURE THAT.
005150         PERFORM B420-PARSE-OCTET THRU B429-PARSE-OCTET-EX
005160         PERFORM B430-EXPECT-DOT  THRU B439-EXPECT-DOT-EX
005170         PERFORM B420-PARSE-OCTET THRU B429-PARSE-OCTET-EX
005180         PERFORM B430-EXPECT-DOT  THRU B439-EXPECT-DOT-EX
005190         PERFORM B420-PARSE-OCTET THRU B429-PARSE-OCTET-EX
005200         PERFORM B430-EXPECT-DOT  THRU B439-EXPECT-DOT-EX
005210         PERFORM B420-PARSE-OCTET THRU B429-PARSE-OCTET-EX
005220      END-IF.
005230*  RIGHT BOUNDARY CHECK - A FIFTH OCTET OR A TRAILING DOT WOULD
005240*  MEAN THIS QUAD IS PART OF A LONGER NUMBER, NOT A CLEAN IP.
005250      IF WS-IP-BAD-SW = "N"
005260         IF WS-IP-POS <= LH-LINE-LENGTH
005270            IF LH-LINE-TEXT(WS-IP-POS:1) IS NUMERIC
005280               OR LH-LINE-TEXT(WS-IP-POS:1) = "."
005290               MOVE "Y" TO WS-IP-BAD-SW
005300            END-IF
005310         END-IF
005320      END-IF.
005330*  BOTH BOUNDARIES CLEAN AND ALL FOUR OCTETS PARSED - TAKE THE
005340*  WHOLE SPAN FROM WS-M UP TO (BUT NOT INCLUDING) WS-IP-POS.
005350      IF WS-IP-BAD-SW = "N"
005360         COMPUTE WS-IP-LEN = WS-IP-POS - WS-M
005370         MOVE LH-LINE-TEXT(WS-M:WS-IP-LEN) TO LH-CLIENT-IP
005380         SET LH-IP-PRESENT TO TRUE
005390         MOVE "Y" TO WS-IP-FOUND-SW
005400      END-IF.
005410  B419-TRY-IP-START-EX.
005420      EXIT.
005430
005440*  PARSES ONE OCTET STARTING AT WS-IP-POS, ADVANCES WS-IP-POS
005450*  PAST IT.  AN OCTET OF 0 OR MORE THAN 3 DIGITS IS BAD.
005460*  COUNTS THE RUN OF DIGITS STARTING AT WS-IP-POS.  AN OCTET OF
005470*  ZERO DIGITS (NOT A DIGIT AT ALL) OR MORE THAN THREE IS BAD -
005480*  NO RANGE CHECK IS DONE ON THE VALUE ITSELF, ONLY THE LENGTH.
005490*  BAILS OUT IMMEDIATELY IF AN EARLIER OCTET OR DOT IN THIS
005500*  CANDIDATE HAS ALREADY FAILED - THE REMAINING PERFORM CALLS IN
005510*  B410 STILL RUN, BUT THEY ARE NO-OPS ONCE THE SWITCH IS SET.
005520  B420-PARSE-OCTET.
005530      IF WS-IP-BAD-SW = "N"
005540         MOVE ZERO TO WS-IP-DIGCNT
005550         PERFORM B425-COUNT-OCTET-DIGIT THRU B428-COUNT-OCTET-DIGIT-EX
005560            VARYING WS-IP-SCANPOS FROM WS-IP-POS BY 1
005570            UNTIL WS-IP-SCANPOS > LH-LINE-LENGTH
005580               OR LH-LINE-TEXT(WS-IP-SCANPOS:1) IS NOT NUMERIC
005590               OR WS-IP-DIGCNT > 3
005600         IF WS-IP-DIGCNT = 0 OR WS-IP-DIGCNT > 3
005610            MOVE "Y" TO WS-IP-BAD-SW
005620         ELSE
005630            ADD WS-IP-DIGCNT TO WS-IP-POS
005640         END-IF
005650      END-IF.
005660  B429-PARSE-OCTET-EX.
005670      EXIT.
005680
005690*  LOOP BODY JUST COUNTS - THE VARYING UNTIL TEST ON B420's
005700*  PERFORM STOPS IT AT THE FIRST NON-DIGIT OR THE FOURTH DIGIT.
005710  B425-COUNT-OCTET-DIGIT.
005720      ADD 1 TO WS-IP-DIGCNT.
005730  B428-COUNT-OCTET-DIGIT-EX.
005740      EXIT.
005750
005760*  CONSUMES THE DOT BETWEEN TWO OCTETS OF THE CANDIDATE QUAD.
005770  B430-EXPECT-DOT.
005780      IF WS-IP-BAD-SW = "N"
005790         IF WS-IP-POS > LH-LINE-LENGTH
005800            MOVE "Y" TO WS-IP-BAD-SW
005810         ELSE
005820            IF LH-LINE-TEXT(WS-IP-POS:1) NOT = "."
005830               MOVE "Y" TO WS-IP-BAD-SW
005840            ELSE
005850               ADD 1 TO WS-IP-POS
005860            END-IF
005870         END-IF
005880      END-IF.
005890  B439-EXPECT-DOT-EX.
005900      EXIT.
005910
005920*----------------------------------------------------------------*
005930*  FILE PATH - A '/' ROOTED TOKEN MADE UP OF LETTERS, DIGITS,
005940*  '/', '.', '_' AND '-', BOUNDED BY SOME OTHER CHARACTER (OR
005950*  THE EDGE OF THE LINE).  CAPPED AT THE 100 BYTES LH-FILE-PATH
005960*  CAN HOLD.
005970*----------------------------------------------------------------*
005980*  WALKS THE LINE LOOKING FOR A SLASH THAT STARTS A VALID PATH -
005990*  B510 CHECKS THE BOUNDARY, B530 EXTENDS THE RUN ONE CHAR AT A TIME.
006000  B500-EXTRACT-PATH.
006010      MOVE "N" TO WS-PATH-FOUND-SW.
006020      PERFORM B510-TRY-PATH-START THRU B519-TRY-PATH-START-EX
006030         VARYING WS-M FROM 1 BY 1
006040         UNTIL WS-M > LH-LINE-LENGTH OR WS-PATH-FOUND-SW = "Y".
006050  B599-EXTRACT-PATH-EX.
006060      EXIT.
006070
006080*  A PATH MUST BEGIN WITH A SLASH THAT IS NOT ITSELF PART OF A
006090*  LONGER TOKEN - THE BOUNDARY CHECK BELOW GUARDS AGAINST THAT.
006100  B510-TRY-PATH-START.
006110      MOVE "N" TO WS-PATH-BAD-SW.
006120      IF LH-LINE-TEXT(WS-M:1) NOT = "/"
006130         MOVE "Y" TO WS-PATH-BAD-SW
006140      END-IF.
006150*  EVERY PATH IN THIS SHOP'S LOGS IS ABSOLUTE - A BARE SLASH IS
006160*  THE ONLY ACCEPTABLE FIRST CHARACTER OF A CANDIDATE TOKEN.
006170*  A SLASH GLUED TO A LETTER, DIGIT OR PATH PUNCTUATION ON ITS
006180*  LEFT IS THE MIDDLE OF A LONGER PATH, NOT ITS START.
006190      IF WS-PATH-BAD-SW = "N" AND WS-M > 1
006200         IF (LH-LINE-TEXT(WS-M - 1:1) IS NUMERIC)
006210            OR (LH-LINE-TEXT(WS-M - 1:1) >= "A"
006220                AND LH-LINE-TEXT(WS-M - 1:1) <= "Z")
006230            OR (LH-LINE-TEXT(WS-M - 1:1) >= "a"
006240                AND LH-LINE-TEXT(WS-M - 1:1) <= "z")
006250            OR LH-LINE-TEXT(WS-M - 1:1) = "/"
006260            OR LH-LINE-TEXT(WS-M - 1:1) = "."
006270            OR LH-LINE-TEXT(WS-M - 1:1) = "_"
006280            OR LH-LINE-TEXT(WS-M - 1:1) = "-"
006290            OR LH-LINE-TEXT(WS-M - 1:1) = "+"
006300            MOVE "Y" TO WS-PATH-BAD-SW
006310         END-IF
006320      END-IF.
006330*  VALID START - EXTEND THE RUN AND TAKE IT, CAPPED AT 100 BYTES
006340*  AND REQUIRING MORE THAN JUST THE LEADING SLASH BY ITSELF.
006350*  EXTEND ONE CHARACTER AT A TIME UNTIL B530 SEES SOMETHING
006360*  OUTSIDE THE ALLOWED PATH CHARACTER SET OR THE LINE RUNS OUT.
006370      IF WS-PATH-BAD-SW = "N"
006380         MOVE "N" TO WS-PATH-STOP-SW
006390         MOVE ZERO TO WS-PATH-END
006400         PERFORM B530-EXTEND-PATH-RUN THRU B539-EXTEND-PATH-RUN-EX
006410            VARYING WS-PATH-POS FROM WS-M BY 1
006420            UNTIL WS-PATH-POS > LH-LINE-LENGTH OR WS-PATH-STOP-SW = "Y"
006430         IF WS-PATH-END NOT = ZERO
006440            COMPUTE WS-PATH-LEN = WS-PATH-END - WS-M + 1
006450            IF WS-PATH-LEN > 100
006460               MOVE 100 TO WS-PATH-LEN
006470            END-IF
006480*  A LONE SLASH WITH NOTHING AFTER IT IS NOT A PATH WORTH
006490*  REPORTING - REQUIRE AT LEAST ONE MORE CHARACTER BEYOND IT.
006500            IF WS-PATH-LEN > 1
006510               MOVE LH-LINE-TEXT(WS-M:WS-PATH-LEN) TO LH-FILE-PATH
006520               SET LH-PATH-PRESENT TO TRUE
006530               MOVE "Y" TO WS-PATH-FOUND-SW
006540            END-IF
006550         END-IF
006560      END-IF.
006570  B519-TRY-PATH-START-EX.
006580      EXIT.
006590
006600*  ONE CHARACTER OF THE CANDIDATE PATH - STOPS THE RUN THE FIRST
006610*  TIME A CHARACTER OUTSIDE THE ALLOWED SET IS SEEN.
006620*  THE ALLOWED-CHARACTER SET IS LETTERS, DIGITS, SLASH, DOT,
006630*  UNDERSCORE, DASH AND PLUS - DELIBERATELY WIDE SO A VERSIONED
006640*  OR TIMESTAMPED FILE NAME DOES NOT PREMATURELY END THE RUN.
006650  B530-EXTEND-PATH-RUN.
006660      IF WS-PATH-STOP-SW = "N"
006670         IF (LH-LINE-TEXT(WS-PATH-POS:1) IS NUMERIC)
006680            OR (LH-LINE-TEXT(WS-PATH-POS:1) >= "A"
006690                AND LH-LINE-TEXT(WS-PATH-POS:1) <= "Z")
006700            OR (LH-LINE-TEXT(WS-PATH-POS:1) >= "a"
006710                AND LH-LINE-TEXT(WS-PATH-POS:1) <= "z")
006720            OR LH-LINE-TEXT(WS-PATH-POS:1) = "/"
006730            OR LH-LINE-TEXT(WS-PATH-POS:1) = "."
006740            OR LH-LINE-TEXT(WS-PATH-POS:1) = "_"
006750            OR LH-LINE-TEXT(WS-PATH-POS:1) = "-"
006760            OR LH-LINE-TEXT(WS-PATH-POS:1) = "+"
006770            MOVE WS-PATH-POS TO WS-PATH-END
006780         ELSE
006790            MOVE "Y" TO WS-PATH-STOP-SW
006800         END-IF
006810      END-IF.
006820  B539-EXTEND-PATH-RUN-EX.
006830      EXIT.
