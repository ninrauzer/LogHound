000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LHGSRCH.
000120 AUTHOR.         R.OTOOLE.
000130 INSTALLATION.   DATA CENTER OPERATIONS.
000140 DATE-WRITTEN.   23 MAR 1987.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : TESTS ONE LOG LINE AGAINST THE RUN'S CONFIGURED  *
000190*              SEARCH PATTERN LIST.  A CASE-INSENSITIVE         *
000200*              SUBSTRING MATCH ON ANY ONE PATTERN IS A HIT.     *
000210*              AN EMPTY PATTERN LIST NEVER MATCHES.  CALLED BY  *
000220*              LHGSCAN ONCE PER LINE READ.                      *
000230*----------------------------------------------------------------*
000240* AMENDMENT HISTORY:
000250*----------------------------------------------------------------*
000260*|TAG    |DATE      |DEV         |DESCRIPTION                  |*
000270*----------------------------------------------------------------*
000280* LHB008  23/03/1987  R.OTOOLE    INITIAL VERSION - SINGLE      *
000290*                                 PATTERN, CASE SENSITIVE       *
000300* LHB024  19/11/1997  S.OKONSKI   ADD PATTERN TABLE (WAS ONE    *
000310*                                 PATTERN), FOLD BOTH SIDES TO  *
000320*                                 LOWER CASE BEFORE COMPARING   *
000330* LHB038  28/01/1999  T.FALLER    Y2K REMEDIATION - REVIEWED,   *
000340*                                 NO DATE DATA HANDLED HERE,    *
000350*                                 NO CODE CHANGE                *
000360* LHB053  02/09/2010  C.NAVARRETTE TICKET OPS-633 - AN EMPTY    *
000370*                                 SEARCH LIST WAS MATCHING      *
000380*                                 EVERY LINE - NOW FORCED OFF   *
000390* LHB065  17/02/2026  C.NAVARRETTE STANDARDS REVIEW - PADDED    *
000400*                                 OUT PARAGRAPH AND FIELD-LEVEL *
000410*                                 COMMENTARY, NO LOGIC CHANGE   *
000420*----------------------------------------------------------------*
000430     EJECT
000440********************
000450  ENVIRONMENT DIVISION.
000460********************
000470  CONFIGURATION SECTION.
000480  SOURCE-COMPUTER. IBM-AS400.
000490  OBJECT-COMPUTER. IBM-AS400.
000500  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000510                    UPSI-0 IS UPSI-SWITCH-0
000520                      ON  STATUS IS U0-ON
000530                      OFF STATUS IS U0-OFF.
000540***************
000550  DATA DIVISION.
000560***************
000570  WORKING-STORAGE SECTION.
000580************************
000590*  STANDARD SHOP IDENTIFIER LITERAL - SHOWS UP IN A CORE DUMP OR
000600*  STORAGE SNAP SO OPERATIONS CAN TELL WHICH PROGRAM IS RUNNING.
000610  01  FILLER               PIC X(24) VALUE
000620      "** PROGRAM LHGSRCH **".
000630
000640*------------------- LOWER-CASE FOLD TABLE -----------------------*
000650*  NO INTRINSIC FUNCTION-LOWER-CASE IN USE AT THIS SHOP - FOLD
000660*  IS DONE ONE CHARACTER AT A TIME AGAINST THIS TABLE PAIR.
000670  01  WS-UPPER-ALPHABET        PIC X(26)
000680      VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000690  01  WS-LOWER-ALPHABET        PIC X(26)
000700      VALUE "abcdefghijklmnopqrstuvwxyz".
000710*  THE TWO REDEFINES BELOW GIVE US SUBSCRIPTED ACCESS TO EACH
000720*  LETTER OF THE ALPHABET STRINGS ABOVE - SLOT N OF THE UPPER
000730*  TABLE AND SLOT N OF THE LOWER TABLE ARE ALWAYS THE SAME LETTER.
000740  01  WS-UPPER-TBL REDEFINES WS-UPPER-ALPHABET
000750      OCCURS 26 TIMES PIC X(01).
000760  01  WS-LOWER-TBL REDEFINES WS-LOWER-ALPHABET
000770      OCCURS 26 TIMES PIC X(01).
000780
000790*------------------- SEARCH WORK AREA ----------------------------*
000800  77  WS-PATT-LEN              PIC 9(02)  COMP VALUE ZERO.
000810  01  WS-SRCH-WORK-AREA.
000820    *      A LOWER-CASED COPY OF THE INCOMING LINE - THE CALLER'S
000830*      OWN LH-LINE-TEXT IS NEVER ALTERED BY THIS PROGRAM.
000840      05  WS-LINE-FOLD         PIC X(256) VALUE SPACES.
000850      05  WS-LINE-FOLD-TBL REDEFINES WS-LINE-FOLD
000860                               OCCURS 256 TIMES PIC X(01).
000870*      A LOWER-CASED COPY OF WHICHEVER PATTERN IS CURRENTLY ON
000880*      TRIAL - REFILLED FROM THE TABLE EACH TIME THROUGH A100.
000890      05  WS-PATT-FOLD         PIC X(40)  VALUE SPACES.
000900      05  WS-PATT-FOLD-TBL REDEFINES WS-PATT-FOLD
000910                               OCCURS 40 TIMES PIC X(01).
000920      05  WS-I                 PIC 9(03)  COMP VALUE ZERO.
000930*      WS-I WALKS THE CURRENT PATTERN, CHARACTER BY CHARACTER,
000940*      BOTH WHEN MEASURING ITS LENGTH AND WHEN COMPARING IT.
000950      05  WS-J                 PIC 9(02)  COMP VALUE ZERO.
000960*      WS-J IS THE PATTERN-TABLE SUBSCRIPT - ONE PASS PER
000970*      CONFIGURED SEARCH STRING, FIRST HIT WINS.
000980      05  WS-K                 PIC 9(03)  COMP VALUE ZERO.
000990*      WS-K IS THE STARTING OFFSET INTO THE FOLDED LINE FOR THE
001000*      CURRENT COMPARE ATTEMPT - ALSO REUSED AS THE FOLD-LOOP
001010*      SUBSCRIPT IN A010-FOLD-LINE-CHAR ABOVE.
001020      05  WS-CHAR-MATCH-SW     PIC X(01)  VALUE "Y".
001030*      SET TO "N" THE INSTANT ANY ONE CHARACTER OF THE CURRENT
001040*      COMPARE FAILS - A125 BELOW NEVER RESETS IT BACK TO "Y".
001050      05  FILLER               PIC X(10)  VALUE SPACES.
001060*      ROOM TO GROW THE WORK AREA WITHOUT A COPYBOOK CHANGE.
001070
001080********************
001090  LINKAGE SECTION.
001100********************
001110*  LH-LINE-AREA CARRIES THE LINE TEXT AND ITS LENGTH, PLUS THE
001120*  LH-SEARCH-AREA RESULT FIELDS THIS PROGRAM SETS.
001130      COPY LHLINE.
001140*  LH-PARM-AREA CARRIES THE RUN'S CONFIGURED SEARCH TABLE, BUILT
001150*  BY LHBATCH FROM THE CONTROL CARDS AND PASSED DOWN UNCHANGED.
001160      COPY LHPARM.
001170
001180****************************************
001190  PROCEDURE DIVISION USING LH-LINE-AREA LH-SEARCH-AREA LH-PARM-AREA.
001200****************************************
001210*  CALLED ONCE PER LOG LINE BY LHGSCAN.  NO FILES, NO SORT, NO
001220*  REPORT WORK HAPPENS HERE - THIS PROGRAM ONLY EVER SETS THE
001230*  MATCH FLAG, THE WINNING PATTERN TEXT, AND ITS TABLE INDEX.
001240  MAIN-MODULE.
001250*  ONE LINE, ONE PASS THROUGH THE CONFIGURED PATTERN LIST - THE
001260*  CALLER (LHGSCAN) DECIDES WHAT TO DO WITH THE RESULT.
001270      PERFORM A000-TEST-PATTERNS THRU A099-TEST-PATTERNS-EX.
001280      GOBACK.
001290
001300*----------------------------------------------------------------*
001310*  TRY EACH CONFIGURED PATTERN IN TURN - FIRST HIT WINS.  AN
001320*  EMPTY TABLE (LH-PARM-SRCH-CNT = ZERO) NEVER MATCHES.
001330*----------------------------------------------------------------*
001340  A000-TEST-PATTERNS.
001350*  CLEAR LAST RUN'S RESULT BEFORE TESTING THIS LINE - A MISS ON
001360*  THIS LINE MUST NOT LEAVE THE PRIOR LINE'S HIT BEHIND.
001370      SET LH-SRCH-NOT-MATCHED TO TRUE.
001380      MOVE SPACES TO LH-SRCH-PATTERN.
001390      MOVE ZERO TO LH-SRCH-INDEX.
001400*  TICKET OPS-633 GUARD - SEE LHB053 ABOVE.
001410      IF LH-PARM-SRCH-CNT = ZERO
001420         GO TO A099-TEST-PATTERNS-EX
001430      END-IF.
001440*  FOLD THE WHOLE LINE ONCE UP FRONT RATHER THAN RE-FOLDING IT
001450*  FOR EVERY PATTERN IN THE TABLE.
001460      MOVE LH-LINE-TEXT TO WS-LINE-FOLD.
001470      PERFORM A010-FOLD-LINE-CHAR THRU A019-FOLD-LINE-CHAR-EX
001480         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > LH-LINE-LENGTH.
001490*  STOP AS SOON AS ANY ONE PATTERN HITS - NO NEED TO KEEP TRYING.
001500      PERFORM A100-TRY-ONE-PATTERN THRU A199-TRY-ONE-PATTERN-EX
001510         VARYING WS-J FROM 1 BY 1
001520         UNTIL WS-J > LH-PARM-SRCH-CNT OR LH-SRCH-MATCHED.
001530  A099-TEST-PATTERNS-EX.
001540      EXIT.
001550
001560*  FOLD ONE CHARACTER OF THE LINE TO LOWER CASE, IF IT IS A
001570*  LETTER.  LH-PARM-SRCH-LOWER IS ALREADY FOLDED WHEN LHBATCH
001580*  LOADS THE PARAMETER CARDS, SO ONLY THE LINE NEEDS WORK HERE.
001590  A010-FOLD-LINE-CHAR.
001600*  STOPS EARLY THE MOMENT THE CHARACTER IS FOUND ALREADY LOWER
001610*  CASE (OR IS NOT A LETTER AT ALL AND NEVER MATCHES EITHER TABLE,
001620*  IN WHICH CASE THE LOOP SIMPLY RUNS OUT AT 26 WITH NO CHANGE).
001630      PERFORM A015-TRY-ONE-LETTER THRU A018-TRY-ONE-LETTER-EX
001640         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 26
001650            OR WS-LINE-FOLD-TBL(WS-K) = WS-LOWER-TBL(WS-I).
001660  A019-FOLD-LINE-CHAR-EX.
001670      EXIT.
001680
001690  A015-TRY-ONE-LETTER.
001700*  IF THE CURRENT LETTER OF THE ALPHABET TABLE MATCHES THE LINE
001710*  CHARACTER, SWAP IN ITS LOWER-CASE PARTNER FROM THE SAME SLOT.
001720      IF WS-LINE-FOLD-TBL(WS-K) = WS-UPPER-TBL(WS-I)
001730         MOVE WS-LOWER-TBL(WS-I) TO WS-LINE-FOLD-TBL(WS-K)
001740      END-IF.
001750  A018-TRY-ONE-LETTER-EX.
001760      EXIT.
001770
001780*----------------------------------------------------------------*
001790*  ONE TABLE ENTRY - A BLANK ENTRY OR ONE LONGER THAN THE WHOLE
001800*  LINE CAN NEVER MATCH, SO BOTH ARE SKIPPED WITHOUT A COMPARE.
001810*----------------------------------------------------------------*
001820  A100-TRY-ONE-PATTERN.
001830      MOVE LH-PARM-SRCH-LOWER(WS-J) TO WS-PATT-FOLD.
001840      PERFORM A110-LEN-OF-PATTERN THRU A119-LEN-OF-PATTERN-EX.
001850      IF WS-PATT-LEN = ZERO
001860         GO TO A199-TRY-ONE-PATTERN-EX
001870      END-IF.
001880      IF WS-PATT-LEN > LH-LINE-LENGTH
001890         GO TO A199-TRY-ONE-PATTERN-EX
001900      END-IF.
001910      PERFORM A120-TRY-AT-POSITION THRU A129-TRY-AT-POSITION-EX
001920         VARYING WS-K FROM 1 BY 1
001930         UNTIL WS-K > (LH-LINE-LENGTH - WS-PATT-LEN + 1)
001940            OR LH-SRCH-MATCHED.
001950      IF LH-SRCH-MATCHED
001960         MOVE LH-PARM-SRCH-PATTERN(WS-J) TO LH-SRCH-PATTERN
001970         MOVE WS-J TO LH-SRCH-INDEX
001980      END-IF.
001990  A199-TRY-ONE-PATTERN-EX.
002000      EXIT.
002010
002020*  TRAILING-SPACE LENGTH OF THE CURRENT PATTERN.
002030  A110-LEN-OF-PATTERN.
002040      MOVE ZERO TO WS-PATT-LEN.
002050      PERFORM A115-FIND-PATTERN-END THRU A115-FIND-PATTERN-END-EX
002060         VARYING WS-I FROM 40 BY -1
002070         UNTIL WS-I < 1 OR WS-PATT-LEN NOT = ZERO.
002080  A119-LEN-OF-PATTERN-EX.
002090      EXIT.
002100
002110  A115-FIND-PATTERN-END.
002120*  WALKING BACKWARD FROM SLOT 40, THE FIRST NON-SPACE WE HIT IS
002130*  THE LAST REAL CHARACTER OF THE PATTERN - ITS SUBSCRIPT IS THE
002140*  LENGTH.  THE LOOP ABOVE STOPS THE INSTANT THIS FIRES.
002150      IF WS-PATT-FOLD-TBL(WS-I) NOT = SPACE
002160         MOVE WS-I TO WS-PATT-LEN
002170      END-IF.
002180  A115-FIND-PATTERN-END-EX.
002190      EXIT.
002200
002210*  COMPARE THE PATTERN AGAINST THE LINE STARTING AT POSITION
002220*  WS-K.  A MISMATCHED CHARACTER ANYWHERE STOPS THE COMPARE.
002230  A120-TRY-AT-POSITION.
002240*  ASSUME A MATCH UNTIL A125 PROVES OTHERWISE ONE CHARACTER AT
002250*  A TIME - FAIL FAST, NOT FAIL LATE.
002260      MOVE "Y" TO WS-CHAR-MATCH-SW.
002270      PERFORM A125-COMPARE-ONE-CHAR THRU A128-COMPARE-ONE-CHAR-EX
002280         VARYING WS-I FROM 1 BY 1
002290         UNTIL WS-I > WS-PATT-LEN OR WS-CHAR-MATCH-SW = "N".
002300      IF WS-CHAR-MATCH-SW = "Y"
002310         SET LH-SRCH-MATCHED TO TRUE
002320      END-IF.
002330  A129-TRY-AT-POSITION-EX.
002340      EXIT.
002350
002360  A125-COMPARE-ONE-CHAR.
002370*  WS-K IS THE START OF THE TRY, WS-I IS HOW FAR INTO THE
002380*  PATTERN WE ARE - THE SUM MINUS ONE IS THE LINE OFFSET TO TEST.
002390      IF WS-LINE-FOLD-TBL(WS-K + WS-I - 1) NOT = WS-PATT-FOLD-TBL(WS-I)
002400         MOVE "N" TO WS-CHAR-MATCH-SW
002410      END-IF.
002420  A128-COMPARE-ONE-CHAR-EX.
002430      EXIT.
