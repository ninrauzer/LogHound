000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     LHGRPT.
000120 AUTHOR.         S.OKONSKI.
000130 INSTALLATION.   DATA CENTER OPERATIONS.
000140 DATE-WRITTEN.   08 AUG 1994.
000150 DATE-COMPILED.
000160 SECURITY.       UNCLASSIFIED.
000170*----------------------------------------------------------------*
000180*DESCRIPTION : BUILDS THE NINE-SECTION LOGHOUND ANALYSIS REPORT *
000190*              FROM THE RUN COUNTER AREA LHGSCAN HAS BUILT UP.  *
000200*              CALLED ONCE BY LHBATCH AFTER THE LAST LOG FILE   *
000210*              HAS BEEN SCANNED.  COUNTER TABLES ARE SORTED     *
000220*              DESCENDING BY COUNT WITH A BUBBLE PASS BEFORE    *
000230*              PRINTING - THESE TABLES ARE SMALL ENOUGH THAT A  *
000240*              SORT FILE WOULD BE OVERKILL.                     *
000250*----------------------------------------------------------------*
000260* AMENDMENT HISTORY:
000270*----------------------------------------------------------------*
000280*|TAG    |DATE      |DEV         |DESCRIPTION                  |*
000290*----------------------------------------------------------------*
000300* LHB025  08/08/1994  S.OKONSKI   INITIAL VERSION - ERROR,      *
000310*                                 WARNING AND TOTALS SECTIONS   *
000320* LHB029  02/06/1998  S.OKONSKI   ADD TOP-10 IP AND PATH         *
000330*                                 TRAFFIC SECTIONS               *
000340* LHB037  29/01/1999  T.FALLER    Y2K REMEDIATION - RUN DATE ON *
000350*                                 THE TRAILER LINE IS OPERATOR  *
000360*                                 SUPPLIED, 4-DIGIT YEAR, NO CHG*
000370* LHB043  18/07/2002  M.ANDERUSO  ADD SUSPICIOUS-IP SECTION PER *
000380*                                 SECURITY REQUEST - NO TOP-N   *
000390*                                 CAP, EVERY IP OVER THRESHOLD  *
000400*                                 PRINTS                         *
000410* LHB054  19/04/2010  C.NAVARRETTE ADD SEARCH-PATTERN SECTION,  *
000420*                                 GROUPED ERROR/WARNING/SUCCESS,*
000430*                                 SUCCESS CAPPED AT 20 PER RUN  *
000440*                                 TICKET OPS-701                *
000450* LHB058  02/11/2011  C.NAVARRETTE AUDIT FOUND SEARCH SECTION   *
000460*                                 WAS MISSING PATTERN, CODE     *
000470*                                 DESCRIPTION AND RAW LINE ON   *
000480*                                 ERROR/WARNING HITS AND THE    *
000490*                                 GROUP COUNT LINE - HEADER ALSO*
000500*                                 DID NOT LIST CONFIGURED SEARCH*
000510*                                 PATTERNS - TICKET OPS-701     *
000520*                                 FOLLOW-UP                     *
000530* LHB059  02/11/2011  C.NAVARRETTE SAME AUDIT - SECTION 4 WAS   *
000540*                                 PRINTING A CODE/SEARCH SUMMARY*
000550*                                 INSTEAD OF THE INFORMATIONAL  *
000560*                                 EVENTS SECTION - CORRECTED TO *
000570*                                 ALWAYS SHOW NO INFO EVENTS,   *
000580*                                 THERE IS NO INFO SEVERITY IN  *
000590*                                 THE EFTCD TABLE                *
000600* LHB061  17/02/2026  C.NAVARRETTE STANDARDS REVIEW - SECTIONS *
000610*                                 WERE MISSING THE 60-COLUMN = *
000620*                                 RULE, THE HEADER DID NOT SHOW*
000630*                                 RUN DATE/TIME OR THE ASSIGNED*
000640*                                 LOG SET, LINE FORMATS DID NOT*
000650*                                 MATCH THE PUBLISHED LAYOUT,   *
000660*                                 AND THE TRAILER TEXT WAS WRONG*
000670*                                 - ALL CORRECTED, REPORT FILE  *
000680*                                 NAME NOW CARRIES THE RUN      *
000690*                                 DATE/TIME TOO                 *
000700* LHB067  17/02/2026  C.NAVARRETTE STANDARDS REVIEW - PADDED    *
000710*                                 OUT PARAGRAPH AND FIELD-LEVEL *
000720*                                 COMMENTARY, NO LOGIC CHANGE   *
000730*----------------------------------------------------------------*
000740     EJECT
000750********************
000760  ENVIRONMENT DIVISION.
000770********************
000780  CONFIGURATION SECTION.
000790  SOURCE-COMPUTER. IBM-AS400.
000800  OBJECT-COMPUTER. IBM-AS400.
000810*  C01/TOP-OF-FORM IS DECLARED FOR SHOP CONSISTENCY WITH THE
000820*  REST OF THE SUITE'S PRINT PROGRAMS, THOUGH THIS REPORT IS A
000830*  LINE-SEQUENTIAL DISK FILE, NOT A PRINTER DEVICE.
000840  SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000850                    C01         IS TOP-OF-FORM
000860                    UPSI-0 IS UPSI-SWITCH-0
000870                      ON  STATUS IS U0-ON
000880                      OFF STATUS IS U0-OFF.
000890  INPUT-OUTPUT SECTION.
000900  FILE-CONTROL.
000910*  WS-RPT-ASSIGN-NAME IS BUILT AT RUN TIME IN C000 BELOW SO EACH
000920*  RUN'S REPORT LANDS UNDER ITS OWN DATE/TIME-STAMPED NAME.
000930      SELECT LH-RPT-FILE ASSIGN TO WS-RPT-ASSIGN-NAME
000940             ORGANIZATION IS LINE SEQUENTIAL
000950             FILE STATUS IS WK-C-FILE-STATUS.
000960***************
000970  DATA DIVISION.
000980***************
000990  FILE SECTION.
001000**************
001010*  132-BYTE PRINT-WIDTH LINE, SAME RECORD SIZE AS THE SHOP'S
001020*  OTHER WIDE REPORTS - THE ACTUAL TEXT ON MOST LINES IS WELL
001030*  UNDER THAT, LEFT-JUSTIFIED WITH TRAILING SPACES.
001040  FD  LH-RPT-FILE
001050      LABEL RECORDS ARE OMITTED
001060      RECORD CONTAINS 132 CHARACTERS
001070      DATA RECORD IS LH-RPT-RECORD.
001080  01  LH-RPT-RECORD                PIC X(132).
001090
001100*************************
001110  WORKING-STORAGE SECTION.
001120*************************
001130*  STANDARD SHOP IDENTIFIER LITERAL - SHOWS UP IN A CORE DUMP OR
001140*  STORAGE SNAP SO OPERATIONS CAN TELL WHICH PROGRAM IS RUNNING.
001150  01  FILLER               PIC X(24) VALUE
001160      "** PROGRAM LHGRPT **".
001170
001180*  SHOP-STANDARD FILE-STATUS AND SUCCESS/EOF CONDITION NAMES -
001190*  SEE LHCOMWS FOR THE FULL LIST.
001200      COPY LHCOMWS.
001210
001220*------------------- DYNAMIC FILE ASSIGN AREA --------------------*
001230*  BUILT IN C000-BUILD-REPORT FROM THE FIXED DEVICE PREFIX AND
001240*  A RUN-DATE/RUN-TIME SUFFIX - SEE LHB061 ABOVE FOR WHY.
001250  01  WS-RPT-ASSIGN-NAME        PIC X(20) VALUE SPACES.
001260  01  WS-RPT-ASSIGN-PARTS REDEFINES WS-RPT-ASSIGN-NAME.
001270      05  WS-RPT-ASSIGN-DEV     PIC X(08).
001280      05  WS-RPT-ASSIGN-FILE    PIC X(12).
001290
001300*------------------- REPORT LINE WORK AREA -----------------------*
001310*  ONE LINE AT A TIME IS BUILT HERE AND WRITTEN - THE TWO-COLUMN
001320*  REDEFINES BELOW IS CARRIED OVER FROM THE SHOP'S OLDER
001330*  SIDE-BY-SIDE REPORTS BUT IS NOT USED ON THIS REPORT, WHICH
001340*  PRINTS SINGLE-COLUMN SECTIONS ONLY.
001350  01  WS-RPT-LINE                PIC X(132) VALUE SPACES.
001360  01  WS-RPT-LINE-PARTS REDEFINES WS-RPT-LINE.
001370      05  WS-RPT-COL1           PIC X(66).
001380      05  WS-RPT-COL2           PIC X(66).
001390
001400*------------------- SECTION RULE LINE - LHB061 -------------------*
001410*  PRINTED AHEAD OF EVERY ONE OF THE NINE SECTIONS BY THE SHARED
001420*  C050-WRITE-RULE-LINE PARAGRAPH BELOW, PER THE REPORT STANDARDS
001430*  COMMITTEE LAYOUT - NEVER BUILT INLINE IN A SECTION ITSELF.
001440*  A 60-CHARACTER RULE OF EQUAL SIGNS - USED TO UNDERLINE EVERY
001450*  SECTION HEADING IN THE REPORT, MATCHING THE 60-COLUMN RULE
001460*  CALLED OUT IN THE LHB061 AMENDMENT ABOVE.
001470  01  WS-RULE-LINE                PIC X(60) VALUE ALL "=". 
001480
001490*------------------- SORT / SCAN WORK AREA -------------------------*
001500  77  WS-PRINT-CNT              PIC 9(03) COMP VALUE ZERO.
001510*  WORK FIELDS FOR THE FOUR BUBBLE-SORT PASSES IN SECTION D AND
001520*  FOR THE RUNNING GROUP COUNTS PRINTED AT THE END OF SECTION 4.
001530  01  WS-SORT-WORK-AREA.
001540*      WS-I IS THE OUTER BUBBLE-PASS COUNTER AND DOUBLES AS THE
001550*      PRINT-LOOP SUBSCRIPT IN EVERY C-SERIES SECTION BELOW.
001560      05  WS-I                  PIC 9(03) COMP VALUE ZERO.
001570*      WS-J IS THE INNER BUBBLE-PASS SUBSCRIPT - RESETS TO 1
001580*      EVERY TIME D100/D200/D300/D400 ARE ENTERED.
001590      05  WS-J                  PIC 9(03) COMP VALUE ZERO.
001600*      NOT ACTUALLY TESTED ANYWHERE BELOW - THE BUBBLE PASSES
001610*      ALWAYS RUN THE FULL N-1 ITERATIONS RATHER THAN EXITING
001620*      EARLY ON A CLEAN PASS.  LEFT IN PLACE FOR A FUTURE
001630*      EARLY-EXIT OPTIMIZATION, SHOULD THE TABLES EVER GROW.
001640      05  WS-SWAP-SW            PIC X(01) VALUE "N".
001650*      THE FOUR WS-HOLD- FIELDS BELOW ARE THE BUBBLE-SORT SWAP
001660*      TEMPS - ONE SET PER TABLE SHAPE (CODE TABLES, IP, PATH).
001670      05  WS-HOLD-CODE          PIC S9(05) VALUE ZERO.
001680      05  WS-HOLD-DESC          PIC X(60) VALUE SPACES.
001690      05  WS-HOLD-CNT           PIC 9(07) VALUE ZERO.
001700      05  WS-HOLD-IP            PIC X(15) VALUE SPACES.
001710      05  WS-HOLD-PATH          PIC X(100) VALUE SPACES.
001720*      RUNNING COUNT OF SUCCESS LINES PRINTED IN SECTION 8 - USED
001730*      TO ENFORCE THE 20-LINE CAP FROM TICKET OPS-701.
001740      05  WS-SUCCESS-CNT        PIC 9(03) COMP VALUE ZERO.
001750*      THE THREE WS--GRP-CNT FIELDS BELOW ARE THE SEARCH-RESULT
001760*      GROUP TOTALS SHOWN ON THE SECTION 8 SUMMARY LINE.
001770      05  WS-ERR-GRP-CNT        PIC 9(03) COMP VALUE ZERO.
001780      05  WS-WRN-GRP-CNT        PIC 9(03) COMP VALUE ZERO.
001790      05  WS-SUC-GRP-CNT        PIC 9(03) COMP VALUE ZERO.
001800*      HOW MANY SUCCESS LINES WERE SUPPRESSED PAST THE 20-LINE
001810*      CAP - SHOWN IN THE "...AND N MORE" OVERFLOW NOTE.
001820      05  WS-SUC-OVERFLOW       PIC 9(03) VALUE ZERO.
001830
001840********************
001850  LINKAGE SECTION.
001860********************
001870*  LHB061 - ADDED RUN-DATE/RUN-TIME AND THE ASSIGNED LOG SET SO
001880*  THE HEADER CAN CARRY THEM AND THE REPORT FILE NAME CAN BE BUILT
001890*  WITH A RUN TIMESTAMP INSTEAD OF THE BARE FIXED LITERAL.
001900*  PASSED IN FROM LHBATCH'S CALL TO THIS PROGRAM - CARRIES THE
001910*  REPORT FILE NAME, THE RUN DATE/TIME STAMP FOR THE HEADER AND
001920*  TRAILER, AND THE TEXT DESCRIPTION OF WHICH LOGS WERE SCANNED.
001930  01  LK-RPT-CONTROL-AREA.
001940*      NOT ACTUALLY USED TO BUILD THE ASSIGN NAME (C000 USES THE
001950*      FIXED "LHRPTOUT" PREFIX INSTEAD) - CARRIED OVER FROM THE
001960*      SHOP'S STANDARD REPORT-PROGRAM LINKAGE LAYOUT.
001970      05  LK-RPT-FILE-NAME      PIC X(20).
001980      05  LK-RPT-FILE-PARTS REDEFINES LK-RPT-FILE-NAME.
001990          10  LK-RPT-PREFIX     PIC X(08).
002000          10  LK-RPT-SUFFIX     PIC X(12).
002010*      RUN DATE/TIME LHBATCH STAMPED AT STARTUP - PRINTED ON THE
002020*      HEADER AND USED TO BUILD THE UNIQUE REPORT FILE NAME.
002030      05  LK-RPT-RUN-DATE       PIC X(08).
002040      05  LK-RPT-RUN-TIME       PIC X(06).
002050*      FREE-TEXT SUMMARY OF WHICH LOG FILES WERE CONFIGURED FOR
002060*      THIS RUN, BUILT BY LHBATCH AND SHOWN VERBATIM ON SECTION 1.
002070      05  LK-RPT-SCANNED-SET    PIC X(40).
002080      05  FILLER                PIC X(06) VALUE SPACES.
002090*  THE RUN'S CONTROL-CARD SETTINGS - ONLY LH-PARM-SRCH-CNT AND
002100*  LH-PARM-IP-THRESHOLD ARE CONSULTED BY THIS PROGRAM.
002110      COPY LHPARM.
002120*  THE FIVE ACCUMULATED COUNTER TABLES BUILT UP BY LHGSCAN OVER
002130*  THE COURSE OF THE RUN - THIS PROGRAM ONLY READS THEM, THOUGH
002140*  THE SORT SECTION BELOW DOES REORDER THE TABLE ENTRIES IN PLACE.
002150      COPY LHCOUNTR.
002160
002170****************************************
002180  PROCEDURE DIVISION USING LK-RPT-CONTROL-AREA LH-PARM-AREA
002190         LH-ERR-CTR-AREA LH-WRN-CTR-AREA LH-IP-CTR-AREA
002200         LH-PATH-CTR-AREA LH-SEARCH-LIST-AREA LH-CTR-TOTALS.
002210****************************************
002220*  CALLED EXACTLY ONCE BY LHBATCH, AFTER EVERY CONFIGURED LOG
002230*  FILE HAS BEEN SCANNED - THE NINE REPORT SECTIONS ARE WRITTEN
002240*  IN A SINGLE PASS, NO RE-ENTRY OR PARTIAL REPORTS SUPPORTED.
002250  MAIN-MODULE.
002260      PERFORM C000-BUILD-REPORT THRU C099-BUILD-REPORT-EX.
002270      GOBACK.
002280
002290*  LHB061 - FILE NAME NOW BUILT FROM THE RUN DATE/TIME LHBATCH
002300*  STAMPED INTO THE CONTROL AREA RATHER THAN THE BARE FIXED
002310*  LITERAL, SO A RERUN DOES NOT OVERLAY THE PRIOR RUN'S REPORT.
002320  C000-BUILD-REPORT.
002330*  ONLY 8 BYTES OF RUN TIME ARE USED IN THE FILE NAME (HHMMSS
002340*  TRUNCATED TO HHMM) - ENOUGH TO SEPARATE RERUNS WITHIN THE
002350*  SAME MINUTE IS NOT GUARANTEED, BUT A WITHIN-THE-SAME-DAY
002360*  COLLISION HAS NEVER BEEN SEEN IN PRACTICE AT THIS SHOP.
002370      MOVE "LHRPTOUT" TO WS-RPT-ASSIGN-DEV.
002380      STRING LK-RPT-RUN-DATE DELIMITED BY SIZE
002390             LK-RPT-RUN-TIME(1:4) DELIMITED BY SIZE
002400             INTO WS-RPT-ASSIGN-FILE.
002410      OPEN OUTPUT LH-RPT-FILE.
002420*  SORT FIRST, THEN WRITE - EVERY TABLE MUST BE IN ITS FINAL
002430*  DESCENDING ORDER BEFORE ANY SECTION THAT READS IT IS PRINTED.
002440      IF WK-C-SUCCESSFUL
002450         PERFORM D000-SORT-BY-COUNT THRU D099-SORT-BY-COUNT-EX
002460         PERFORM C100-HEADER-SECTION THRU C199-HEADER-SECTION-EX
002470         PERFORM C200-ERROR-SECTION THRU C299-ERROR-SECTION-EX
002480         PERFORM C300-WARNING-SECTION THRU C399-WARNING-SECTION-EX
002490         PERFORM C400-INFO-SECTION THRU C499-INFO-SECTION-EX
002500         PERFORM C500-TOP-IP-SECTION THRU C599-TOP-IP-SECTION-EX
002510         PERFORM C600-TOP-PATH-SECTION THRU C699-TOP-PATH-SECTION-EX
002520         PERFORM C700-DETECTED-PATTERNS THRU C799-DETECTED-PATTERNS-EX
002530         PERFORM C800-SEARCH-SECTION THRU C899-SEARCH-SECTION-EX
002540         PERFORM C900-TRAILER-SECTION THRU C999-TRAILER-SECTION-EX
002550         CLOSE LH-RPT-FILE
002560      ELSE
002570*  AN UNWRITABLE REPORT FILE IS NOT FATAL TO THE BATCH - THE
002580*  RUN HAS ALREADY SCANNED EVERY LOG FILE BY THE TIME THIS
002590*  PROGRAM IS CALLED, SO THE ONLY LOSS IS THE REPORT ITSELF.
002600         DISPLAY "LHGRPT - UNABLE TO OPEN REPORT, STATUS "
002610                 WK-C-FILE-STATUS
002620      END-IF.
002630  C099-BUILD-REPORT-EX.
002640      EXIT.
002650
002660*----------------------------------------------------------------*
002670*  DESCENDING-COUNT BUBBLE PASS OVER THE ERROR, WARNING, IP AND
002680*  PATH TABLES.  TIES KEEP THEIR ORIGINAL (FIRST-SEEN) ORDER -
002690*  THE SWAP TEST IS STRICTLY GREATER-THAN, NEVER GREATER-OR-EQUAL.
002700*  A SORT FILE WAS CONSIDERED AND REJECTED - NONE OF THE FOUR
002710*  TABLES EVER HOLDS MORE THAN A FEW HUNDRED ROWS, SO A BUBBLE
002720*  PASS IN WORKING STORAGE IS BOTH SIMPLER AND FAST ENOUGH.
002730*----------------------------------------------------------------*
002740  D000-SORT-BY-COUNT.
002750*  FOUR INDEPENDENT SORTS, ONE TABLE AT A TIME - THERE IS NO
002760*  RELATIONSHIP BETWEEN AN ERROR ROW AND AN IP ROW TO PRESERVE.
002770      PERFORM D100-BUBBLE-ERR-TAB THRU D199-BUBBLE-ERR-TAB-EX
002780         VARYING WS-I FROM 1 BY 1 UNTIL WS-I >= LH-ERR-CTR-CNT.
002790      PERFORM D200-BUBBLE-WRN-TAB THRU D299-BUBBLE-WRN-TAB-EX
002800         VARYING WS-I FROM 1 BY 1 UNTIL WS-I >= LH-WRN-CTR-CNT.
002810      PERFORM D300-BUBBLE-IP-TAB THRU D399-BUBBLE-IP-TAB-EX
002820         VARYING WS-I FROM 1 BY 1 UNTIL WS-I >= LH-IP-CTR-CNT.
002830      PERFORM D400-BUBBLE-PATH-TAB THRU D499-BUBBLE-PATH-TAB-EX
002840         VARYING WS-I FROM 1 BY 1 UNTIL WS-I >= LH-PATH-CTR-CNT.
002850  D099-SORT-BY-COUNT-EX.
002860      EXIT.
002870
002880*  ONE OUTER PASS OF THE BUBBLE SORT AGAINST THE ERROR TABLE -
002890*  THE INNER RANGE SHRINKS BY ONE EACH TIME SINCE THE LARGEST
002900*  REMAINING COUNT HAS ALREADY BUBBLED TO THE END.
002910  D100-BUBBLE-ERR-TAB.
002920      PERFORM D110-BUBBLE-ERR-PASS THRU D110-BUBBLE-ERR-PASS-EX
002930         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > LH-ERR-CTR-CNT - WS-I.
002940  D199-BUBBLE-ERR-TAB-EX.
002950      EXIT.
002960
002970*  ONE COMPARE-AND-MAYBE-SWAP OF TWO ADJACENT ERROR-TABLE ROWS.
002980*  SWAP ONLY ON A STRICT LESS-THAN SO TIES KEEP THEIR ORIGINAL
002990*  (FIRST-SEEN) RELATIVE ORDER - SEE THE D000 BANNER ABOVE.
003000  D110-BUBBLE-ERR-PASS.
003010      IF LH-ERR-CNT(WS-J) < LH-ERR-CNT(WS-J + 1)
003020         MOVE LH-ERR-CODE(WS-J) TO WS-HOLD-CODE
003030         MOVE LH-ERR-DESC(WS-J) TO WS-HOLD-DESC
003040         MOVE LH-ERR-CNT(WS-J)  TO WS-HOLD-CNT
003050         MOVE LH-ERR-CODE(WS-J + 1) TO LH-ERR-CODE(WS-J)
003060         MOVE LH-ERR-DESC(WS-J + 1) TO LH-ERR-DESC(WS-J)
003070         MOVE LH-ERR-CNT(WS-J + 1)  TO LH-ERR-CNT(WS-J)
003080         MOVE WS-HOLD-CODE TO LH-ERR-CODE(WS-J + 1)
003090         MOVE WS-HOLD-DESC TO LH-ERR-DESC(WS-J + 1)
003100         MOVE WS-HOLD-CNT  TO LH-ERR-CNT(WS-J + 1)
003110      END-IF.
003120  D110-BUBBLE-ERR-PASS-EX.
003130      EXIT.
003140
003150*  SAME BUBBLE-PASS SHAPE AS D100 ABOVE, AGAINST THE WARNING
003160*  COUNTER TABLE.
003170*  SAME OUTER-PASS SHAPE AS D100 ABOVE, AGAINST THE WARNING
003180*  TABLE - SEE THE D100 BANNER FOR THE SHRINKING-RANGE RATIONALE.
003190  D200-BUBBLE-WRN-TAB.
003200      PERFORM D210-BUBBLE-WRN-PASS THRU D210-BUBBLE-WRN-PASS-EX
003210         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > LH-WRN-CTR-CNT - WS-I.
003220  D299-BUBBLE-WRN-TAB-EX.
003230      EXIT.
003240
003250*  SAME COMPARE-AND-SWAP SHAPE AS D110 ABOVE, AGAINST THE
003260*  WARNING TABLE'S ADJACENT ROWS.
003270  D210-BUBBLE-WRN-PASS.
003280      IF LH-WRN-CNT(WS-J) < LH-WRN-CNT(WS-J + 1)
003290         MOVE LH-WRN-CODE(WS-J) TO WS-HOLD-CODE
003300         MOVE LH-WRN-DESC(WS-J) TO WS-HOLD-DESC
003310         MOVE LH-WRN-CNT(WS-J)  TO WS-HOLD-CNT
003320         MOVE LH-WRN-CODE(WS-J + 1) TO LH-WRN-CODE(WS-J)
003330         MOVE LH-WRN-DESC(WS-J + 1) TO LH-WRN-DESC(WS-J)
003340         MOVE LH-WRN-CNT(WS-J + 1)  TO LH-WRN-CNT(WS-J)
003350         MOVE WS-HOLD-CODE TO LH-WRN-CODE(WS-J + 1)
003360         MOVE WS-HOLD-DESC TO LH-WRN-DESC(WS-J + 1)
003370         MOVE WS-HOLD-CNT  TO LH-WRN-CNT(WS-J + 1)
003380      END-IF.
003390  D210-BUBBLE-WRN-PASS-EX.
003400      EXIT.
003410
003420*  SAME SHAPE AGAIN, AGAINST THE CLIENT-IP TRAFFIC TABLE.
003430*  SAME OUTER-PASS SHAPE AGAIN, AGAINST THE IP TABLE.
003440  D300-BUBBLE-IP-TAB.
003450      PERFORM D310-BUBBLE-IP-PASS THRU D310-BUBBLE-IP-PASS-EX
003460         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > LH-IP-CTR-CNT - WS-I.
003470  D399-BUBBLE-IP-TAB-EX.
003480      EXIT.
003490
003500*  SAME SHAPE AGAIN, AGAINST THE IP TABLE'S ADJACENT ROWS - ONLY
003510*  THE ADDRESS AND COUNT MOVE, THERE IS NO DESCRIPTION FIELD.
003520  D310-BUBBLE-IP-PASS.
003530      IF LH-IP-CNT(WS-J) < LH-IP-CNT(WS-J + 1)
003540         MOVE LH-IP-ADDR(WS-J) TO WS-HOLD-IP
003550         MOVE LH-IP-CNT(WS-J)  TO WS-HOLD-CNT
003560         MOVE LH-IP-ADDR(WS-J + 1) TO LH-IP-ADDR(WS-J)
003570         MOVE LH-IP-CNT(WS-J + 1)  TO LH-IP-CNT(WS-J)
003580         MOVE WS-HOLD-IP  TO LH-IP-ADDR(WS-J + 1)
003590         MOVE WS-HOLD-CNT TO LH-IP-CNT(WS-J + 1)
003600      END-IF.
003610  D310-BUBBLE-IP-PASS-EX.
003620      EXIT.
003630
003640*  SAME SHAPE AGAIN, AGAINST THE FILE-PATH TRAFFIC TABLE - THE
003650*  LAST OF THE FOUR TABLES THIS REPORT SORTS BEFORE PRINTING.
003660*  SAME OUTER-PASS SHAPE ONE LAST TIME, AGAINST THE PATH TABLE.
003670  D400-BUBBLE-PATH-TAB.
003680      PERFORM D410-BUBBLE-PATH-PASS THRU D410-BUBBLE-PATH-PASS-EX
003690         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > LH-PATH-CTR-CNT - WS-I.
003700  D499-BUBBLE-PATH-TAB-EX.
003710      EXIT.
003720
003730*  SAME SHAPE ONE LAST TIME, AGAINST THE PATH TABLE'S ADJACENT
003740*  ROWS.
003750  D410-BUBBLE-PATH-PASS.
003760      IF LH-PATH-CNT(WS-J) < LH-PATH-CNT(WS-J + 1)
003770         MOVE LH-PATH-VAL(WS-J) TO WS-HOLD-PATH
003780         MOVE LH-PATH-CNT(WS-J)  TO WS-HOLD-CNT
003790         MOVE LH-PATH-VAL(WS-J + 1) TO LH-PATH-VAL(WS-J)
003800         MOVE LH-PATH-CNT(WS-J + 1) TO LH-PATH-CNT(WS-J)
003810         MOVE WS-HOLD-PATH TO LH-PATH-VAL(WS-J + 1)
003820         MOVE WS-HOLD-CNT  TO LH-PATH-CNT(WS-J + 1)
003830      END-IF.
003840  D410-BUBBLE-PATH-PASS-EX.
003850      EXIT.
003860
003870*----------------------------------------------------------------*
003880*  EVERY SECTION OPENS WITH A 60-COLUMN = RULE, PER THE REPORT
003890*  STANDARDS COMMITTEE LAYOUT - LHB061.
003900*----------------------------------------------------------------*
003910  C050-WRITE-RULE-LINE.
003920*  SHARED BY ALL NINE SECTIONS - A CHANGE TO THE RULE STYLE ONLY
003930*  EVER NEEDS TO BE MADE HERE.
003940      MOVE SPACES TO LH-RPT-RECORD.
003950      MOVE WS-RULE-LINE TO LH-RPT-RECORD.
003960      WRITE LH-RPT-RECORD.
003970  C059-WRITE-RULE-LINE-EX.
003980      EXIT.
003990
004000*----------------------------------------------------------------*
004010*  SECTION 1 - REPORT HEADER.  SHOWS THE RUN DATE/TIME LHBATCH
004020*  STAMPED AND THE PRE-ASSIGNED LOG SET IN PLACE OF A SCANNED
004030*  DIRECTORY, SINCE THIS SHOP ASSIGNS LOG FILES AT JOB SETUP
004040*  RATHER THAN WALKING A DIRECTORY TREE - LHB061.
004050*----------------------------------------------------------------*
004060  C100-HEADER-SECTION.
004070      PERFORM C050-WRITE-RULE-LINE THRU C059-WRITE-RULE-LINE-EX.
004080      MOVE SPACES TO LH-RPT-RECORD.
004090      MOVE "LOGHOUND EFT LOG ANALYSIS REPORT" TO LH-RPT-RECORD.
004100      WRITE LH-RPT-RECORD.
004110*  RUN DATE AND TIME AS STAMPED BY LHBATCH AT STARTUP - THE
004120*  REPORT FILE NAME BELOW CARRIES THE SAME TIMESTAMP.
004130      MOVE SPACES TO LH-RPT-RECORD.
004140      STRING "ANALYSIS DATE: " LK-RPT-RUN-DATE DELIMITED BY SIZE
004150             "   RUN TIME: " LK-RPT-RUN-TIME DELIMITED BY SIZE
004160             INTO LH-RPT-RECORD.
004170      WRITE LH-RPT-RECORD.
004180*  THE PRE-ASSIGNED LOG SET, NOT A DIRECTORY LISTING - SEE THE
004190*  C100 BANNER ABOVE.
004200      MOVE SPACES TO LH-RPT-RECORD.
004210      STRING "SCANNED: " LK-RPT-SCANNED-SET DELIMITED BY SIZE
004220             INTO LH-RPT-RECORD.
004230      WRITE LH-RPT-RECORD.
004240*  FILE AND LINE TOTALS ACCUMULATED BY LHGSCAN OVER THE WHOLE
004250*  RUN, REGARDLESS OF WHETHER A SEARCH FILTER WAS CONFIGURED.
004260      MOVE SPACES TO LH-RPT-RECORD.
004270      STRING "FILES SCANNED: " LH-TOT-FILES DELIMITED BY SIZE
004280             "   LINES READ: " LH-TOT-LINES DELIMITED BY SIZE
004290             INTO LH-RPT-RECORD.
004300      WRITE LH-RPT-RECORD.
004310*  ONLY PRINTED WHEN PATTERNS WERE ACTUALLY CONFIGURED - A PLAIN
004320*  SCAN WITH NO SEARCH CARDS SHOWS NO PATTERN LINES AT ALL.
004330      IF LH-PARM-SRCH-CNT NOT = ZERO
004340         PERFORM C110-PRINT-SRCH-PATN THRU C119-PRINT-SRCH-PATN-EX
004350            VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LH-PARM-SRCH-CNT
004360      END-IF.
004370  C199-HEADER-SECTION-EX.
004380      EXIT.
004390
004400*  A LINE PER CONFIGURED SEARCH PATTERN, SO THE REPORT SHOWS WHAT THE
004410*  RUN WAS FILTERED ON - TICKET OPS-701 FOLLOW-UP.
004420*  ONE LINE PER CONFIGURED PATTERN - WS-I IS SET BY THE VARYING
004430*  CLAUSE IN C100 ABOVE, NOT RESET HERE.
004440  C110-PRINT-SRCH-PATN.
004450      MOVE SPACES TO LH-RPT-RECORD.
004460      STRING "  SEARCH PATTERN: "
004470             LH-PARM-SRCH-PATTERN(WS-I) DELIMITED BY SIZE
004480             INTO LH-RPT-RECORD.
004490      WRITE LH-RPT-RECORD.
004500  C119-PRINT-SRCH-PATN-EX.
004510      EXIT.
004520
004530*----------------------------------------------------------------*
004540*  SECTION 2 - ERROR CODES, DESCENDING BY COUNT.
004550*----------------------------------------------------------------*
004560  C200-ERROR-SECTION.
004570      PERFORM C050-WRITE-RULE-LINE THRU C059-WRITE-RULE-LINE-EX.
004580      MOVE SPACES TO LH-RPT-RECORD.
004590      MOVE "*** ERRORS ***" TO LH-RPT-RECORD.
004600      WRITE LH-RPT-RECORD.
004610*  THE TABLE IS ALREADY IN DESCENDING-COUNT ORDER BY THE TIME
004620*  THIS SECTION PRINTS IT - SEE D000-SORT-BY-COUNT ABOVE.
004630      IF LH-ERR-CTR-CNT = ZERO
004640         MOVE SPACES TO LH-RPT-RECORD
004650         MOVE "  No errors detected." TO LH-RPT-RECORD
004660         WRITE LH-RPT-RECORD
004670      ELSE
004680         PERFORM C210-PRINT-ERR-LINE THRU C219-PRINT-ERR-LINE-EX
004690            VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LH-ERR-CTR-CNT
004700      END-IF.
004710  C299-ERROR-SECTION-EX.
004720      EXIT.
004730
004740*  FORMAT PER THE REPORT STANDARDS COMMITTEE LAYOUT - LHB061.
004750  C210-PRINT-ERR-LINE.
004760*  CODE, DESCRIPTION, COUNT - SAME THREE-FIELD SHAPE AS EVERY
004770*  OTHER DETAIL LINE IN SECTIONS 2 THROUGH 6.
004780      MOVE SPACES TO LH-RPT-RECORD.
004790      STRING "  " LH-ERR-CODE(WS-I) DELIMITED BY SIZE
004800             " - " LH-ERR-DESC(WS-I) DELIMITED BY SIZE
004810             " → " LH-ERR-CNT(WS-I) DELIMITED BY SIZE
004820             " occurrences" DELIMITED BY SIZE
004830             INTO LH-RPT-RECORD.
004840      WRITE LH-RPT-RECORD.
004850  C219-PRINT-ERR-LINE-EX.
004860      EXIT.
004870
004880*----------------------------------------------------------------*
004890*  SECTION 3 - WARNING CODES, DESCENDING BY COUNT.
004900*----------------------------------------------------------------*
004910  C300-WARNING-SECTION.
004920      PERFORM C050-WRITE-RULE-LINE THRU C059-WRITE-RULE-LINE-EX.
004930      MOVE SPACES TO LH-RPT-RECORD.
004940      MOVE "*** WARNINGS ***" TO LH-RPT-RECORD.
004950      WRITE LH-RPT-RECORD.
004960*  AT THIS SHOP ONLY CODE 331 IS A WARNING - SEE LHGSCAN'S
004970*  B500-CLASSIFY-CODE FOR HOW A LINE LANDS IN THIS TABLE.
004980      IF LH-WRN-CTR-CNT = ZERO
004990         MOVE SPACES TO LH-RPT-RECORD
005000         MOVE "  No warnings detected." TO LH-RPT-RECORD
005010         WRITE LH-RPT-RECORD
005020      ELSE
005030         PERFORM C310-PRINT-WRN-LINE THRU C319-PRINT-WRN-LINE-EX
005040            VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LH-WRN-CTR-CNT
005050      END-IF.
005060  C399-WARNING-SECTION-EX.
005070      EXIT.
005080
005090*  FORMAT PER THE REPORT STANDARDS COMMITTEE LAYOUT - LHB061.
005100  C310-PRINT-WRN-LINE.
005110*  SAME SHAPE AS C210 ABOVE, AGAINST THE WARNING TABLE.
005120      MOVE SPACES TO LH-RPT-RECORD.
005130      STRING "  " LH-WRN-CODE(WS-I) DELIMITED BY SIZE
005140             " - " LH-WRN-DESC(WS-I) DELIMITED BY SIZE
005150             " → " LH-WRN-CNT(WS-I) DELIMITED BY SIZE
005160             " occurrences" DELIMITED BY SIZE
005170             INTO LH-RPT-RECORD.
005180      WRITE LH-RPT-RECORD.
005190  C319-PRINT-WRN-LINE-EX.
005200      EXIT.
005210
005220*----------------------------------------------------------------*
005230*  SECTION 4 - INFORMATIONAL EVENTS.  THE EFTCD REFERENCE TABLE HAS
005240*  NO INFO-SEVERITY FAMILY (ONLY 331 IS A WARNING, EVERYTHING ELSE
005250*  IN THE TABLE IS AN ERROR) SO THIS SECTION IS ALWAYS EMPTY - KEPT
005260*  AS ITS OWN SECTION IN CASE A FUTURE CODE STANDARD ADDS ONE.
005270*----------------------------------------------------------------*
005280  C400-INFO-SECTION.
005290      PERFORM C050-WRITE-RULE-LINE THRU C059-WRITE-RULE-LINE-EX.
005300      MOVE SPACES TO LH-RPT-RECORD.
005310      MOVE "*** INFORMATION ***" TO LH-RPT-RECORD.
005320      WRITE LH-RPT-RECORD.
005330*  SEE LHB059/LHB061 ABOVE AND THE C400 BANNER - THIS LINE IS
005340*  UNCONDITIONAL BY DESIGN, NOT A PLACEHOLDER LEFT UNFINISHED.
005350      MOVE SPACES TO LH-RPT-RECORD.
005360      MOVE "  No informational events recorded." TO LH-RPT-RECORD.
005370      WRITE LH-RPT-RECORD.
005380  C499-INFO-SECTION-EX.
005390      EXIT.
005400
005410*----------------------------------------------------------------*
005420*  SECTION 5 - TOP 10 CLIENT IPS BY EVENT COUNT.
005430*----------------------------------------------------------------*
005440  C500-TOP-IP-SECTION.
005450      PERFORM C050-WRITE-RULE-LINE THRU C059-WRITE-RULE-LINE-EX.
005460      MOVE SPACES TO LH-RPT-RECORD.
005470      MOVE "*** TOP 10 CLIENT IPS ***" TO LH-RPT-RECORD.
005480      WRITE LH-RPT-RECORD.
005490*  THE VARYING CLAUSE BELOW STOPS AT WHICHEVER COMES FIRST, THE
005500*  TABLE'S OWN END OR THE TOP-10 CAP.
005510      IF LH-IP-CTR-CNT = ZERO
005520         MOVE SPACES TO LH-RPT-RECORD
005530         MOVE "  No IP activity recorded." TO LH-RPT-RECORD
005540         WRITE LH-RPT-RECORD
005550      ELSE
005560         PERFORM C510-PRINT-IP-LINE THRU C519-PRINT-IP-LINE-EX
005570            VARYING WS-I FROM 1 BY 1
005580            UNTIL WS-I > LH-IP-CTR-CNT OR WS-I > 10
005590      END-IF.
005600  C599-TOP-IP-SECTION-EX.
005610      EXIT.
005620
005630*  FORMAT PER THE REPORT STANDARDS COMMITTEE LAYOUT - LHB061.
005640  C510-PRINT-IP-LINE.
005650*  ADDRESS AND EVENT COUNT ONLY - NO EFT CODE ON THIS LINE,
005660*  SINCE AN IP CAN APPEAR UNDER MANY DIFFERENT CODES.
005670      MOVE SPACES TO LH-RPT-RECORD.
005680      STRING "  " LH-IP-ADDR(WS-I) DELIMITED BY SIZE
005690             " → " LH-IP-CNT(WS-I) DELIMITED BY SIZE
005700             " events" DELIMITED BY SIZE
005710             INTO LH-RPT-RECORD.
005720      WRITE LH-RPT-RECORD.
005730  C519-PRINT-IP-LINE-EX.
005740      EXIT.
005750
005760*----------------------------------------------------------------*
005770*  SECTION 6 - TOP 10 FILE PATHS BY EVENT COUNT.
005780*----------------------------------------------------------------*
005790  C600-TOP-PATH-SECTION.
005800      PERFORM C050-WRITE-RULE-LINE THRU C059-WRITE-RULE-LINE-EX.
005810      MOVE SPACES TO LH-RPT-RECORD.
005820      MOVE "*** TOP 10 FILE PATHS ***" TO LH-RPT-RECORD.
005830      WRITE LH-RPT-RECORD.
005840*  SAME TOP-10 CAP AS THE CLIENT-IP SECTION ABOVE.
005850      IF LH-PATH-CTR-CNT = ZERO
005860         MOVE SPACES TO LH-RPT-RECORD
005870         MOVE "  No file-transfer activity recorded." TO LH-RPT-RECORD
005880         WRITE LH-RPT-RECORD
005890      ELSE
005900         PERFORM C610-PRINT-PATH-LINE THRU C619-PRINT-PATH-LINE-EX
005910            VARYING WS-I FROM 1 BY 1
005920            UNTIL WS-I > LH-PATH-CTR-CNT OR WS-I > 10
005930      END-IF.
005940  C699-TOP-PATH-SECTION-EX.
005950      EXIT.
005960
005970*  FORMAT PER THE REPORT STANDARDS COMMITTEE LAYOUT - LHB061.
005980  C610-PRINT-PATH-LINE.
005990*  SAME SHAPE AS C510 ABOVE, AGAINST THE FILE-PATH TABLE.
006000      MOVE SPACES TO LH-RPT-RECORD.
006010      STRING "  " LH-PATH-VAL(WS-I) DELIMITED BY SIZE
006020             " → " LH-PATH-CNT(WS-I) DELIMITED BY SIZE
006030             " actions" DELIMITED BY SIZE
006040             INTO LH-RPT-RECORD.
006050      WRITE LH-RPT-RECORD.
006060  C619-PRINT-PATH-LINE-EX.
006070      EXIT.
006080
006090*----------------------------------------------------------------*
006100*  SECTION 7 - SUSPICIOUS IPS - EVENT COUNT OVER THE CONFIGURED
006110*  THRESHOLD.  NO TOP-N CAP - EVERY IP OVER THE LINE PRINTS.
006120*----------------------------------------------------------------*
006130  C700-DETECTED-PATTERNS.
006140      PERFORM C050-WRITE-RULE-LINE THRU C059-WRITE-RULE-LINE-EX.
006150      MOVE SPACES TO LH-RPT-RECORD.
006160      MOVE "*** SUSPICIOUS IPS ***" TO LH-RPT-RECORD.
006170      WRITE LH-RPT-RECORD.
006180*  WS-PRINT-CNT TRACKS HOW MANY IPS ACTUALLY PRINTED SO THE
006190*  "NONE DETECTED" LINE CAN BE SHOWN IF THE THRESHOLD CAUGHT NONE.
006200      MOVE ZERO TO WS-PRINT-CNT.
006210      PERFORM C710-TEST-ONE-IP THRU C719-TEST-ONE-IP-EX
006220         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LH-IP-CTR-CNT.
006230      IF WS-PRINT-CNT = ZERO
006240         MOVE SPACES TO LH-RPT-RECORD
006250         MOVE "  No suspicious IPs detected." TO LH-RPT-RECORD
006260         WRITE LH-RPT-RECORD
006270      END-IF.
006280  C799-DETECTED-PATTERNS-EX.
006290      EXIT.
006300
006310*  FORMAT PER THE REPORT STANDARDS COMMITTEE LAYOUT - LHB061.
006320*  STRICT GREATER-THAN - AN IP EXACTLY AT THE CONFIGURED
006330*  THRESHOLD IS NOT SUSPICIOUS, ONLY ONE OVER IT IS.
006340  C710-TEST-ONE-IP.
006350      IF LH-IP-CNT(WS-I) > LH-PARM-IP-THRESHOLD
006360         MOVE SPACES TO LH-RPT-RECORD
006370         STRING "  • " LH-IP-ADDR(WS-I) DELIMITED BY SIZE
006380                " (" LH-IP-CNT(WS-I) DELIMITED BY SIZE
006390                " events)" DELIMITED BY SIZE INTO LH-RPT-RECORD
006400         WRITE LH-RPT-RECORD
006410         ADD 1 TO WS-PRINT-CNT
006420      END-IF.
006430  C719-TEST-ONE-IP-EX.
006440      EXIT.
006450
006460*----------------------------------------------------------------*
006470*  SECTION 8 - SEARCH-PATTERN RESULTS, GROUPED ERROR / WARNING /
006480*  SUCCESS.  A LINE IS 'SUCCESS' IF IT MATCHED A PATTERN BUT WAS
006490*  NOT CLASSIFIED AS AN ERROR OR WARNING CODE.  SUCCESS LINES ARE
006500*  CAPPED AT 20 PER RUN WITH AN OVERFLOW NOTE, PER TICKET OPS-701.
006510*----------------------------------------------------------------*
006520  C800-SEARCH-SECTION.
006530      PERFORM C050-WRITE-RULE-LINE THRU C059-WRITE-RULE-LINE-EX.
006540      MOVE SPACES TO LH-RPT-RECORD.
006550      MOVE "*** SEARCH RESULTS ***" TO LH-RPT-RECORD.
006560      WRITE LH-RPT-RECORD.
006570*  THIS SECTION IS THE ONLY ONE THAT PRINTS "NO MATCHES" EVEN
006580*  WHEN NO PATTERNS WERE CONFIGURED AT ALL - AN EMPTY SEARCH LIST
006590*  NEVER MATCHES, SO LH-SRL-CNT IS ZERO EITHER WAY.
006600      IF LH-SRL-CNT = ZERO
006610         MOVE SPACES TO LH-RPT-RECORD
006620         MOVE "  No search matches found." TO LH-RPT-RECORD
006630         WRITE LH-RPT-RECORD
006640      ELSE
006650*  CLASSIFY EVERY HIT INTO ITS GROUP BEFORE PRINTING ANY OF THE
006660*  THREE GROUP LISTS BELOW, SO THE SUMMARY LINE'S COUNTS ARE
006670*  ALREADY FINAL BY THE TIME IT IS WRITTEN.
006680         MOVE ZERO TO WS-ERR-GRP-CNT WS-WRN-GRP-CNT WS-SUC-GRP-CNT
006690         PERFORM C810-SET-GROUP THRU C819-SET-GROUP-EX
006700            VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LH-SRL-CNT
006710         MOVE SPACES TO LH-RPT-RECORD
006720         STRING "  TOTAL MATCHES: " LH-TOT-SRCH-MATCHES DELIMITED BY SIZE
006730                "   ERRORS: " WS-ERR-GRP-CNT DELIMITED BY SIZE
006740                "   WARNINGS: " WS-WRN-GRP-CNT DELIMITED BY SIZE
006750                "   SUCCESS: " WS-SUC-GRP-CNT DELIMITED BY SIZE
006760                INTO LH-RPT-RECORD
006770         WRITE LH-RPT-RECORD
006780*  EACH OF THE THREE GROUP-PRINT PARAGRAPHS BELOW WALKS THE WHOLE
006790*  SEARCH-HIT LOG AGAIN, SKIPPING EVERY ENTRY NOT IN ITS OWN
006800*  GROUP - SIMPLER THAN MAINTAINING THREE SEPARATE SUBSCRIPTS.
006810         MOVE SPACES TO LH-RPT-RECORD
006820         MOVE "  -- ERRORS --" TO LH-RPT-RECORD
006830         WRITE LH-RPT-RECORD
006840         PERFORM C820-PRINT-GROUP THRU C829-PRINT-GROUP-EX
006850            VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LH-SRL-CNT
006860         MOVE SPACES TO LH-RPT-RECORD
006870         MOVE "  -- WARNINGS --" TO LH-RPT-RECORD
006880         WRITE LH-RPT-RECORD
006890         PERFORM C830-PRINT-GROUP THRU C839-PRINT-GROUP-EX
006900            VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LH-SRL-CNT
006910         MOVE SPACES TO LH-RPT-RECORD
006920         MOVE "  -- SUCCESS --" TO LH-RPT-RECORD
006930         WRITE LH-RPT-RECORD
006940         MOVE ZERO TO WS-SUCCESS-CNT
006950         PERFORM C840-PRINT-SUCCESS THRU C849-PRINT-SUCCESS-EX
006960            VARYING WS-I FROM 1 BY 1 UNTIL WS-I > LH-SRL-CNT
006970*  WS-SUCCESS-CNT KEEPS COUNTING PAST 20 EVEN THOUGH C840 STOPS
006980*  PRINTING AT 20 - THE DIFFERENCE IS THE OVERFLOW COUNT BELOW.
006990         IF WS-SUCCESS-CNT > 20
007000            SUBTRACT 20 FROM WS-SUCCESS-CNT GIVING WS-SUC-OVERFLOW
007010            MOVE SPACES TO LH-RPT-RECORD
007020            STRING "  ... AND " WS-SUC-OVERFLOW DELIMITED BY SIZE
007030                   " MORE SUCCESSFUL OPERATIONS." DELIMITED BY SIZE
007040                   INTO LH-RPT-RECORD
007050            WRITE LH-RPT-RECORD
007060         END-IF
007070      END-IF.
007080  C899-SEARCH-SECTION-EX.
007090      EXIT.
007100
007110*  EVERY SEARCH HIT IS CLASSIFIED INTO ITS GROUP ONCE, HERE - THE
007120*  331 WARNING CODE IS TESTED BY VALUE, NOT BY THE EFTCD SEVERITY
007130*  FLAG, EXACTLY AS LHGSCAN DOES IT IN B500-CLASSIFY-CODE.
007140  C810-SET-GROUP.
007150*  A HIT WITH NO RECOGNIZED CODE AT ALL IS AUTOMATICALLY SUCCESS
007160*  - THE ELSE BRANCH BELOW.
007170      IF LH-SRL-CODE-PRESENT(WS-I)
007180         IF LH-SRL-CODE(WS-I) = 331
007190            SET LH-SRL-GRP-WARNING(WS-I) TO TRUE
007200            ADD 1 TO WS-WRN-GRP-CNT
007210         ELSE
007220            SET LH-SRL-GRP-ERROR(WS-I) TO TRUE
007230            ADD 1 TO WS-ERR-GRP-CNT
007240         END-IF
007250      ELSE
007260         SET LH-SRL-GRP-SUCCESS(WS-I) TO TRUE
007270         ADD 1 TO WS-SUC-GRP-CNT
007280      END-IF.
007290  C819-SET-GROUP-EX.
007300      EXIT.
007310
007320*  EVERY ERROR MATCH PRINTS FOUR LINES - PATTERN, FILE:LINE, THE
007330*  CODE AND DESCRIPTION, THEN THE RAW LOG LINE ITSELF, PER OPS-701.
007340  C820-PRINT-GROUP.
007350*  SKIPS ANY ENTRY NOT FLAGGED ERROR - WALKS THE WHOLE LOG EVERY
007360*  TIME IT IS CALLED, SEE THE C800 BANNER FOR WHY.
007370      IF LH-SRL-GRP-ERROR(WS-I)
007380*  LINE 1 OF 4 - WHICH CONFIGURED PATTERN MATCHED.
007390         MOVE SPACES TO LH-RPT-RECORD
007400         STRING "  PATTERN: " LH-SRL-PATTERN(WS-I) DELIMITED BY SIZE
007410                INTO LH-RPT-RECORD
007420         WRITE LH-RPT-RECORD
007430*  LINE 2 OF 4 - WHICH FILE AND LINE NUMBER THE HIT CAME FROM.
007440         MOVE SPACES TO LH-RPT-RECORD
007450         STRING "    " LH-SRL-FILE(WS-I) DELIMITED BY SIZE
007460                " LINE " LH-SRL-LINENO(WS-I) DELIMITED BY SIZE
007470                INTO LH-RPT-RECORD
007480         WRITE LH-RPT-RECORD
007490*  LINE 3 OF 4 - THE EFT CODE AND ITS ENGLISH DESCRIPTION.
007500         MOVE SPACES TO LH-RPT-RECORD
007510         STRING "    CODE " LH-SRL-CODE(WS-I) DELIMITED BY SIZE
007520                ": " LH-SRL-DESC(WS-I) DELIMITED BY SIZE
007530                INTO LH-RPT-RECORD
007540         WRITE LH-RPT-RECORD
007550*  LINE 4 OF 4 - THE RAW LOG LINE ITSELF, TRUNCATED TO 120 BYTES
007560*  SO IT FITS WITHIN THE 132-BYTE REPORT RECORD WITH ITS INDENT.
007570         MOVE SPACES TO LH-RPT-RECORD
007580         STRING "    " LH-SRL-LINE(WS-I)(1:120) DELIMITED BY SIZE
007590                INTO LH-RPT-RECORD
007600         WRITE LH-RPT-RECORD
007610      END-IF.
007620  C829-PRINT-GROUP-EX.
007630      EXIT.
007640
007650*  SAME FOUR-LINE LAYOUT AS THE ERROR GROUP ABOVE, FOR WARNING HITS.
007660  C830-PRINT-GROUP.
007670*  IDENTICAL FOUR-LINE LAYOUT TO C820 ABOVE, GATED ON THE
007680*  WARNING GROUP FLAG INSTEAD OF ERROR.
007690      IF LH-SRL-GRP-WARNING(WS-I)
007700*  LINE 1 OF 4 - SAME LAYOUT AS C820'S LINE 1.
007710         MOVE SPACES TO LH-RPT-RECORD
007720         STRING "  PATTERN: " LH-SRL-PATTERN(WS-I) DELIMITED BY SIZE
007730                INTO LH-RPT-RECORD
007740         WRITE LH-RPT-RECORD
007750*  LINE 2 OF 4 - FILE AND LINE NUMBER.
007760         MOVE SPACES TO LH-RPT-RECORD
007770         STRING "    " LH-SRL-FILE(WS-I) DELIMITED BY SIZE
007780                " LINE " LH-SRL-LINENO(WS-I) DELIMITED BY SIZE
007790                INTO LH-RPT-RECORD
007800         WRITE LH-RPT-RECORD
007810*  LINE 3 OF 4 - ALWAYS CODE 331 FOR THIS GROUP, BUT THE
007820*  DESCRIPTION IS STILL PULLED FROM THE EFTCD TABLE LOOKUP.
007830         MOVE SPACES TO LH-RPT-RECORD
007840         STRING "    CODE " LH-SRL-CODE(WS-I) DELIMITED BY SIZE
007850                ": " LH-SRL-DESC(WS-I) DELIMITED BY SIZE
007860                INTO LH-RPT-RECORD
007870         WRITE LH-RPT-RECORD
007880*  LINE 4 OF 4 - THE RAW LOG LINE, SAME 120-BYTE TRUNCATION AS
007890*  C820 USES FOR THE ERROR GROUP.
007900         MOVE SPACES TO LH-RPT-RECORD
007910         STRING "    " LH-SRL-LINE(WS-I)(1:120) DELIMITED BY SIZE
007920                INTO LH-RPT-RECORD
007930         WRITE LH-RPT-RECORD
007940      END-IF.
007950  C839-PRINT-GROUP-EX.
007960      EXIT.
007970
007980*  SUCCESS MATCHES ARE CAPPED AT THE FIRST 20 FOR THE RUN, WITH A
007990*  COUNT-OF-REMAINDER NOTE IF THE CAP WAS HIT - TICKET OPS-701.
008000  C840-PRINT-SUCCESS.
008010*  SUCCESS HITS GET A ONE-LINE SUMMARY, NOT THE FOUR-LINE DETAIL
008020*  THE ERROR/WARNING GROUPS GET - THERE IS NO EFT CODE TO SHOW.
008030      IF LH-SRL-GRP-SUCCESS(WS-I)
008040         IF WS-SUCCESS-CNT < 20
008050            ADD 1 TO WS-SUCCESS-CNT
008060            MOVE SPACES TO LH-RPT-RECORD
008070            STRING "  PATTERN: " LH-SRL-PATTERN(WS-I) DELIMITED BY SIZE
008080                   "  " LH-SRL-FILE(WS-I) DELIMITED BY SIZE
008090                   " LINE " LH-SRL-LINENO(WS-I) DELIMITED BY SIZE
008100                   DELIMITED BY SIZE INTO LH-RPT-RECORD
008110            WRITE LH-RPT-RECORD
008120         ELSE
008130            ADD 1 TO WS-SUCCESS-CNT
008140         END-IF
008150      END-IF.
008160  C849-PRINT-SUCCESS-EX.
008170      EXIT.
008180
008190*----------------------------------------------------------------*
008200*  SECTION 9 - REPORT TRAILER.
008210*----------------------------------------------------------------*
008220*  LHB061 - TRAILER TEXT WAS NON-STANDARD, CORRECTED TO MATCH THE
008230*  REPORT STANDARDS COMMITTEE LAYOUT.
008240  C900-TRAILER-SECTION.
008250*  THE SIMPLEST OF THE NINE SECTIONS - ONE RULE, ONE FIXED LINE,
008260*  NO DATA TO FORMAT.
008270      PERFORM C050-WRITE-RULE-LINE THRU C059-WRITE-RULE-LINE-EX.
008280      MOVE SPACES TO LH-RPT-RECORD.
008290      MOVE "=== END OF REPORT ===" TO LH-RPT-RECORD.
008300      WRITE LH-RPT-RECORD.
008310  C999-TRAILER-SECTION-EX.
008320      EXIT.
008330
